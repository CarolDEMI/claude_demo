000100******************************************************************
000200* MKAC01      - RENGLON DE LA TABLA DE RESUMEN POR CUENTA         *
000300*             - USADO COMO OCCURS EN WORKING-STORAGE (NO ES FD)   *
000400*             - FUENTE DE LOS RENGLONES DEL REPORTE SECCION 10    *
000500******************************************************************
000600* FECHA       : 10/03/2025                                       *
000700* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000800* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000900* DESCRIPCION : ACUMULADORES DE MKTACC1 (U10 CALIDAD DE CUENTA)   *
001000******************************************************************
001100* BITACORA DE CAMBIOS                                            *
001200*   10/03/2025 LMM TKT-55015 VERSION INICIAL DEL LAYOUT           *
001300*   02/09/2025 LMM TKT-55201 SE AGREGA MKAC-CONTRIBUTION-RATE     *
001400******************************************************************
001500 01  REG-CUENTA-RESUMEN.
001600     03 MKAC-ACCOUNT                  PIC X(20).
001700     03 MKAC-CHANNEL                  PIC X(20).
001800     03 MKAC-TOTAL-USERS              PIC S9(07).
001900     03 MKAC-GOOD-USERS               PIC S9(07).
002000     03 MKAC-VERIFIED-USERS           PIC S9(07).
002100     03 MKAC-GOOD-VERIFIED            PIC S9(07).
002200     03 MKAC-ONLY-GOOD                PIC S9(07).
002300     03 MKAC-ONLY-VERIFIED            PIC S9(07).
002400     03 MKAC-OTHERS                   PIC S9(07).
002500     03 MKAC-GV-RATE                  PIC S9(03)V99.
002600     03 MKAC-QUALITY-TIER             PIC X(02).
002700     03 MKAC-CONTRIBUTION-RATE        PIC S9(03)V99.
002800     03 FILLER                        PIC X(09).
