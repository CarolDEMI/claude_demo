000100******************************************************************
000200* FECHA       : 10/03/2025                                       *
000300* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000400* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000500* PROGRAMA    : MKTACC1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE NEWUSER-DETAIL EN LA VENTANA DE 7 DIAS Y    *
000800*             : ACUMULA POR CUENTA+CANAL LA MEZCLA DE CALIDAD/    *
000900*             : VERIFICACION (U10): TOP 20 CUENTAS, DISTRIBUCION  *
001000*             : POR NIVEL DE CALIDAD Y APORTE DE CADA CUENTA AL   *
001100*             : TOTAL DE USUARIOS BUENOS Y VERIFICADOS.  CIERRA   *
001200*             : EL LOTE Y EL ARCHIVO DAILY-REPORT.                *
001300* ARCHIVOS    : NEWUSER-DETAIL=E,DAILY-REPORT=A                  *
001400* ACCION (ES) : E=EXTRAE, C=CALCULA, O=ORDENA, G=GENERA REPORTE   *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 341210                                           *
001700* NOMBRE      : CALIDAD DE CUENTAS PUBLICITARIAS                  *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000*   10/03/2025 LMM TKT-55015 VERSION INICIAL - TOP 20 CUENTAS     *
002100*   03/05/2025 LMM TKT-55062 SE AGREGA LA DISTRIBUCION POR NIVEL  *
002200*             : DE CALIDAD (6 BANDAS DE GV-RATE)                  *
002300*   02/09/2025 LMM TKT-55201 SE AGREGA EL APORTE DE CADA CUENTA   *
002400*             : AL TOTAL DE USUARIOS BUENOS Y VERIFICADOS         *
002500*   30/09/2025 EDR TKT-55233 SE QUITAN PERFORM EN LINEA; SE CIERRA*
002600*             : EL DAILY-REPORT AL FINAL DE ESTE PROGRAMA         *
002610*   10/10/2025 EDR TKT-55234 SIGNO DE MONEDA CAMBIADO DE $ A ¥    *
002620*             : (TODO EL INGRESO SE LIQUIDA EN YUAN)              *
002630*   10/10/2025 EDR TKT-55235 195/196/197 (ORDENAMIENTO DE CUENTAS)*
002640*             : REESCRITO A PARRAFOS NUMERADOS CON GO TO DE RANGO;*
002650*             : WKS-TOPE PASA A NIVEL 77                          *
002700*   19/12/1998 LMM TKT-40004 AJUSTE DE SIGLO PARA LA VENTANA DE   *
002800*             : 7 DIAS DE CUENTAS (AO 2000)                       *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    MKTACC1.
003200 AUTHOR.                        LUCIA MONZON.
003300 INSTALLATION.                  DEPARTAMENTO DE MERCADEO.
003400 DATE-WRITTEN.                  10/03/1993.
003500 DATE-COMPILED.                 30/09/2025.
003600 SECURITY.                      USO INTERNO - SOLO LOTE NOCTURNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CURRENCY SIGN IS '¥'.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT NEWUSER-DETAIL  ASSIGN TO NEWUSRD
004500            ORGANIZATION   IS LINE SEQUENTIAL
004600            ACCESS         IS SEQUENTIAL
004700            FILE STATUS    IS FS-NEWUSR.
004800
004900     SELECT DAILY-REPORT    ASSIGN TO DAILYRPT
005000            ORGANIZATION   IS LINE SEQUENTIAL
005100            ACCESS         IS SEQUENTIAL
005200            FILE STATUS    IS FS-DAYRPT.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  NEWUSER-DETAIL.
005700     COPY MKND01.
005800 FD  DAILY-REPORT.
005900 01  LIN-REPORTE                     PIC X(100).
006000
006100 WORKING-STORAGE SECTION.
006150 77  WKS-TOPE                        PIC S9(05) COMP VALUE ZERO.
006200 01  WKS-FS-STATUS.
006300     02 FS-NEWUSR                    PIC 9(02) VALUE ZEROES.
006400     02 FS-DAYRPT                    PIC 9(02) VALUE ZEROES.
006450     02 FILLER                       PIC X(04) VALUE SPACES.
006500
006600******************************************************************
006700*          FECHA DE CORTE Y VENTANA DE 7 DIAS                    *
006800******************************************************************
006900 01  WKS-FECHA-CORTE                 PIC X(10) VALUE SPACES.
007000 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
007100     02 WKS-FP-ANIO                  PIC X(04).
007200     02 FILLER                       PIC X(01).
007300     02 WKS-FP-MES                   PIC X(02).
007400     02 FILLER                       PIC X(01).
007500     02 WKS-FP-DIA                   PIC X(02).
007600
007700 01  WKS-FECHA-NUM                   PIC 9(08) VALUE ZERO.
007800 01  WKS-FECHA-NUM-R REDEFINES WKS-FECHA-NUM.
007900     02 WKS-FN-ANIO                  PIC 9(04).
008000     02 WKS-FN-MES                   PIC 9(02).
008100     02 WKS-FN-DIA                   PIC 9(02).
008200
008300 01  WKS-FECHA-INICIO-VENTANA        PIC X(10) VALUE SPACES.
008400 01  WKS-FECHA-INICIO-NUM            PIC 9(08) VALUE ZERO.
008500 01  WKS-FECHA-INICIO-NUM-R REDEFINES WKS-FECHA-INICIO-NUM.
008600     02 WKS-FV-ANIO                  PIC 9(04).
008700     02 WKS-FV-MES                   PIC 9(02).
008800     02 WKS-FV-DIA                   PIC 9(02).
008900
009000 01  WKS-ENTERO-FECHA                PIC S9(09) COMP VALUE ZERO.
009100 01  WKS-ENTERO-INICIO               PIC S9(09) COMP VALUE ZERO.
009200
009300******************************************************************
009400*              BANDERAS DE CONTROL                               *
009500******************************************************************
009600 01  WKS-BANDERAS.
009700     02 WKS-FIN-DETALLE              PIC 9(01) VALUE ZERO.
009800        88 FIN-DETALLE                         VALUE 1.
009900     02 WKS-ES-BUENO                 PIC 9(01) VALUE ZERO.
010000        88 ES-USUARIO-BUENO                    VALUE 1.
010100     02 WKS-ES-VERIFICADO            PIC 9(01) VALUE ZERO.
010200        88 ES-USUARIO-VERIFICADO               VALUE 1.
010250     02 FILLER                       PIC X(02) VALUE SPACES.
010300
010400******************************************************************
010500*    TABLA DE CUENTAS (CUENTA+CANAL) - COPIA MKAC01 COMO OCCURS   *
010600******************************************************************
010700 01  WKS-NUM-CUENTAS                 PIC S9(05) COMP VALUE ZERO.
010800 01  WKS-IX-1                        PIC S9(05) COMP VALUE ZERO.
010900 01  WKS-IX-2                        PIC S9(05) COMP VALUE ZERO.
011000 01  WKS-IX-BUSCA                    PIC S9(05) COMP VALUE ZERO.
011200 01  WKS-TOPE-IMPRESO                PIC S9(05) COMP VALUE ZERO.
011300
011400 01  TABLA-CUENTAS.
011500     COPY MKAC01 REPLACING ==01  REG-CUENTA-RESUMEN== BY
011600                           ==02  CUENTA-ENTRY OCCURS 500 TIMES==.
011700 01  WKS-TEMP-CUENTA-ENTRY.
011800     COPY MKAC01 REPLACING REG-CUENTA-RESUMEN BY
011900                           WKS-TEMP-CUENTA-ENTRY.
012000
012100 01  WKS-TOTAL-GV-GENERAL            PIC S9(09) VALUE ZERO.
012200 01  WKS-DIVISOR-TEMP                PIC S9(09) VALUE ZERO.
012300
012400******************************************************************
012500*         DISTRIBUCION POR NIVEL DE CALIDAD (6 BANDAS)           *
012600******************************************************************
012700 01  TABLA-BANDAS.
012800     02 BANDA-ENTRY OCCURS 6 TIMES.
012900        03 BAND-ETIQUETA            PIC X(12).
013000        03 BAND-CUENTAS             PIC S9(05) COMP.
013100        03 BAND-USUARIOS            PIC S9(09).
013200        03 BAND-GOOD-VERIFIED       PIC S9(09).
013300        03 BAND-SUMA-GV-RATE        PIC S9(07)V99.
013400        03 BAND-TASA-PROMEDIO       PIC S9(03)V99.
013500        03 BAND-TASA-GENERAL        PIC S9(03)V99.
013550        03 FILLER                    PIC X(02).
013600
013700******************************************************************
013800*              MASCARAS E IMPRESION                              *
013900******************************************************************
014000 01  WKS-MASCARA-CONTEO              PIC Z,ZZZ,ZZ9    VALUE ZERO.
014100 01  WKS-MASCARA-TASA                PIC ZZ9.99        VALUE ZERO.
014200
014300 01  LIN-BLANCO.
014400     02 FILLER                       PIC X(100) VALUE SPACES.
014500 01  LIN-SUBTITULO.
014600     02 LINS-TEXTO                   PIC X(60).
014700     02 FILLER                       PIC X(40) VALUE SPACES.
014800
014900 01  LIN-ENCAB-CUENTA.
015000     02 FILLER                       PIC X(74) VALUE
015100        'CUENTA               CANAL                TOTAL   BUENOS+' &
015200        'VERIF   GV-RATE'.
015300     02 FILLER                       PIC X(26) VALUE SPACES.
015400 01  LIN-DET-CUENTA.
015500     02 LINC-CUENTA                  PIC X(21).
015600     02 LINC-CANAL                   PIC X(21).
015700     02 LINC-TOTAL                   PIC X(11).
015800     02 LINC-GOOD-VER                PIC X(11).
015900     02 LINC-GV-RATE                 PIC X(10).
016000     02 FILLER                       PIC X(26) VALUE SPACES.
016100
016200 01  LIN-ENCAB-BANDA.
016300     02 FILLER                       PIC X(76) VALUE
016400        'BANDA DE GV-RATE  CUENTAS    USUARIOS   BUENOS+VERIF  PROM' &
016500        'EDIO  TASA GRAL'.
016600     02 FILLER                       PIC X(24) VALUE SPACES.
016700 01  LIN-DET-BANDA.
016800     02 LINB-ETIQUETA                PIC X(14).
016900     02 LINB-CUENTAS                 PIC X(11).
017000     02 LINB-USUARIOS                PIC X(12).
017100     02 LINB-GOOD-VER                PIC X(14).
017200     02 LINB-PROMEDIO                PIC X(10).
017300     02 LINB-GENERAL                 PIC X(10).
017400     02 FILLER                       PIC X(29) VALUE SPACES.
017500
017600 01  LIN-ENCAB-APORTE.
017700     02 FILLER                       PIC X(62) VALUE
017800        'CUENTA               CANAL           BUENOS+VERIF  APORTE%'.
017900     02 FILLER                       PIC X(38) VALUE SPACES.
018000 01  LIN-DET-APORTE.
018100     02 LINP-CUENTA                  PIC X(21).
018200     02 LINP-CANAL                   PIC X(21).
018300     02 LINP-GOOD-VER                PIC X(14).
018400     02 LINP-APORTE                  PIC X(10).
018500     02 FILLER                       PIC X(34) VALUE SPACES.
018600
018700 01  LIN-PIE-REPORTE.
018800     02 FILLER                       PIC X(60) VALUE
018900        '*** FIN DEL REPORTE DIARIO DE MERCADEO ***'.
019000     02 FILLER                       PIC X(40) VALUE SPACES.
019100
019200 PROCEDURE DIVISION.
019300 000-MAIN SECTION.
019400     PERFORM APERTURA-ARCHIVOS
019500     PERFORM LEE-PARAMETRO-CORRIDA
019600     PERFORM CALCULA-VENTANA-7-DIAS
019700     PERFORM INICIALIZA-BANDAS
019800
019900     PERFORM 100-LEE-DETALLE-CUENTAS UNTIL FIN-DETALLE
020000
020100     PERFORM 190-CALCULA-TASAS-CUENTA VARYING WKS-IX-1 FROM 1 BY 1
020200             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS
020300     PERFORM 195-ORDENA-CUENTAS THRU 195-ORDENA-CUENTAS-E
020400
020500     PERFORM 200-IMPRIME-TOP-CUENTAS
020600
020700     PERFORM 300-ACUMULA-BANDAS VARYING WKS-IX-1 FROM 1 BY 1
020800             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS
020900     PERFORM 310-CALCULA-TASAS-BANDA VARYING WKS-IX-1 FROM 1 BY 1
021000             UNTIL WKS-IX-1 > 6
021100     PERFORM 320-IMPRIME-BANDAS
021200
021300     PERFORM 400-SUMA-GV-GENERAL VARYING WKS-IX-1 FROM 1 BY 1
021400             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS
021500     PERFORM 410-CALCULA-APORTE VARYING WKS-IX-1 FROM 1 BY 1
021600             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS
021700     PERFORM 420-IMPRIME-APORTE
021800
021900     PERFORM 900-IMPRIME-PIE-REPORTE
022000
022100     PERFORM ESTADISTICAS
022200     PERFORM CIERRA-ARCHIVOS
022300     STOP RUN.
022400 000-MAIN-E. EXIT.
022500
022600 APERTURA-ARCHIVOS SECTION.
022700     OPEN INPUT  NEWUSER-DETAIL
022800          EXTEND DAILY-REPORT
022900     IF FS-NEWUSR NOT = 0 OR FS-DAYRPT NOT = 0
023000        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE MKTACC1 <<<'
023100                UPON CONSOLE
023200        MOVE 91 TO RETURN-CODE
023300        STOP RUN
023400     END-IF.
023500 APERTURA-ARCHIVOS-E. EXIT.
023600
023700 LEE-PARAMETRO-CORRIDA SECTION.
023800     ACCEPT WKS-FECHA-CORTE FROM SYSIN
023900     MOVE WKS-FP-ANIO TO WKS-FN-ANIO
024000     MOVE WKS-FP-MES  TO WKS-FN-MES
024100     MOVE WKS-FP-DIA  TO WKS-FN-DIA.
024200 LEE-PARAMETRO-CORRIDA-E. EXIT.
024300
024400 CALCULA-VENTANA-7-DIAS SECTION.
024500     COMPUTE WKS-ENTERO-FECHA =
024600             FUNCTION INTEGER-OF-DATE (WKS-FECHA-NUM)
024700     COMPUTE WKS-ENTERO-INICIO = WKS-ENTERO-FECHA - 6
024800     COMPUTE WKS-FECHA-INICIO-NUM =
024900             FUNCTION DATE-OF-INTEGER (WKS-ENTERO-INICIO)
025000     MOVE WKS-FV-ANIO TO WKS-FECHA-INICIO-VENTANA (1:4)
025100     MOVE '-'         TO WKS-FECHA-INICIO-VENTANA (5:1)
025200     MOVE WKS-FV-MES  TO WKS-FECHA-INICIO-VENTANA (6:2)
025300     MOVE '-'         TO WKS-FECHA-INICIO-VENTANA (8:1)
025400     MOVE WKS-FV-DIA  TO WKS-FECHA-INICIO-VENTANA (9:2).
025500 CALCULA-VENTANA-7-DIAS-E. EXIT.
025600
025700 INICIALIZA-BANDAS SECTION.
025800     MOVE '>= 70       ' TO BAND-ETIQUETA (1)
025900     MOVE '60 - 70     ' TO BAND-ETIQUETA (2)
026000     MOVE '50 - 60     ' TO BAND-ETIQUETA (3)
026100     MOVE '40 - 50     ' TO BAND-ETIQUETA (4)
026200     MOVE '30 - 40     ' TO BAND-ETIQUETA (5)
026300     MOVE '< 30        ' TO BAND-ETIQUETA (6)
026400     PERFORM 001-LIMPIA-BANDA VARYING WKS-IX-1 FROM 1 BY 1
026500             UNTIL WKS-IX-1 > 6.
026600 INICIALIZA-BANDAS-E. EXIT.
026700
026800 001-LIMPIA-BANDA SECTION.
026900     MOVE ZERO TO BAND-CUENTAS (WKS-IX-1) BAND-USUARIOS (WKS-IX-1)
027000                  BAND-GOOD-VERIFIED (WKS-IX-1)
027100                  BAND-SUMA-GV-RATE (WKS-IX-1).
027200 001-LIMPIA-BANDA-E. EXIT.
027300
027400******************************************************************
027500*   LECTURA DE NEWUSER-DETAIL DENTRO DE LA VENTANA DE 7 DIAS      *
027600******************************************************************
027700 100-LEE-DETALLE-CUENTAS SECTION.
027800     READ NEWUSER-DETAIL
027900       AT END
028000          MOVE 1 TO WKS-FIN-DETALLE
028100       NOT AT END
028200          IF MKND-AD-ACCOUNT NOT = SPACES AND
028300             MKND-FECHA >= WKS-FECHA-INICIO-VENTANA AND
028400             MKND-FECHA <= WKS-FECHA-CORTE
028500             PERFORM 110-ACUMULA-CUENTA
028600          END-IF
028700     END-READ.
028800 100-LEE-DETALLE-CUENTAS-E. EXIT.
028900
029000 110-ACUMULA-CUENTA SECTION.
029100     PERFORM 111-BUSCA-CUENTA
029200     MOVE ZERO TO WKS-ES-BUENO WKS-ES-VERIFICADO
029300     IF MKND-STATUS = 'good'
029400        MOVE 1 TO WKS-ES-BUENO
029500     END-IF
029600     IF MKND-VERIF-STATUS = 'verified'
029700        MOVE 1 TO WKS-ES-VERIFICADO
029800     END-IF
029900     ADD 1 TO MKAC-TOTAL-USERS (WKS-IX-BUSCA)
030000     EVALUATE TRUE
030100        WHEN ES-USUARIO-BUENO AND ES-USUARIO-VERIFICADO
030200           ADD 1 TO MKAC-GOOD-USERS (WKS-IX-BUSCA)
030300           ADD 1 TO MKAC-VERIFIED-USERS (WKS-IX-BUSCA)
030400           ADD 1 TO MKAC-GOOD-VERIFIED (WKS-IX-BUSCA)
030500        WHEN ES-USUARIO-BUENO
030600           ADD 1 TO MKAC-GOOD-USERS (WKS-IX-BUSCA)
030700           ADD 1 TO MKAC-ONLY-GOOD (WKS-IX-BUSCA)
030800        WHEN ES-USUARIO-VERIFICADO
030900           ADD 1 TO MKAC-VERIFIED-USERS (WKS-IX-BUSCA)
031000           ADD 1 TO MKAC-ONLY-VERIFIED (WKS-IX-BUSCA)
031100        WHEN OTHER
031200           ADD 1 TO MKAC-OTHERS (WKS-IX-BUSCA)
031300     END-EVALUATE.
031400 110-ACUMULA-CUENTA-E. EXIT.
031500
031600 111-BUSCA-CUENTA SECTION.
031700     MOVE ZERO TO WKS-IX-BUSCA
031800     PERFORM 112-COMPARA-CUENTA VARYING WKS-IX-2 FROM 1 BY 1
031900             UNTIL WKS-IX-2 > WKS-NUM-CUENTAS OR WKS-IX-BUSCA NOT = 0
032000     IF WKS-IX-BUSCA = 0
032100        ADD 1 TO WKS-NUM-CUENTAS
032200        MOVE WKS-NUM-CUENTAS TO WKS-IX-BUSCA
032300        MOVE MKND-AD-ACCOUNT TO MKAC-ACCOUNT (WKS-IX-BUSCA)
032400        MOVE MKND-AD-CHANNEL TO MKAC-CHANNEL (WKS-IX-BUSCA)
032500        MOVE ZERO TO MKAC-TOTAL-USERS (WKS-IX-BUSCA)
032600                     MKAC-GOOD-USERS (WKS-IX-BUSCA)
032700                     MKAC-VERIFIED-USERS (WKS-IX-BUSCA)
032800                     MKAC-GOOD-VERIFIED (WKS-IX-BUSCA)
032900                     MKAC-ONLY-GOOD (WKS-IX-BUSCA)
033000                     MKAC-ONLY-VERIFIED (WKS-IX-BUSCA)
033100                     MKAC-OTHERS (WKS-IX-BUSCA)
033200     END-IF.
033300 111-BUSCA-CUENTA-E. EXIT.
033400
033500 112-COMPARA-CUENTA SECTION.
033600     IF MKAC-ACCOUNT (WKS-IX-2) = MKND-AD-ACCOUNT AND
033700        MKAC-CHANNEL (WKS-IX-2) = MKND-AD-CHANNEL
033800        MOVE WKS-IX-2 TO WKS-IX-BUSCA
033900     END-IF.
034000 112-COMPARA-CUENTA-E. EXIT.
034100
034200******************************************************************
034300*   GV-RATE Y NIVEL DE CALIDAD DE CADA CUENTA                    *
034400******************************************************************
034500 190-CALCULA-TASAS-CUENTA SECTION.
034600     IF MKAC-TOTAL-USERS (WKS-IX-1) >= 1
034700        COMPUTE MKAC-GV-RATE (WKS-IX-1) ROUNDED =
034800           MKAC-GOOD-VERIFIED (WKS-IX-1) * 100 /
034900           MKAC-TOTAL-USERS (WKS-IX-1)
035000     ELSE
035100        MOVE ZERO TO MKAC-GV-RATE (WKS-IX-1)
035200     END-IF
035300     EVALUATE TRUE
035400        WHEN MKAC-GV-RATE (WKS-IX-1) >= 70  MOVE 'T1' TO
035500                                            MKAC-QUALITY-TIER (WKS-IX-1)
035600        WHEN MKAC-GV-RATE (WKS-IX-1) >= 60  MOVE 'T2' TO
035700                                            MKAC-QUALITY-TIER (WKS-IX-1)
035800        WHEN MKAC-GV-RATE (WKS-IX-1) >= 50  MOVE 'T3' TO
035900                                            MKAC-QUALITY-TIER (WKS-IX-1)
036000        WHEN MKAC-GV-RATE (WKS-IX-1) >= 40  MOVE 'T4' TO
036100                                            MKAC-QUALITY-TIER (WKS-IX-1)
036200        WHEN MKAC-GV-RATE (WKS-IX-1) >= 30  MOVE 'T5' TO
036300                                            MKAC-QUALITY-TIER (WKS-IX-1)
036400        WHEN OTHER                          MOVE 'T6' TO
036500                                            MKAC-QUALITY-TIER (WKS-IX-1)
036600     END-EVALUATE.
036700 190-CALCULA-TASAS-CUENTA-E. EXIT.
036800
036900******************************************************************
037000*   ORDENA LA TABLA DE CUENTAS DESCENDENTE POR GOOD-VERIFIED      *
037100******************************************************************
037200 195-ORDENA-CUENTAS.
037210     IF WKS-NUM-CUENTAS NOT > 1
037220        GO TO 195-ORDENA-CUENTAS-E.
037230     MOVE 1 TO WKS-IX-1.
037240 195-ORDENA-CUENTAS-010.
037250     IF WKS-IX-1 >= WKS-NUM-CUENTAS
037260        GO TO 195-ORDENA-CUENTAS-E.
037270     PERFORM 196-PASADA-CUENTA THRU 196-PASADA-CUENTA-E.
037280     ADD 1 TO WKS-IX-1.
037290     GO TO 195-ORDENA-CUENTAS-010.
037700 195-ORDENA-CUENTAS-E. EXIT.
037800
037900 196-PASADA-CUENTA.
038000     COMPUTE WKS-TOPE = WKS-NUM-CUENTAS - WKS-IX-1.
038010     MOVE 1 TO WKS-IX-2.
038020 196-PASADA-CUENTA-010.
038030     IF WKS-IX-2 > WKS-TOPE
038040        GO TO 196-PASADA-CUENTA-E.
038050     PERFORM 197-COMPARA-CUENTA-ORDEN THRU 197-COMPARA-CUENTA-ORDEN-E.
038060     ADD 1 TO WKS-IX-2.
038070     GO TO 196-PASADA-CUENTA-010.
038300 196-PASADA-CUENTA-E. EXIT.
038400
038500 197-COMPARA-CUENTA-ORDEN.
038600     IF MKAC-GOOD-VERIFIED (WKS-IX-2) <
038700        MKAC-GOOD-VERIFIED (WKS-IX-2 + 1)
038800        MOVE CUENTA-ENTRY (WKS-IX-2)     TO WKS-TEMP-CUENTA-ENTRY
038900        MOVE CUENTA-ENTRY (WKS-IX-2 + 1) TO CUENTA-ENTRY (WKS-IX-2)
039000        MOVE WKS-TEMP-CUENTA-ENTRY       TO CUENTA-ENTRY (WKS-IX-2 + 1)
039100     END-IF.
039200 197-COMPARA-CUENTA-ORDEN-E. EXIT.
039300
039400******************************************************************
039500*          SECCION 10A - TOP 20 CUENTAS (TOTAL-USERS > 200)      *
039600******************************************************************
039700 200-IMPRIME-TOP-CUENTAS SECTION.
039800     MOVE '-- 10. CALIDAD DE CUENTAS: TOP 20 POR BUENOS+VERIF ---'
039900       TO LINS-TEXTO
040000     WRITE LIN-REPORTE FROM LIN-SUBTITULO
040100     WRITE LIN-REPORTE FROM LIN-ENCAB-CUENTA
040200     MOVE ZERO TO WKS-TOPE-IMPRESO
040300     PERFORM 201-IMPRIME-UNA-CUENTA VARYING WKS-IX-1 FROM 1 BY 1
040400             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS OR WKS-TOPE-IMPRESO >= 20
040500     WRITE LIN-REPORTE FROM LIN-BLANCO.
040600 200-IMPRIME-TOP-CUENTAS-E. EXIT.
040700
040800 201-IMPRIME-UNA-CUENTA SECTION.
040900     IF MKAC-TOTAL-USERS (WKS-IX-1) > 200
041000        MOVE MKAC-ACCOUNT (WKS-IX-1) TO LINC-CUENTA
041100        MOVE MKAC-CHANNEL (WKS-IX-1) TO LINC-CANAL
041200        MOVE MKAC-TOTAL-USERS (WKS-IX-1) TO WKS-MASCARA-CONTEO
041300        MOVE WKS-MASCARA-CONTEO          TO LINC-TOTAL
041400        MOVE MKAC-GOOD-VERIFIED (WKS-IX-1) TO WKS-MASCARA-CONTEO
041500        MOVE WKS-MASCARA-CONTEO          TO LINC-GOOD-VER
041600        MOVE MKAC-GV-RATE (WKS-IX-1) TO WKS-MASCARA-TASA
041700        MOVE WKS-MASCARA-TASA            TO LINC-GV-RATE
041800        WRITE LIN-REPORTE FROM LIN-DET-CUENTA
041900        ADD 1 TO WKS-TOPE-IMPRESO
042000     END-IF.
042100 201-IMPRIME-UNA-CUENTA-E. EXIT.
042200
042300******************************************************************
042400*   SECCION 10B - DISTRIBUCION POR NIVEL DE CALIDAD              *
042500*   (SOLO CUENTAS CON TOTAL-USERS > 100)                         *
042600******************************************************************
042700 300-ACUMULA-BANDAS SECTION.
042800     IF MKAC-TOTAL-USERS (WKS-IX-1) > 100
042900        EVALUATE TRUE
043000           WHEN MKAC-GV-RATE (WKS-IX-1) >= 70  MOVE 1 TO WKS-IX-2
043100           WHEN MKAC-GV-RATE (WKS-IX-1) >= 60  MOVE 2 TO WKS-IX-2
043200           WHEN MKAC-GV-RATE (WKS-IX-1) >= 50  MOVE 3 TO WKS-IX-2
043300           WHEN MKAC-GV-RATE (WKS-IX-1) >= 40  MOVE 4 TO WKS-IX-2
043400           WHEN MKAC-GV-RATE (WKS-IX-1) >= 30  MOVE 5 TO WKS-IX-2
043500           WHEN OTHER                          MOVE 6 TO WKS-IX-2
043600        END-EVALUATE
043700        ADD 1 TO BAND-CUENTAS (WKS-IX-2)
043800        ADD MKAC-TOTAL-USERS (WKS-IX-1)    TO BAND-USUARIOS (WKS-IX-2)
043900        ADD MKAC-GOOD-VERIFIED (WKS-IX-1)  TO BAND-GOOD-VERIFIED
044000                                               (WKS-IX-2)
044100        ADD MKAC-GV-RATE (WKS-IX-1)        TO BAND-SUMA-GV-RATE
044200                                               (WKS-IX-2)
044300     END-IF.
044400 300-ACUMULA-BANDAS-E. EXIT.
044500
044600 310-CALCULA-TASAS-BANDA SECTION.
044700     IF BAND-CUENTAS (WKS-IX-1) >= 1
044800        COMPUTE BAND-TASA-PROMEDIO (WKS-IX-1) ROUNDED =
044900           BAND-SUMA-GV-RATE (WKS-IX-1) / BAND-CUENTAS (WKS-IX-1)
045000     ELSE
045100        MOVE ZERO TO BAND-TASA-PROMEDIO (WKS-IX-1)
045200     END-IF
045300     IF BAND-USUARIOS (WKS-IX-1) >= 1
045400        COMPUTE BAND-TASA-GENERAL (WKS-IX-1) ROUNDED =
045500           BAND-GOOD-VERIFIED (WKS-IX-1) * 100 / BAND-USUARIOS (WKS-IX-1)
045600     ELSE
045700        MOVE ZERO TO BAND-TASA-GENERAL (WKS-IX-1)
045800     END-IF.
045900 310-CALCULA-TASAS-BANDA-E. EXIT.
046000
046100 320-IMPRIME-BANDAS SECTION.
046200     MOVE '-- 10B. DISTRIBUCION POR NIVEL DE CALIDAD -------------'
046300       TO LINS-TEXTO
046400     WRITE LIN-REPORTE FROM LIN-SUBTITULO
046500     WRITE LIN-REPORTE FROM LIN-ENCAB-BANDA
046600     PERFORM 321-IMPRIME-UNA-BANDA VARYING WKS-IX-1 FROM 1 BY 1
046700             UNTIL WKS-IX-1 > 6
046800     WRITE LIN-REPORTE FROM LIN-BLANCO.
046900 320-IMPRIME-BANDAS-E. EXIT.
047000
047100 321-IMPRIME-UNA-BANDA SECTION.
047200     MOVE BAND-ETIQUETA (WKS-IX-1)        TO LINB-ETIQUETA
047300     MOVE BAND-CUENTAS (WKS-IX-1)         TO WKS-MASCARA-CONTEO
047400     MOVE WKS-MASCARA-CONTEO              TO LINB-CUENTAS
047500     MOVE BAND-USUARIOS (WKS-IX-1)        TO WKS-MASCARA-CONTEO
047600     MOVE WKS-MASCARA-CONTEO              TO LINB-USUARIOS
047700     MOVE BAND-GOOD-VERIFIED (WKS-IX-1)   TO WKS-MASCARA-CONTEO
047800     MOVE WKS-MASCARA-CONTEO              TO LINB-GOOD-VER
047900     MOVE BAND-TASA-PROMEDIO (WKS-IX-1)   TO WKS-MASCARA-TASA
048000     MOVE WKS-MASCARA-TASA                TO LINB-PROMEDIO
048100     MOVE BAND-TASA-GENERAL (WKS-IX-1)    TO WKS-MASCARA-TASA
048200     MOVE WKS-MASCARA-TASA                TO LINB-GENERAL
048300     WRITE LIN-REPORTE FROM LIN-DET-BANDA.
048400 321-IMPRIME-UNA-BANDA-E. EXIT.
048500
048600******************************************************************
048700*   SECCION 10C - APORTE DE CADA CUENTA AL TOTAL GENERAL         *
048800*   DE USUARIOS BUENOS Y VERIFICADOS (TOP 15)                    *
048900******************************************************************
049000 400-SUMA-GV-GENERAL SECTION.
049100     ADD MKAC-GOOD-VERIFIED (WKS-IX-1) TO WKS-TOTAL-GV-GENERAL.
049200 400-SUMA-GV-GENERAL-E. EXIT.
049300
049400 410-CALCULA-APORTE SECTION.
049500     IF WKS-TOTAL-GV-GENERAL >= 1
049600        COMPUTE MKAC-CONTRIBUTION-RATE (WKS-IX-1) ROUNDED =
049700           MKAC-GOOD-VERIFIED (WKS-IX-1) * 100 / WKS-TOTAL-GV-GENERAL
049800     ELSE
049900        MOVE ZERO TO MKAC-CONTRIBUTION-RATE (WKS-IX-1)
050000     END-IF.
050100 410-CALCULA-APORTE-E. EXIT.
050200
050300 420-IMPRIME-APORTE SECTION.
050400     MOVE '-- 10C. APORTE DE CADA CUENTA AL TOTAL GENERAL --------'
050500       TO LINS-TEXTO
050600     WRITE LIN-REPORTE FROM LIN-SUBTITULO
050700     WRITE LIN-REPORTE FROM LIN-ENCAB-APORTE
050800     MOVE ZERO TO WKS-TOPE-IMPRESO
050900     PERFORM 421-IMPRIME-UN-APORTE VARYING WKS-IX-1 FROM 1 BY 1
051000             UNTIL WKS-IX-1 > WKS-NUM-CUENTAS OR WKS-TOPE-IMPRESO >= 15
051100     WRITE LIN-REPORTE FROM LIN-BLANCO.
051200 420-IMPRIME-APORTE-E. EXIT.
051300
051400 421-IMPRIME-UN-APORTE SECTION.
051500     MOVE MKAC-ACCOUNT (WKS-IX-1) TO LINP-CUENTA
051600     MOVE MKAC-CHANNEL (WKS-IX-1) TO LINP-CANAL
051700     MOVE MKAC-GOOD-VERIFIED (WKS-IX-1) TO WKS-MASCARA-CONTEO
051800     MOVE WKS-MASCARA-CONTEO          TO LINP-GOOD-VER
051900     MOVE MKAC-CONTRIBUTION-RATE (WKS-IX-1) TO WKS-MASCARA-TASA
052000     MOVE WKS-MASCARA-TASA            TO LINP-APORTE
052100     WRITE LIN-REPORTE FROM LIN-DET-APORTE
052200     ADD 1 TO WKS-TOPE-IMPRESO.
052300 421-IMPRIME-UN-APORTE-E. EXIT.
052400
052500******************************************************************
052600*          SECCION 11 - PIE DEL REPORTE (CIERRA DAILY-REPORT)    *
052700******************************************************************
052800 900-IMPRIME-PIE-REPORTE SECTION.
052900     WRITE LIN-REPORTE FROM LIN-PIE-REPORTE.
053000 900-IMPRIME-PIE-REPORTE-E. EXIT.
053100
053200 ESTADISTICAS SECTION.
053300     DISPLAY '****************************************************'
053400     DISPLAY '*   MKTACC1 - ESTADISTICAS DE CORRIDA              *'
053500     DISPLAY '****************************************************'
053600     MOVE WKS-NUM-CUENTAS TO WKS-MASCARA-CONTEO
053700     DISPLAY 'CUENTAS+CANAL ACUMULADAS . . . . : ' WKS-MASCARA-CONTEO
053800     MOVE WKS-TOTAL-GV-GENERAL TO WKS-MASCARA-CONTEO
053900     DISPLAY 'TOTAL BUENOS+VERIFICADOS . . . . : ' WKS-MASCARA-CONTEO
054000     DISPLAY '****************************************************'.
054100 ESTADISTICAS-E. EXIT.
054200
054300 CIERRA-ARCHIVOS SECTION.
054400     CLOSE NEWUSER-DETAIL DAILY-REPORT.
054500 CIERRA-ARCHIVOS-E. EXIT.
