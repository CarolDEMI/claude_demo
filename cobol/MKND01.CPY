000100******************************************************************
000200* MKND01      - LAYOUT DE DETALLE DE USUARIOS NUEVOS              *
000300*             - ARCHIVO DE ENTRADA NEWUSER-DETAIL (219 BYTES)     *
000400*             - UN REGISTRO POR CELDA FECHA/CANAL/CUENTA/DEMOG.   *
000500******************************************************************
000600* FECHA       : 03/03/2025                                       *
000700* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000800* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000900* DESCRIPCION : CAMPOS DE ENTRADA PARA MKTCOL1/MKTRPT1/MKTTRN1/   *
001000*             : MKTACC1. LONGITUD FIJA, UN REGISTRO POR LINEA.    *
001100******************************************************************
001200* BITACORA DE CAMBIOS                                            *
001300*   03/03/2025 LMM TKT-55012 VERSION INICIAL DEL LAYOUT           *
001400*   14/11/2025 LMM TKT-55240 SE AGREGA MKND-TAG Y MKND-CITY-TIER  *
001450*   10/10/2025 EDR TKT-55250 MKND-CITY-TIER AMPLIADO A 9 BYTES -  *
001460*             : '超一线' SON 9 BYTES EN UTF-8 Y SE TRUNCABA A LA  *
001470*             : MITAD DEL ULTIMO CARACTER; FILLER REDUCIDO A 18   *
001480*             : BYTES PARA MANTENER EL REGISTRO EN 219 BYTES      *
001500******************************************************************
001600 01  REG-NEWUSER-DETAIL.
001700     03 MKND-FECHA                   PIC X(10).
001800     03 MKND-AD-CHANNEL               PIC X(20).
001900     03 MKND-AGENT                    PIC X(20).
002000     03 MKND-AD-ACCOUNT                PIC X(20).
002100     03 MKND-SUBCHANNEL                PIC X(20).
002200     03 MKND-STATUS                   PIC X(10).
002300     03 MKND-VERIF-STATUS              PIC X(10).
002700     03 MKND-OS-TYPE                   PIC X(10).
002800     03 MKND-GENDER                   PIC X(10).
002900     03 MKND-TAG                      PIC X(16).
003000     03 MKND-AGE-GROUP                 PIC X(08).
003100     03 MKND-CITY-TIER                 PIC X(09).
003200     03 MKND-NEWUSER                   PIC S9(07).
003300     03 MKND-RETURNED-1D               PIC S9(07)V99.
003400     03 MKND-REVENUE-PRETAX            PIC S9(09)V99.
003500     03 MKND-REVENUE-AFTERTAX          PIC S9(09)V99.
003600     03 FILLER                        PIC X(18).
