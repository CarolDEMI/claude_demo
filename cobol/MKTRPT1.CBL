000100******************************************************************
000200* FECHA       : 10/03/2025                                       *
000300* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000400* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000500* PROGRAMA    : MKTRPT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE EL DETALLE DE USUARIOS NUEVOS Y EL COSTO DE *
000800*             : PAUTA DE LA FECHA DE CORTE PARA PRODUCIR LOS      *
000900*             : BLOQUES DEL REPORTE DIARIO: CALIDAD POR CANAL     *
001000*             : (TOP 10), SEGMENTOS DE CALIDAD DE USUARIO, COSTO  *
001100*             : Y ROI, IMPUESTO POR PLATAFORMA, Y EL PUNTAJE DE   *
001200*             : COMPORTAMIENTO POR CANAL SOBRE UNA VENTANA DE 7   *
001300*             : DIAS.  CORRE DESPUES DE MKTCOL1 Y AGREGA (EXTEND) *
001400*             : SUS SECCIONES AL REPORTE DIARIO YA ABIERTO.       *
001500* ARCHIVOS    : NEWUSER-DETAIL=E,CASH-COST=E,DAILY-REPORT=A       *
001600* ACCION (ES) : E=EXTRAE, C=CALCULA, O=ORDENA, G=GENERA REPORTE   *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 341208                                           *
001900* NOMBRE      : ANALISIS DE CANAL, SEGMENTO, COSTO Y PLATAFORMA   *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200*   10/03/2025 LMM TKT-55014 VERSION INICIAL - CANALES Y SEGMENTOS*
002300*   24/03/2025 LMM TKT-55033 SE AGREGA EL BLOQUE DE COSTO Y ROI   *
002400*             : (U4) Y EL BLOQUE DE IMPUESTO POR PLATAFORMA (U5)  *
002500*   11/07/2025 LMM TKT-55175 SE AGREGA EL PUNTAJE DE COMPORTA-    *
002600*             : MIENTO POR CANAL (U9) SOBRE VENTANA DE 7 DIAS     *
002700*   19/09/2025 EDR TKT-55210 CORRIGE ORDEN DESCENDENTE DE LA      *
002800*             : TABLA DE PLATAFORMA (QUEDABA ASCENDENTE)          *
002900*   30/09/2025 EDR TKT-55231 SE QUITAN PERFORM EN LINEA; TODOS    *
003000*             : LOS CICLOS QUEDAN COMO PARRAFOS APARTE             *
003050*   06/10/2025 EDR TKT-55244 CORRIGE CARACTER CHINO SIMPLIFICADO  *
003060*             : DEL NIVEL DE COMPORTAMIENTO (U9); SE AMPLIA       *
003070*             : TCOS-NIVEL/TCOTMP-NIVEL A 9 BYTES PARA QUE         *
003080*             : '待优化' YA NO SE TRUNQUE A LA MITAD               *
003085*   10/10/2025 EDR TKT-55246 SIGNO DE MONEDA CAMBIADO DE $ A ¥    *
003086*             : (TODO EL INGRESO SE LIQUIDA EN YUAN)              *
003087*   10/10/2025 EDR TKT-55247 195/196/197 (ORDENAMIENTO DE CANALES)*
003088*             : REESCRITO A PARRAFOS NUMERADOS CON GO TO DE RANGO;*
003089*             : WKS-TOPE PASA A NIVEL 77                          *
003100*   19/12/1998 LMM TKT-40002 AJUSTE DE SIGLO PARA ARITMETICA DE   *
003200*             : FECHAS DE LA VENTANA DE 7 DIAS (AO 2000)          *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    MKTRPT1.
003600 AUTHOR.                        LUCIA MONZON.
003700 INSTALLATION.                  DEPARTAMENTO DE MERCADEO.
003800 DATE-WRITTEN.                  10/03/1993.
003900 DATE-COMPILED.                 30/09/2025.
004000 SECURITY.                      USO INTERNO - SOLO LOTE NOCTURNO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CURRENCY SIGN IS '¥'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT NEWUSER-DETAIL ASSIGN TO NEWUSRD
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-NEWUSR.
005200
005300     SELECT CASH-COST      ASSIGN TO CASHCST
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-CASHC.
005700
005800     SELECT DAILY-REPORT   ASSIGN TO DAILYRPT
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-DAYRPT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  NEWUSER-DETAIL.
006600     COPY MKND01.
006700 FD  CASH-COST.
006800     COPY MKCC01.
006900 FD  DAILY-REPORT.
007000 01  LIN-REPORTE                     PIC X(100).
007100
007200 WORKING-STORAGE SECTION.
007250 77  WKS-TOPE                        PIC S9(04) COMP VALUE ZERO.
007300 01  WKS-FS-STATUS.
007400     02 FS-NEWUSR                    PIC 9(02) VALUE ZEROES.
007500     02 FS-CASHC                     PIC 9(02) VALUE ZEROES.
007600     02 FS-DAYRPT                    PIC 9(02) VALUE ZEROES.
007650     02 FILLER                       PIC X(04) VALUE SPACES.
007700
007800******************************************************************
007900*              FECHA DE CORTE Y ARITMETICA DE VENTANA            *
008000******************************************************************
008100 01  WKS-FECHA-CORTE                 PIC X(10) VALUE SPACES.
008200 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
008300     02 WKS-FP-ANIO                  PIC X(04).
008400     02 FILLER                       PIC X(01).
008500     02 WKS-FP-MES                   PIC X(02).
008600     02 FILLER                       PIC X(01).
008700     02 WKS-FP-DIA                   PIC X(02).
008800
008900 01  WKS-FECHA-NUM                   PIC 9(08) VALUE ZERO.
009000 01  WKS-FECHA-NUM-R REDEFINES WKS-FECHA-NUM.
009100     02 WKS-FN-ANIO                  PIC 9(04).
009200     02 WKS-FN-MES                   PIC 9(02).
009300     02 WKS-FN-DIA                   PIC 9(02).
009400
009500 01  WKS-FECHA-VENTANA-NUM           PIC 9(08) VALUE ZERO.
009600 01  WKS-FECHA-VENTANA-NUM-R REDEFINES WKS-FECHA-VENTANA-NUM.
009700     02 WKS-FV-ANIO                  PIC 9(04).
009800     02 WKS-FV-MES                   PIC 9(02).
009900     02 WKS-FV-DIA                   PIC 9(02).
010000
010100 01  WKS-FECHA-INICIO-VENTANA        PIC X(10) VALUE SPACES.
010200 01  WKS-ENTERO-FECHA                PIC S9(09) COMP VALUE ZERO.
010300 01  WKS-ENTERO-INICIO               PIC S9(09) COMP VALUE ZERO.
010400
010500******************************************************************
010600*              BANDERAS DE CONTROL                               *
010700******************************************************************
010800 01  WKS-BANDERAS.
010900     02 WKS-FIN-DETALLE              PIC 9(01) VALUE ZERO.
011000        88 FIN-DETALLE                         VALUE 1.
011100     02 WKS-FIN-VENTANA              PIC 9(01) VALUE ZERO.
011200        88 FIN-VENTANA                         VALUE 1.
011300     02 WKS-FIN-COSTO                PIC 9(01) VALUE ZERO.
011400        88 FIN-COSTO                           VALUE 1.
011500     02 WKS-ES-BUENO                 PIC 9(01) VALUE ZERO.
011600        88 ES-USUARIO-BUENO                    VALUE 1.
011700     02 WKS-ES-VERIFICADO            PIC 9(01) VALUE ZERO.
011800        88 ES-USUARIO-VERIFICADO               VALUE 1.
011900     02 WKS-EN-VENTANA               PIC 9(01) VALUE ZERO.
012000        88 FECHA-EN-VENTANA                    VALUE 1.
012050     02 FILLER                       PIC X(02) VALUE SPACES.
012100
012200******************************************************************
012300*              ACUMULADORES GENERALES DE LA FECHA                *
012400******************************************************************
012500 01  WKS-TOTALES-DIA.
012600     02 WKS-TOTAL-USERS              PIC S9(09) COMP VALUE ZERO.
012700     02 WKS-REVENUE-PRETAX-DIA       PIC S9(09)V99  VALUE ZERO.
012800     02 WKS-REVENUE-AFTERTAX-DIA     PIC S9(09)V99  VALUE ZERO.
012850     02 FILLER                       PIC X(02) VALUE SPACES.
012900
013000******************************************************************
013100*              SEGMENTOS DE CALIDAD DE USUARIO (U3)              *
013200******************************************************************
013300 01  WKS-SEGMENTOS.
013400     02 WKS-SEG-BV-USERS             PIC S9(09) COMP VALUE ZERO.
013500     02 WKS-SEG-BV-REV               PIC S9(09)V99 VALUE ZERO.
013600     02 WKS-SEG-BN-USERS             PIC S9(09) COMP VALUE ZERO.
013700     02 WKS-SEG-BN-REV               PIC S9(09)V99 VALUE ZERO.
013800     02 WKS-SEG-NV-USERS             PIC S9(09) COMP VALUE ZERO.
013900     02 WKS-SEG-NV-REV               PIC S9(09)V99 VALUE ZERO.
014000     02 WKS-SEG-NN-USERS             PIC S9(09) COMP VALUE ZERO.
014100     02 WKS-SEG-NN-REV               PIC S9(09)V99 VALUE ZERO.
014150     02 FILLER                       PIC X(02) VALUE SPACES.
014200
014300 01  WKS-SEG-CUR-USERS               PIC S9(09) COMP VALUE ZERO.
014400 01  WKS-SEG-CUR-REV                 PIC S9(09)V99 VALUE ZERO.
014500 01  WKS-SEG-PCT-USERS               PIC S9(03)V99 VALUE ZERO.
014600 01  WKS-SEG-PCT-REV                 PIC S9(03)V99 VALUE ZERO.
014700 01  WKS-DIVISOR-TEMP                PIC S9(09)V99 VALUE ZERO.
014800
014900******************************************************************
015000*              TABLA DE RESUMEN POR CANAL (U2)                   *
015100******************************************************************
015200 01  WKS-NUM-CANALES                 PIC S9(04) COMP VALUE ZERO.
015300 01  WKS-IX-1                        PIC S9(04) COMP VALUE ZERO.
015400 01  WKS-IX-2                        PIC S9(04) COMP VALUE ZERO.
015500 01  WKS-IX-BUSCA                    PIC S9(04) COMP VALUE ZERO.
015700 01  TABLA-CANALES.
015800     COPY MKCH01 REPLACING ==01  REG-CANAL-RESUMEN==
015850                        BY ==02  CANAL-ENTRY OCCURS 200 TIMES==.
016500 COPY MKCH01 REPLACING REG-CANAL-RESUMEN BY WKS-TEMP-CANAL-ENTRY.
017200
017300******************************************************************
017400*              COSTO Y ROI (U4)                                  *
017500******************************************************************
017600 01  WKS-COSTO-ROI.
017700     02 WKS-COST-RECORDS             PIC S9(07) COMP VALUE ZERO.
017800     02 WKS-TOTAL-COST               PIC S9(09)V99 VALUE ZERO.
017900     02 WKS-AVG-COST                 PIC S9(09)V99 VALUE ZERO.
018000     02 WKS-MIN-COST                 PIC S9(09)V99 VALUE ZERO.
018100     02 WKS-MAX-COST                 PIC S9(09)V99 VALUE ZERO.
018200     02 WKS-PROFIT-PRETAX            PIC S9(09)V99 VALUE ZERO.
018300     02 WKS-PROFIT-AFTERTAX          PIC S9(09)V99 VALUE ZERO.
018400     02 WKS-ROI-PRETAX               PIC S9(05)V99 VALUE ZERO.
018500     02 WKS-ROI-AFTERTAX             PIC S9(05)V99 VALUE ZERO.
018550     02 FILLER                       PIC X(02) VALUE SPACES.
018600
018700******************************************************************
018800*              TABLA DE RESUMEN POR PLATAFORMA (U5)              *
018900******************************************************************
019000 01  WKS-NUM-PLATAFORMAS             PIC S9(04) COMP VALUE ZERO.
019100 01  TABLA-PLATAFORMA.
019200     02 PLAT-ENTRY OCCURS 10 TIMES.
019300        03 TPLA-OS-TYPE              PIC X(10).
019400        03 TPLA-USER-COUNT           PIC S9(09) COMP.
019500        03 TPLA-QUALITY-USERS        PIC S9(09) COMP.
019600        03 TPLA-REVENUE-PRETAX       PIC S9(09)V99.
019700        03 TPLA-REVENUE-AFTERTAX     PIC S9(09)V99.
019800        03 TPLA-TAX-RATE             PIC S9(03)V9.
019900        03 TPLA-ARPU-AFTER-TAX       PIC S9(09)V99.
019950        03 FILLER                    PIC X(02).
020000 01  WKS-TEMP-PLAT-ENTRY.
020100     02 TPTMP-OS-TYPE                PIC X(10).
020200     02 TPTMP-USER-COUNT             PIC S9(09) COMP.
020300     02 TPTMP-QUALITY-USERS          PIC S9(09) COMP.
020400     02 TPTMP-REVENUE-PRETAX         PIC S9(09)V99.
020500     02 TPTMP-REVENUE-AFTERTAX       PIC S9(09)V99.
020600     02 TPTMP-TAX-RATE               PIC S9(03)V9.
020700     02 TPTMP-ARPU-AFTER-TAX         PIC S9(09)V99.
020750     02 FILLER                       PIC X(02) VALUE SPACES.
020800
020900******************************************************************
021000*              PUNTAJE DE COMPORTAMIENTO POR CANAL (U9)          *
021100******************************************************************
021200 01  WKS-NUM-CANAL-OS                PIC S9(04) COMP VALUE ZERO.
021300 01  TABLA-CANAL-OS.
021400     02 CANOS-ENTRY OCCURS 200 TIMES.
021500        03 TCOS-CHANNEL              PIC X(20).
021600        03 TCOS-OS-TYPE              PIC X(10).
021700        03 TCOS-USER-COUNT           PIC S9(09) COMP.
021800        03 TCOS-FEMALE-USERS         PIC S9(09) COMP.
021900        03 TCOS-REVENUE-AFTERTAX     PIC S9(09)V99.
022000        03 TCOS-FEMALE-RATIO         PIC S9(03)V99.
022100        03 TCOS-ARPU                 PIC S9(09)V99.
022200        03 TCOS-SCORE                PIC S9(03) COMP.
022300        03 TCOS-NIVEL                PIC X(09).
022350        03 FILLER                    PIC X(01).
022400 01  WKS-TEMP-CANOS-ENTRY.
022500     02 TCOTMP-CHANNEL               PIC X(20).
022600     02 TCOTMP-OS-TYPE               PIC X(10).
022700     02 TCOTMP-USER-COUNT            PIC S9(09) COMP.
022800     02 TCOTMP-FEMALE-USERS          PIC S9(09) COMP.
022900     02 TCOTMP-REVENUE-AFTERTAX      PIC S9(09)V99.
023000     02 TCOTMP-FEMALE-RATIO          PIC S9(03)V99.
023100     02 TCOTMP-ARPU                  PIC S9(09)V99.
023200     02 TCOTMP-SCORE                 PIC S9(03) COMP.
023300     02 TCOTMP-NIVEL                 PIC X(09).
023350     02 FILLER                       PIC X(01) VALUE SPACES.
023400 01  WKS-SCORE-TEMP                  PIC S9(05) COMP VALUE ZERO.
023500 01  WKS-BONUS-TEMP                  PIC S9(05) COMP VALUE ZERO.
023600
023700******************************************************************
023800*              MASCARAS E IMPRESION                              *
023900******************************************************************
024000 01  WKS-MASCARA-CONTEO              PIC Z,ZZZ,ZZ9    VALUE ZERO.
024100 01  WKS-MASCARA-MONTO               PIC ¥Z,ZZZ,ZZ9.99 VALUE ZERO.
024200 01  WKS-MASCARA-TASA                PIC ZZ9.9         VALUE ZERO.
024300
024400 01  LIN-BLANCO.
024500     02 FILLER                       PIC X(100) VALUE SPACES.
024600 01  LIN-SUBTITULO.
024700     02 LINS-TEXTO                   PIC X(60).
024800     02 FILLER                       PIC X(40) VALUE SPACES.
024900
025000 01  LIN-ENCAB-CANAL.
025100     02 FILLER                       PIC X(66) VALUE
025200        'CANAL           USUARIOS  CALIDAD  TASA%   INGRESO-AT  '.
025300     02 FILLER                       PIC X(34) VALUE SPACES.
025400 01  LIN-DET-CANAL.
025500     02 LINC-CANAL                   PIC X(16).
025600     02 LINC-USUARIOS                PIC X(09).
025700     02 LINC-CALIDAD                 PIC X(09).
025800     02 LINC-TASA                    PIC X(08).
025900     02 LINC-INGRESO                 PIC X(13).
026000     02 LINC-ARPU                    PIC X(10).
026100     02 FILLER                       PIC X(35) VALUE SPACES.
026200
026300 01  LIN-ENCAB-SEGMENTO.
026400     02 FILLER                       PIC X(63) VALUE
026500        'SEGMENTO                USUARIOS  USU.%   INGRESO-AT  IN' &
026600        'G.%'.
026700     02 FILLER                       PIC X(37) VALUE SPACES.
026800 01  LIN-DET-SEGMENTO.
026900     02 LINSG-NOMBRE                 PIC X(24).
027000     02 LINSG-USUARIOS               PIC X(10).
027100     02 LINSG-USUARIOS-PCT           PIC X(08).
027200     02 LINSG-INGRESO                PIC X(13).
027300     02 LINSG-INGRESO-PCT            PIC X(08).
027400     02 FILLER                       PIC X(37) VALUE SPACES.
027500
027600 01  LIN-DET-COSTO.
027700     02 LINCO-ETIQUETA               PIC X(40).
027800     02 LINCO-VALOR                  PIC X(20).
027900     02 FILLER                       PIC X(40) VALUE SPACES.
028000
028100 01  LIN-ENCAB-PLATAFORMA.
028200     02 FILLER                       PIC X(75) VALUE
028300        'PLATAFORMA  USUARIOS CALIDAD   ING-PRE     ING-AT     TA' &
028400        'SA%   ARPU'.
028500     02 FILLER                       PIC X(25) VALUE SPACES.
028600 01  LIN-DET-PLATAFORMA.
028700     02 LINPL-OS                     PIC X(12).
028800     02 LINPL-USUARIOS               PIC X(09).
028900     02 LINPL-CALIDAD                PIC X(09).
029000     02 LINPL-ING-PRE                PIC X(12).
029100     02 LINPL-ING-AT                 PIC X(12).
029200     02 LINPL-TASA                   PIC X(08).
029300     02 LINPL-ARPU                   PIC X(12).
029400     02 FILLER                       PIC X(26) VALUE SPACES.
029500
029600 01  LIN-ENCAB-SCORE-CANAL.
029700     02 FILLER                       PIC X(67) VALUE
029800        'CANAL           PLAT  USUARIOS  FEM.%  ARPU     SCORE  N' &
029900        'IVEL'.
030000     02 FILLER                       PIC X(33) VALUE SPACES.
030100 01  LIN-DET-SCORE-CANAL.
030200     02 LINSC-CANAL                  PIC X(16).
030300     02 LINSC-OS                     PIC X(06).
030400     02 LINSC-USUARIOS               PIC X(10).
030500     02 LINSC-FEM                    PIC X(08).
030600     02 LINSC-ARPU                   PIC X(10).
030700     02 LINSC-SCORE                  PIC X(07).
030800     02 LINSC-NIVEL                  PIC X(10).
030900     02 FILLER                       PIC X(33) VALUE SPACES.
031000
031100 PROCEDURE DIVISION.
031200 000-MAIN SECTION.
031300     PERFORM APERTURA-ARCHIVOS
031400     PERFORM LEE-PARAMETRO-CORRIDA
031500     PERFORM CALCULA-VENTANA-7-DIAS
031600
031700     PERFORM 100-LEE-DETALLE-CANALES UNTIL FIN-DETALLE
031800     PERFORM 190-CALCULA-TASAS-CANAL VARYING WKS-IX-1 FROM 1 BY 1
031900             UNTIL WKS-IX-1 > WKS-NUM-CANALES
032000     PERFORM 195-ORDENA-CANALES THRU 195-ORDENA-CANALES-E
032100     PERFORM 210-IMPRIME-TABLA-CANALES
032200     PERFORM 300-IMPRIME-SEGMENTOS
032300
032400     PERFORM 400-LEE-COSTO          UNTIL FIN-COSTO
032500     PERFORM 410-CALCULA-COSTO-ROI
032600     PERFORM 420-IMPRIME-COSTO-ROI
032700
032800     PERFORM 500-CALCULA-TASAS-PLAT VARYING WKS-IX-1 FROM 1 BY 1
032900             UNTIL WKS-IX-1 > WKS-NUM-PLATAFORMAS
033000     PERFORM 505-ORDENA-PLATAFORMA
033100     PERFORM 510-IMPRIME-PLATAFORMA
033150
033200     PERFORM REABRE-NEWUSER-DETAIL
033300     PERFORM 600-LEE-VENTANA-CANAL-OS UNTIL FIN-VENTANA
033400     PERFORM 610-CALCULA-SCORE-CANALES VARYING WKS-IX-1 FROM 1 BY 1
033500             UNTIL WKS-IX-1 > WKS-NUM-CANAL-OS
033600     PERFORM 615-RECORTA-TOP-CANAL-OS
033700     PERFORM 620-ORDENA-SCORE-CANALES
033800     PERFORM 630-IMPRIME-SCORE-CANALES
033900
034000     PERFORM ESTADISTICAS
034100     PERFORM CIERRA-ARCHIVOS
034200     STOP RUN.
034300 000-MAIN-E. EXIT.
034400
034500 APERTURA-ARCHIVOS SECTION.
034600     OPEN INPUT  NEWUSER-DETAIL CASH-COST
034700          EXTEND DAILY-REPORT
034800     IF FS-NEWUSR NOT = 0 OR FS-CASHC NOT = 0 OR FS-DAYRPT NOT = 0
034900        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE MKTRPT1 <<<'
035000                UPON CONSOLE
035100        MOVE 91 TO RETURN-CODE
035200        STOP RUN
035300     END-IF.
035400 APERTURA-ARCHIVOS-E. EXIT.
035410
035420******************************************************************
035430*   LA VENTANA DE 7 DIAS DE LA SECCION 9 (U9) RELEE EL MISMO      *
035440*   NEWUSER-DETAIL DESDE EL PRINCIPIO; HAY QUE CERRARLO Y         *
035450*   VOLVERLO A ABRIR PORQUE LA PRIMERA PASADA LO DEJO EN EOF      *
035460******************************************************************
035470 REABRE-NEWUSER-DETAIL SECTION.
035480     CLOSE NEWUSER-DETAIL
035490     OPEN INPUT NEWUSER-DETAIL
035495     IF FS-NEWUSR NOT = 0
035496        DISPLAY '>>> ERROR AL REABRIR NEWUSER-DETAIL EN MKTRPT1 <<<'
035497                UPON CONSOLE
035498        MOVE 91 TO RETURN-CODE
035499        STOP RUN
035500     END-IF.
035510 REABRE-NEWUSER-DETAIL-E. EXIT.
035520
035600 LEE-PARAMETRO-CORRIDA SECTION.
035700     ACCEPT WKS-FECHA-CORTE FROM SYSIN
035800     MOVE WKS-FP-ANIO TO WKS-FN-ANIO
035900     MOVE WKS-FP-MES  TO WKS-FN-MES
036000     MOVE WKS-FP-DIA  TO WKS-FN-DIA.
036100 LEE-PARAMETRO-CORRIDA-E. EXIT.
036200
036300******************************************************************
036400*  VENTANA DE 7 DIAS QUE TERMINA EN LA FECHA DE CORTE (U9)       *
036500******************************************************************
036600 CALCULA-VENTANA-7-DIAS SECTION.
036700     COMPUTE WKS-ENTERO-FECHA =
036800             FUNCTION INTEGER-OF-DATE (WKS-FECHA-NUM)
036900     COMPUTE WKS-ENTERO-INICIO = WKS-ENTERO-FECHA - 6
037000     COMPUTE WKS-FECHA-VENTANA-NUM =
037100             FUNCTION DATE-OF-INTEGER (WKS-ENTERO-INICIO)
037200     MOVE WKS-FV-ANIO TO WKS-FECHA-INICIO-VENTANA (1:4)
037300     MOVE '-'         TO WKS-FECHA-INICIO-VENTANA (5:1)
037400     MOVE WKS-FV-MES  TO WKS-FECHA-INICIO-VENTANA (6:2)
037500     MOVE '-'         TO WKS-FECHA-INICIO-VENTANA (8:1)
037600     MOVE WKS-FV-DIA  TO WKS-FECHA-INICIO-VENTANA (9:2).
037700 CALCULA-VENTANA-7-DIAS-E. EXIT.
037800
037900******************************************************************
038000*          U2 CALIDAD DE CANAL / U3 SEGMENTOS / U5 INSUMOS       *
038100******************************************************************
038200 100-LEE-DETALLE-CANALES SECTION.
038300     READ NEWUSER-DETAIL
038400       AT END
038500          MOVE 1 TO WKS-FIN-DETALLE
038600       NOT AT END
038700          IF MKND-FECHA = WKS-FECHA-CORTE
038800             PERFORM 110-ACUMULA-CANAL
038900             PERFORM 120-ACUMULA-SEGMENTO
039000             PERFORM 130-ACUMULA-PLATAFORMA
039100          END-IF
039200     END-READ.
039300 100-LEE-DETALLE-CANALES-E. EXIT.
039400
039500 110-ACUMULA-CANAL SECTION.
039600     ADD MKND-NEWUSER TO WKS-TOTAL-USERS
039700     ADD MKND-REVENUE-PRETAX   TO WKS-REVENUE-PRETAX-DIA
039800     ADD MKND-REVENUE-AFTERTAX TO WKS-REVENUE-AFTERTAX-DIA
039900
040000     MOVE ZERO TO WKS-ES-BUENO WKS-ES-VERIFICADO
040100     IF MKND-STATUS = 'good'
040200        MOVE 1 TO WKS-ES-BUENO
040300     END-IF
040400     IF MKND-VERIF-STATUS = 'verified'
040500        MOVE 1 TO WKS-ES-VERIFICADO
040600     END-IF
040700
040800     MOVE ZERO TO WKS-IX-BUSCA
040900     PERFORM 111-BUSCA-CANAL VARYING WKS-IX-1 FROM 1 BY 1
041000             UNTIL WKS-IX-1 > WKS-NUM-CANALES
041100
041200     IF WKS-IX-BUSCA = ZERO
041300        ADD 1 TO WKS-NUM-CANALES
041400        MOVE WKS-NUM-CANALES TO WKS-IX-BUSCA
041500        MOVE MKND-AD-CHANNEL TO MKCH-CHANNEL (WKS-IX-BUSCA)
041600        MOVE ZERO TO MKCH-USER-COUNT (WKS-IX-BUSCA)
041700                     MKCH-QUALITY-USERS (WKS-IX-BUSCA)
041800                     MKCH-REVENUE-AFTERTAX (WKS-IX-BUSCA)
041900     END-IF
042000
042100     ADD MKND-NEWUSER TO MKCH-USER-COUNT (WKS-IX-BUSCA)
042200     IF ES-USUARIO-BUENO AND ES-USUARIO-VERIFICADO
042300        ADD MKND-NEWUSER TO MKCH-QUALITY-USERS (WKS-IX-BUSCA)
042400        ADD MKND-REVENUE-AFTERTAX
042500                     TO MKCH-REVENUE-AFTERTAX (WKS-IX-BUSCA)
042600     END-IF.
042700 110-ACUMULA-CANAL-E. EXIT.
042800
042900 111-BUSCA-CANAL SECTION.
043000     IF WKS-IX-BUSCA = ZERO
043100        IF MKCH-CHANNEL (WKS-IX-1) = MKND-AD-CHANNEL
043200           MOVE WKS-IX-1 TO WKS-IX-BUSCA
043300        END-IF
043400     END-IF.
043500 111-BUSCA-CANAL-E. EXIT.
043600
043700 120-ACUMULA-SEGMENTO SECTION.
043800     IF ES-USUARIO-BUENO AND ES-USUARIO-VERIFICADO
043900        ADD MKND-NEWUSER          TO WKS-SEG-BV-USERS
044000        ADD MKND-REVENUE-AFTERTAX TO WKS-SEG-BV-REV
044100     ELSE
044200        IF ES-USUARIO-BUENO
044300           ADD MKND-NEWUSER          TO WKS-SEG-BN-USERS
044400           ADD MKND-REVENUE-AFTERTAX TO WKS-SEG-BN-REV
044500        ELSE
044600           IF ES-USUARIO-VERIFICADO
044700              ADD MKND-NEWUSER          TO WKS-SEG-NV-USERS
044800              ADD MKND-REVENUE-AFTERTAX TO WKS-SEG-NV-REV
044900           ELSE
045000              ADD MKND-NEWUSER          TO WKS-SEG-NN-USERS
045100              ADD MKND-REVENUE-AFTERTAX TO WKS-SEG-NN-REV
045200           END-IF
045300        END-IF
045400     END-IF.
045500 120-ACUMULA-SEGMENTO-E. EXIT.
045600
045700 130-ACUMULA-PLATAFORMA SECTION.
045800     IF MKND-REVENUE-PRETAX > 0
045900        MOVE ZERO TO WKS-IX-BUSCA
046000        PERFORM 131-BUSCA-PLATAFORMA VARYING WKS-IX-1 FROM 1 BY 1
046100                UNTIL WKS-IX-1 > WKS-NUM-PLATAFORMAS
046200
046300        IF WKS-IX-BUSCA = ZERO
046400           ADD 1 TO WKS-NUM-PLATAFORMAS
046500           MOVE WKS-NUM-PLATAFORMAS TO WKS-IX-BUSCA
046600           MOVE MKND-OS-TYPE TO TPLA-OS-TYPE (WKS-IX-BUSCA)
046700           MOVE ZERO TO TPLA-USER-COUNT (WKS-IX-BUSCA)
046800                        TPLA-QUALITY-USERS (WKS-IX-BUSCA)
046900                        TPLA-REVENUE-PRETAX (WKS-IX-BUSCA)
047000                        TPLA-REVENUE-AFTERTAX (WKS-IX-BUSCA)
047100        END-IF
047200
047300        ADD MKND-NEWUSER TO TPLA-USER-COUNT (WKS-IX-BUSCA)
047400        ADD MKND-REVENUE-PRETAX   TO
047500                              TPLA-REVENUE-PRETAX (WKS-IX-BUSCA)
047600        ADD MKND-REVENUE-AFTERTAX TO
047700                              TPLA-REVENUE-AFTERTAX (WKS-IX-BUSCA)
047800        IF ES-USUARIO-BUENO AND ES-USUARIO-VERIFICADO
047900           ADD MKND-NEWUSER TO TPLA-QUALITY-USERS (WKS-IX-BUSCA)
048000        END-IF
048100     END-IF.
048200 130-ACUMULA-PLATAFORMA-E. EXIT.
048300
048400 131-BUSCA-PLATAFORMA SECTION.
048500     IF WKS-IX-BUSCA = ZERO
048600        IF TPLA-OS-TYPE (WKS-IX-1) = MKND-OS-TYPE
048700           MOVE WKS-IX-1 TO WKS-IX-BUSCA
048800        END-IF
048900     END-IF.
049000 131-BUSCA-PLATAFORMA-E. EXIT.
049100
049200******************************************************************
049300*  U2 - TASAS POR CANAL Y ORDEN DESCENDENTE POR USUARIOS         *
049400******************************************************************
049500 190-CALCULA-TASAS-CANAL SECTION.
049600     MOVE ZERO TO MKCH-QUALITY-RATE (WKS-IX-1)
049700                  MKCH-ARPU-AFTER-TAX (WKS-IX-1)
049800     IF MKCH-USER-COUNT (WKS-IX-1) > 0
049900        COMPUTE MKCH-QUALITY-RATE (WKS-IX-1) ROUNDED =
050000           MKCH-QUALITY-USERS (WKS-IX-1) * 100 /
050100           MKCH-USER-COUNT (WKS-IX-1)
050200     END-IF
050300     IF MKCH-QUALITY-USERS (WKS-IX-1) > 0
050400        COMPUTE MKCH-ARPU-AFTER-TAX (WKS-IX-1) ROUNDED =
050500           MKCH-REVENUE-AFTERTAX (WKS-IX-1) /
050600           MKCH-QUALITY-USERS (WKS-IX-1)
050700     END-IF.
050800 190-CALCULA-TASAS-CANAL-E. EXIT.
050900
051000 195-ORDENA-CANALES.
051010     IF WKS-NUM-CANALES NOT > 1
051020        GO TO 195-ORDENA-CANALES-E.
051030     MOVE 1 TO WKS-IX-1.
051040 195-ORDENA-CANALES-010.
051050     IF WKS-IX-1 >= WKS-NUM-CANALES
051060        GO TO 195-ORDENA-CANALES-E.
051070     PERFORM 196-PASADA-CANAL THRU 196-PASADA-CANAL-E.
051080     ADD 1 TO WKS-IX-1.
051090     GO TO 195-ORDENA-CANALES-010.
051500 195-ORDENA-CANALES-E. EXIT.
051600
051700 196-PASADA-CANAL.
051800     COMPUTE WKS-TOPE = WKS-NUM-CANALES - WKS-IX-1.
051810     MOVE 1 TO WKS-IX-2.
051820 196-PASADA-CANAL-010.
051830     IF WKS-IX-2 > WKS-TOPE
051840        GO TO 196-PASADA-CANAL-E.
051850     PERFORM 197-COMPARA-CANAL THRU 197-COMPARA-CANAL-E.
051860     ADD 1 TO WKS-IX-2.
051870     GO TO 196-PASADA-CANAL-010.
052100 196-PASADA-CANAL-E. EXIT.
052200
052300 197-COMPARA-CANAL SECTION.
052400     IF MKCH-USER-COUNT (WKS-IX-2) < MKCH-USER-COUNT (WKS-IX-2 + 1)
052500        MOVE CANAL-ENTRY (WKS-IX-2)     TO WKS-TEMP-CANAL-ENTRY
052600        MOVE CANAL-ENTRY (WKS-IX-2 + 1) TO CANAL-ENTRY (WKS-IX-2)
052700        MOVE WKS-TEMP-CANAL-ENTRY       TO CANAL-ENTRY (WKS-IX-2+1)
052800     END-IF.
052900 197-COMPARA-CANAL-E. EXIT.
053000
053100 210-IMPRIME-TABLA-CANALES SECTION.
053200     MOVE '-- 3. TOP 10 CANALES POR USUARIOS NUEVOS -------------'
053300       TO LINS-TEXTO
053400     WRITE LIN-REPORTE FROM LIN-SUBTITULO
053500     WRITE LIN-REPORTE FROM LIN-ENCAB-CANAL
053600
053700     IF WKS-NUM-CANALES > 10
053800        MOVE 10 TO WKS-TOPE
053900     ELSE
054000        MOVE WKS-NUM-CANALES TO WKS-TOPE
054100     END-IF
054200     PERFORM 211-IMPRIME-UN-CANAL VARYING WKS-IX-1 FROM 1 BY 1
054300             UNTIL WKS-IX-1 > WKS-TOPE
054400     WRITE LIN-REPORTE FROM LIN-BLANCO.
054500 210-IMPRIME-TABLA-CANALES-E. EXIT.
054600
054700 211-IMPRIME-UN-CANAL SECTION.
054800     MOVE MKCH-CHANNEL (WKS-IX-1)        TO LINC-CANAL
054900     MOVE MKCH-USER-COUNT (WKS-IX-1)     TO WKS-MASCARA-CONTEO
055000     MOVE WKS-MASCARA-CONTEO             TO LINC-USUARIOS
055100     MOVE MKCH-QUALITY-USERS (WKS-IX-1)  TO WKS-MASCARA-CONTEO
055200     MOVE WKS-MASCARA-CONTEO             TO LINC-CALIDAD
055300     MOVE MKCH-QUALITY-RATE (WKS-IX-1)   TO WKS-MASCARA-TASA
055400     MOVE WKS-MASCARA-TASA               TO LINC-TASA
055500     MOVE MKCH-REVENUE-AFTERTAX (WKS-IX-1) TO WKS-MASCARA-MONTO
055600     MOVE WKS-MASCARA-MONTO              TO LINC-INGRESO
055700     MOVE MKCH-ARPU-AFTER-TAX (WKS-IX-1)  TO WKS-MASCARA-MONTO
055800     MOVE WKS-MASCARA-MONTO              TO LINC-ARPU
055900     WRITE LIN-REPORTE FROM LIN-DET-CANAL.
056000 211-IMPRIME-UN-CANAL-E. EXIT.
056100
056200******************************************************************
056300*          U3 SEGMENTOS DE CALIDAD DE USUARIO                    *
056400******************************************************************
056500 300-IMPRIME-SEGMENTOS SECTION.
056600     MOVE '-- 4. SEGMENTOS DE CALIDAD DE USUARIO -----------------'
056700       TO LINS-TEXTO
056800     WRITE LIN-REPORTE FROM LIN-SUBTITULO
056900     WRITE LIN-REPORTE FROM LIN-ENCAB-SEGMENTO
057000
057100     MOVE 'BUENO Y VERIFICADO'     TO LINSG-NOMBRE
057200     MOVE WKS-SEG-BV-USERS TO WKS-SEG-CUR-USERS
057300     MOVE WKS-SEG-BV-REV   TO WKS-SEG-CUR-REV
057400     PERFORM 310-IMPRIME-UN-SEGMENTO
057500
057600     MOVE 'BUENO Y NO VERIFICADO'  TO LINSG-NOMBRE
057700     MOVE WKS-SEG-BN-USERS TO WKS-SEG-CUR-USERS
057800     MOVE WKS-SEG-BN-REV   TO WKS-SEG-CUR-REV
057900     PERFORM 310-IMPRIME-UN-SEGMENTO
058000
058100     MOVE 'NO BUENO Y VERIFICADO'  TO LINSG-NOMBRE
058200     MOVE WKS-SEG-NV-USERS TO WKS-SEG-CUR-USERS
058300     MOVE WKS-SEG-NV-REV   TO WKS-SEG-CUR-REV
058400     PERFORM 310-IMPRIME-UN-SEGMENTO
058500
058600     MOVE 'NI BUENO NI VERIFICADO' TO LINSG-NOMBRE
058700     MOVE WKS-SEG-NN-USERS TO WKS-SEG-CUR-USERS
058800     MOVE WKS-SEG-NN-REV   TO WKS-SEG-CUR-REV
058900     PERFORM 310-IMPRIME-UN-SEGMENTO
059000
059100     WRITE LIN-REPORTE FROM LIN-BLANCO.
059200 300-IMPRIME-SEGMENTOS-E. EXIT.
059300
059400 310-IMPRIME-UN-SEGMENTO SECTION.
059500     MOVE ZERO TO WKS-SEG-PCT-USERS WKS-SEG-PCT-REV
059600     IF WKS-TOTAL-USERS >= 1
059700        COMPUTE WKS-SEG-PCT-USERS ROUNDED =
059800           WKS-SEG-CUR-USERS * 100 / WKS-TOTAL-USERS
059900     END-IF
060000     IF WKS-REVENUE-AFTERTAX-DIA >= 1
060100        COMPUTE WKS-SEG-PCT-REV ROUNDED =
060200           WKS-SEG-CUR-REV * 100 / WKS-REVENUE-AFTERTAX-DIA
060300     END-IF
060400     MOVE WKS-SEG-CUR-USERS      TO WKS-MASCARA-CONTEO
060500     MOVE WKS-MASCARA-CONTEO     TO LINSG-USUARIOS
060600     MOVE WKS-SEG-PCT-USERS      TO WKS-MASCARA-TASA
060700     MOVE WKS-MASCARA-TASA       TO LINSG-USUARIOS-PCT
060800     MOVE WKS-SEG-CUR-REV        TO WKS-MASCARA-MONTO
060900     MOVE WKS-MASCARA-MONTO      TO LINSG-INGRESO
061000     MOVE WKS-SEG-PCT-REV        TO WKS-MASCARA-TASA
061100     MOVE WKS-MASCARA-TASA       TO LINSG-INGRESO-PCT
061200     WRITE LIN-REPORTE FROM LIN-DET-SEGMENTO.
061300 310-IMPRIME-UN-SEGMENTO-E. EXIT.
061400
061500******************************************************************
061600*          U4 COSTO Y ROI                                        *
061700******************************************************************
061800 400-LEE-COSTO SECTION.
061900     READ CASH-COST
062000       AT END
062100          MOVE 1 TO WKS-FIN-COSTO
062200       NOT AT END
062300          IF MKCC-FECHA = WKS-FECHA-CORTE
062400             PERFORM 405-ACUMULA-COSTO
062500          END-IF
062600     END-READ.
062700 400-LEE-COSTO-E. EXIT.
062800
062900 405-ACUMULA-COSTO SECTION.
063000     ADD 1 TO WKS-COST-RECORDS
063100     ADD MKCC-CASH-COST TO WKS-TOTAL-COST
063200     IF WKS-COST-RECORDS = 1
063300        MOVE MKCC-CASH-COST TO WKS-MIN-COST
063400        MOVE MKCC-CASH-COST TO WKS-MAX-COST
063500     ELSE
063600        IF MKCC-CASH-COST < WKS-MIN-COST
063700           MOVE MKCC-CASH-COST TO WKS-MIN-COST
063800        END-IF
063900        IF MKCC-CASH-COST > WKS-MAX-COST
064000           MOVE MKCC-CASH-COST TO WKS-MAX-COST
064100        END-IF
064200     END-IF.
064300 405-ACUMULA-COSTO-E. EXIT.
064400
064500 410-CALCULA-COSTO-ROI SECTION.
064600     IF WKS-COST-RECORDS >= 1
064700        COMPUTE WKS-AVG-COST ROUNDED =
064800           WKS-TOTAL-COST / WKS-COST-RECORDS
064900        COMPUTE WKS-PROFIT-PRETAX   = WKS-REVENUE-PRETAX-DIA
065000                                    - WKS-TOTAL-COST
065100        COMPUTE WKS-PROFIT-AFTERTAX = WKS-REVENUE-AFTERTAX-DIA
065200                                    - WKS-TOTAL-COST
065300        COMPUTE WKS-ROI-PRETAX   ROUNDED =
065400           WKS-PROFIT-PRETAX * 100 / WKS-TOTAL-COST
065500        COMPUTE WKS-ROI-AFTERTAX ROUNDED =
065600           WKS-PROFIT-AFTERTAX * 100 / WKS-TOTAL-COST
065700     END-IF.
065800 410-CALCULA-COSTO-ROI-E. EXIT.
065900
066000 420-IMPRIME-COSTO-ROI SECTION.
066100     IF WKS-COST-RECORDS >= 1
066200        MOVE '-- 5. COSTO Y ROI DE LA PAUTA --------------------'
066300          TO LINS-TEXTO
066400        WRITE LIN-REPORTE FROM LIN-SUBTITULO
066500
066600        MOVE 'REGISTROS DE COSTO'            TO LINCO-ETIQUETA
066700        MOVE WKS-COST-RECORDS TO WKS-MASCARA-CONTEO
066800        MOVE WKS-MASCARA-CONTEO              TO LINCO-VALOR
066900        WRITE LIN-REPORTE FROM LIN-DET-COSTO
067000
067100        MOVE 'COSTO TOTAL'                    TO LINCO-ETIQUETA
067200        MOVE WKS-TOTAL-COST TO WKS-MASCARA-MONTO
067300        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
067400        WRITE LIN-REPORTE FROM LIN-DET-COSTO
067500
067600        MOVE 'COSTO PROMEDIO'                 TO LINCO-ETIQUETA
067700        MOVE WKS-AVG-COST TO WKS-MASCARA-MONTO
067800        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
067900        WRITE LIN-REPORTE FROM LIN-DET-COSTO
068000
068100        MOVE 'COSTO MINIMO'                   TO LINCO-ETIQUETA
068200        MOVE WKS-MIN-COST TO WKS-MASCARA-MONTO
068300        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
068400        WRITE LIN-REPORTE FROM LIN-DET-COSTO
068500
068600        MOVE 'COSTO MAXIMO'                   TO LINCO-ETIQUETA
068700        MOVE WKS-MAX-COST TO WKS-MASCARA-MONTO
068800        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
068900        WRITE LIN-REPORTE FROM LIN-DET-COSTO
069000
069100        MOVE 'UTILIDAD PRE-IMPUESTO'          TO LINCO-ETIQUETA
069200        MOVE WKS-PROFIT-PRETAX TO WKS-MASCARA-MONTO
069300        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
069400        WRITE LIN-REPORTE FROM LIN-DET-COSTO
069500
069600        MOVE 'UTILIDAD POST-IMPUESTO'         TO LINCO-ETIQUETA
069700        MOVE WKS-PROFIT-AFTERTAX TO WKS-MASCARA-MONTO
069800        MOVE WKS-MASCARA-MONTO               TO LINCO-VALOR
069900        WRITE LIN-REPORTE FROM LIN-DET-COSTO
070000
070100        MOVE 'ROI PRE-IMPUESTO %'             TO LINCO-ETIQUETA
070200        MOVE WKS-ROI-PRETAX TO WKS-MASCARA-TASA
070300        MOVE WKS-MASCARA-TASA                TO LINCO-VALOR
070400        WRITE LIN-REPORTE FROM LIN-DET-COSTO
070500
070600        MOVE 'ROI POST-IMPUESTO %'            TO LINCO-ETIQUETA
070700        MOVE WKS-ROI-AFTERTAX TO WKS-MASCARA-TASA
070800        MOVE WKS-MASCARA-TASA                TO LINCO-VALOR
070900        WRITE LIN-REPORTE FROM LIN-DET-COSTO
071000        WRITE LIN-REPORTE FROM LIN-BLANCO
071100     END-IF.
071200 420-IMPRIME-COSTO-ROI-E. EXIT.
071300
071400******************************************************************
071500*          U5 IMPUESTO POR PLATAFORMA                            *
071600******************************************************************
071700 500-CALCULA-TASAS-PLAT SECTION.
071800     MOVE ZERO TO TPLA-TAX-RATE (WKS-IX-1) TPLA-ARPU-AFTER-TAX
071900                                                        (WKS-IX-1)
072000     IF TPLA-REVENUE-PRETAX (WKS-IX-1) > 0
072100        COMPUTE TPLA-TAX-RATE (WKS-IX-1) ROUNDED =
072200           (TPLA-REVENUE-PRETAX (WKS-IX-1) -
072300            TPLA-REVENUE-AFTERTAX (WKS-IX-1)) * 100 /
072400            TPLA-REVENUE-PRETAX (WKS-IX-1)
072500     END-IF
072600     IF TPLA-QUALITY-USERS (WKS-IX-1) > 0
072700        COMPUTE TPLA-ARPU-AFTER-TAX (WKS-IX-1) ROUNDED =
072800           TPLA-REVENUE-AFTERTAX (WKS-IX-1) /
072900           TPLA-QUALITY-USERS (WKS-IX-1)
073000     END-IF.
073100 500-CALCULA-TASAS-PLAT-E. EXIT.
073200
073300 505-ORDENA-PLATAFORMA SECTION.
073400     IF WKS-NUM-PLATAFORMAS > 1
073500        PERFORM 506-PASADA-PLAT VARYING WKS-IX-1 FROM 1 BY 1
073600                UNTIL WKS-IX-1 >= WKS-NUM-PLATAFORMAS
073700     END-IF.
073800 505-ORDENA-PLATAFORMA-E. EXIT.
073900
074000 506-PASADA-PLAT SECTION.
074100     COMPUTE WKS-TOPE = WKS-NUM-PLATAFORMAS - WKS-IX-1
074200     PERFORM 507-COMPARA-PLAT VARYING WKS-IX-2 FROM 1 BY 1
074300             UNTIL WKS-IX-2 > WKS-TOPE.
074400 506-PASADA-PLAT-E. EXIT.
074500
074600 507-COMPARA-PLAT SECTION.
074700     IF TPLA-REVENUE-AFTERTAX (WKS-IX-2) <
074800        TPLA-REVENUE-AFTERTAX (WKS-IX-2 + 1)
074900        MOVE PLAT-ENTRY (WKS-IX-2)     TO WKS-TEMP-PLAT-ENTRY
075000        MOVE PLAT-ENTRY (WKS-IX-2 + 1) TO PLAT-ENTRY (WKS-IX-2)
075100        MOVE WKS-TEMP-PLAT-ENTRY       TO PLAT-ENTRY (WKS-IX-2+1)
075200     END-IF.
075300 507-COMPARA-PLAT-E. EXIT.
075400
075500 510-IMPRIME-PLATAFORMA SECTION.
075600     MOVE '-- 6. IMPUESTO POR PLATAFORMA ----------------------'
075700       TO LINS-TEXTO
075800     WRITE LIN-REPORTE FROM LIN-SUBTITULO
075900     WRITE LIN-REPORTE FROM LIN-ENCAB-PLATAFORMA
076000     PERFORM 511-IMPRIME-UNA-PLAT VARYING WKS-IX-1 FROM 1 BY 1
076100             UNTIL WKS-IX-1 > WKS-NUM-PLATAFORMAS
076200     WRITE LIN-REPORTE FROM LIN-BLANCO.
076300 510-IMPRIME-PLATAFORMA-E. EXIT.
076400
076500 511-IMPRIME-UNA-PLAT SECTION.
076600     MOVE TPLA-OS-TYPE (WKS-IX-1)          TO LINPL-OS
076700     MOVE TPLA-USER-COUNT (WKS-IX-1)       TO WKS-MASCARA-CONTEO
076800     MOVE WKS-MASCARA-CONTEO               TO LINPL-USUARIOS
076900     MOVE TPLA-QUALITY-USERS (WKS-IX-1)    TO WKS-MASCARA-CONTEO
077000     MOVE WKS-MASCARA-CONTEO               TO LINPL-CALIDAD
077100     MOVE TPLA-REVENUE-PRETAX (WKS-IX-1)   TO WKS-MASCARA-MONTO
077200     MOVE WKS-MASCARA-MONTO                TO LINPL-ING-PRE
077300     MOVE TPLA-REVENUE-AFTERTAX (WKS-IX-1) TO WKS-MASCARA-MONTO
077400     MOVE WKS-MASCARA-MONTO                TO LINPL-ING-AT
077500     MOVE TPLA-TAX-RATE (WKS-IX-1)         TO WKS-MASCARA-TASA
077600     MOVE WKS-MASCARA-TASA                 TO LINPL-TASA
077700     MOVE TPLA-ARPU-AFTER-TAX (WKS-IX-1)   TO WKS-MASCARA-MONTO
077800     MOVE WKS-MASCARA-MONTO                TO LINPL-ARPU
077900     WRITE LIN-REPORTE FROM LIN-DET-PLATAFORMA.
078000 511-IMPRIME-UNA-PLAT-E. EXIT.
078100
078200******************************************************************
078300*     U9 PUNTAJE DE COMPORTAMIENTO POR CANAL (VENTANA 7 DIAS)    *
078400******************************************************************
078500 600-LEE-VENTANA-CANAL-OS SECTION.
078600     READ NEWUSER-DETAIL
078700       AT END
078800          MOVE 1 TO WKS-FIN-VENTANA
078900       NOT AT END
079000          MOVE ZERO TO WKS-EN-VENTANA
079100          IF MKND-FECHA >= WKS-FECHA-INICIO-VENTANA AND
079200             MKND-FECHA <= WKS-FECHA-CORTE
079300             MOVE 1 TO WKS-EN-VENTANA
079400          END-IF
079500          IF FECHA-EN-VENTANA
079600             PERFORM 605-ACUMULA-CANAL-OS
079700          END-IF
079800     END-READ.
079900 600-LEE-VENTANA-CANAL-OS-E. EXIT.
080000
080100 605-ACUMULA-CANAL-OS SECTION.
080200     MOVE ZERO TO WKS-IX-BUSCA
080300     PERFORM 606-BUSCA-CANAL-OS VARYING WKS-IX-1 FROM 1 BY 1
080400             UNTIL WKS-IX-1 > WKS-NUM-CANAL-OS
080500
080600     IF WKS-IX-BUSCA = ZERO
080700        ADD 1 TO WKS-NUM-CANAL-OS
080800        MOVE WKS-NUM-CANAL-OS TO WKS-IX-BUSCA
080900        MOVE MKND-AD-CHANNEL TO TCOS-CHANNEL (WKS-IX-BUSCA)
081000        MOVE MKND-OS-TYPE    TO TCOS-OS-TYPE (WKS-IX-BUSCA)
081100        MOVE ZERO TO TCOS-USER-COUNT (WKS-IX-BUSCA)
081200                     TCOS-FEMALE-USERS (WKS-IX-BUSCA)
081300                     TCOS-REVENUE-AFTERTAX (WKS-IX-BUSCA)
081400     END-IF
081500
081600     ADD MKND-NEWUSER TO TCOS-USER-COUNT (WKS-IX-BUSCA)
081700     ADD MKND-REVENUE-AFTERTAX TO
081800                            TCOS-REVENUE-AFTERTAX (WKS-IX-BUSCA)
081900     IF MKND-GENDER = 'female'
082000        ADD MKND-NEWUSER TO TCOS-FEMALE-USERS (WKS-IX-BUSCA)
082100     END-IF.
082200 605-ACUMULA-CANAL-OS-E. EXIT.
082300
082400 606-BUSCA-CANAL-OS SECTION.
082500     IF WKS-IX-BUSCA = ZERO
082600        IF TCOS-CHANNEL (WKS-IX-1) = MKND-AD-CHANNEL AND
082700           TCOS-OS-TYPE (WKS-IX-1) = MKND-OS-TYPE
082800           MOVE WKS-IX-1 TO WKS-IX-BUSCA
082900        END-IF
083000     END-IF.
083100 606-BUSCA-CANAL-OS-E. EXIT.
083200
083300 610-CALCULA-SCORE-CANALES SECTION.
083400     MOVE ZERO TO TCOS-FEMALE-RATIO (WKS-IX-1) TCOS-ARPU (WKS-IX-1)
083500                  TCOS-SCORE (WKS-IX-1)
083600     MOVE SPACES TO TCOS-NIVEL (WKS-IX-1)
083700
083800     IF TCOS-USER-COUNT (WKS-IX-1) >= 1
083900        COMPUTE TCOS-FEMALE-RATIO (WKS-IX-1) ROUNDED =
084000           TCOS-FEMALE-USERS (WKS-IX-1) * 100 /
084100           TCOS-USER-COUNT (WKS-IX-1)
084200        COMPUTE TCOS-ARPU (WKS-IX-1) ROUNDED =
084300           TCOS-REVENUE-AFTERTAX (WKS-IX-1) /
084400           TCOS-USER-COUNT (WKS-IX-1)
084500     END-IF
084600
084700     MOVE 50 TO WKS-SCORE-TEMP
084800     COMPUTE WKS-BONUS-TEMP = TCOS-USER-COUNT (WKS-IX-1) * 20 / 100
084900     IF WKS-BONUS-TEMP > 20
085000        MOVE 20 TO WKS-BONUS-TEMP
085100     END-IF
085200     ADD WKS-BONUS-TEMP TO WKS-SCORE-TEMP
085300
085400     EVALUATE TRUE
085500        WHEN TCOS-FEMALE-RATIO (WKS-IX-1) >= 60
085600           ADD 15 TO WKS-SCORE-TEMP
085700        WHEN TCOS-FEMALE-RATIO (WKS-IX-1) >= 50
085800           ADD 10 TO WKS-SCORE-TEMP
085900        WHEN TCOS-FEMALE-RATIO (WKS-IX-1) >= 40
086000           ADD 5  TO WKS-SCORE-TEMP
086100     END-EVALUATE
086200
086300     EVALUATE TRUE
086400        WHEN TCOS-ARPU (WKS-IX-1) >= 10
086500           ADD 15 TO WKS-SCORE-TEMP
086600        WHEN TCOS-ARPU (WKS-IX-1) >= 5
086700           ADD 10 TO WKS-SCORE-TEMP
086800        WHEN TCOS-ARPU (WKS-IX-1) >= 2
086900           ADD 5  TO WKS-SCORE-TEMP
087000     END-EVALUATE
087100
087200     IF WKS-SCORE-TEMP > 100
087300        MOVE 100 TO WKS-SCORE-TEMP
087400     END-IF
087500     IF WKS-SCORE-TEMP < 0
087600        MOVE ZERO TO WKS-SCORE-TEMP
087700     END-IF
087800     MOVE WKS-SCORE-TEMP TO TCOS-SCORE (WKS-IX-1)
087900
088000     EVALUATE TRUE
088100        WHEN WKS-SCORE-TEMP >= 85
088200           MOVE '优秀'    TO TCOS-NIVEL (WKS-IX-1)
088300        WHEN WKS-SCORE-TEMP >= 70
088400           MOVE '良好'    TO TCOS-NIVEL (WKS-IX-1)
088500        WHEN WKS-SCORE-TEMP >= 60
088600           MOVE '一般'    TO TCOS-NIVEL (WKS-IX-1)
088700        WHEN OTHER
088800           MOVE '待优化'  TO TCOS-NIVEL (WKS-IX-1)
088900     END-EVALUATE.
089000 610-CALCULA-SCORE-CANALES-E. EXIT.
089100
089200******************************************************************
089300*  SE DESCARTAN LOS RENGLONES CON MENOS DE 50 USUARIOS Y SE      *
089400*  RECORTA LA TABLA A LOS 20 DE MAYOR VOLUMEN (REGLA DEL U9)     *
089500******************************************************************
089600 615-RECORTA-TOP-CANAL-OS SECTION.
089700     IF WKS-NUM-CANAL-OS > 1
089800        PERFORM 616-PASADA-VOL VARYING WKS-IX-1 FROM 1 BY 1
089900                UNTIL WKS-IX-1 >= WKS-NUM-CANAL-OS
090000     END-IF
090100
090200     MOVE ZERO TO WKS-IX-1
090300     PERFORM 617-CUENTA-CALIFICAN VARYING WKS-IX-2 FROM 1 BY 1
090400             UNTIL WKS-IX-2 > WKS-NUM-CANAL-OS
090500     MOVE WKS-IX-1 TO WKS-NUM-CANAL-OS
090600     IF WKS-NUM-CANAL-OS > 20
090700        MOVE 20 TO WKS-NUM-CANAL-OS
090800     END-IF.
090900 615-RECORTA-TOP-CANAL-OS-E. EXIT.
091000
091100 616-PASADA-VOL SECTION.
091200     COMPUTE WKS-TOPE = WKS-NUM-CANAL-OS - WKS-IX-1
091300     PERFORM 618-COMPARA-VOL VARYING WKS-IX-2 FROM 1 BY 1
091400             UNTIL WKS-IX-2 > WKS-TOPE.
091500 616-PASADA-VOL-E. EXIT.
091600
091700 617-CUENTA-CALIFICAN SECTION.
091800     IF TCOS-USER-COUNT (WKS-IX-2) >= 50
091900        ADD 1 TO WKS-IX-1
091920        MOVE CANOS-ENTRY (WKS-IX-2) TO CANOS-ENTRY (WKS-IX-1)
091940     END-IF.
091950 617-CUENTA-CALIFICAN-E. EXIT.
091960
091970 618-COMPARA-VOL SECTION.
091980     IF TCOS-USER-COUNT (WKS-IX-2) < TCOS-USER-COUNT (WKS-IX-2 + 1)
091990        MOVE CANOS-ENTRY (WKS-IX-2)     TO WKS-TEMP-CANOS-ENTRY
092000        MOVE CANOS-ENTRY (WKS-IX-2 + 1) TO CANOS-ENTRY (WKS-IX-2)
092100        MOVE WKS-TEMP-CANOS-ENTRY       TO CANOS-ENTRY (WKS-IX-2+1)
092200     END-IF.
092300 618-COMPARA-VOL-E. EXIT.
092400
092500 620-ORDENA-SCORE-CANALES SECTION.
092600     IF WKS-NUM-CANAL-OS > 1
092700        PERFORM 621-PASADA-SCORE VARYING WKS-IX-1 FROM 1 BY 1
092800                UNTIL WKS-IX-1 >= WKS-NUM-CANAL-OS
092900     END-IF.
093000 620-ORDENA-SCORE-CANALES-E. EXIT.
093100
093200 621-PASADA-SCORE SECTION.
093300     COMPUTE WKS-TOPE = WKS-NUM-CANAL-OS - WKS-IX-1
093400     PERFORM 622-COMPARA-SCORE VARYING WKS-IX-2 FROM 1 BY 1
093500             UNTIL WKS-IX-2 > WKS-TOPE.
093600 621-PASADA-SCORE-E. EXIT.
093700
093800 622-COMPARA-SCORE SECTION.
093900     IF TCOS-SCORE (WKS-IX-2) < TCOS-SCORE (WKS-IX-2 + 1)
094000        MOVE CANOS-ENTRY (WKS-IX-2)     TO WKS-TEMP-CANOS-ENTRY
094100        MOVE CANOS-ENTRY (WKS-IX-2 + 1) TO CANOS-ENTRY (WKS-IX-2)
094200        MOVE WKS-TEMP-CANOS-ENTRY       TO CANOS-ENTRY (WKS-IX-2+1)
094300     END-IF.
094400 622-COMPARA-SCORE-E. EXIT.
094500
094600 630-IMPRIME-SCORE-CANALES SECTION.
094700     MOVE '-- 6A. PUNTAJE DE COMPORTAMIENTO POR CANAL (7 DIAS) --'
094800       TO LINS-TEXTO
094900     WRITE LIN-REPORTE FROM LIN-SUBTITULO
095000     WRITE LIN-REPORTE FROM LIN-ENCAB-SCORE-CANAL
095100
095200     IF WKS-NUM-CANAL-OS > 10
095300        MOVE 10 TO WKS-TOPE
095400     ELSE
095500        MOVE WKS-NUM-CANAL-OS TO WKS-TOPE
095600     END-IF
095700     PERFORM 631-IMPRIME-UN-SCORE VARYING WKS-IX-1 FROM 1 BY 1
095800             UNTIL WKS-IX-1 > WKS-TOPE
095900     WRITE LIN-REPORTE FROM LIN-BLANCO.
096000 630-IMPRIME-SCORE-CANALES-E. EXIT.
096100
096200 631-IMPRIME-UN-SCORE SECTION.
096300     MOVE TCOS-CHANNEL (WKS-IX-1)         TO LINSC-CANAL
096400     MOVE TCOS-OS-TYPE (WKS-IX-1)         TO LINSC-OS
096500     MOVE TCOS-USER-COUNT (WKS-IX-1)      TO WKS-MASCARA-CONTEO
096600     MOVE WKS-MASCARA-CONTEO              TO LINSC-USUARIOS
096700     MOVE TCOS-FEMALE-RATIO (WKS-IX-1)    TO WKS-MASCARA-TASA
096800     MOVE WKS-MASCARA-TASA                TO LINSC-FEM
096900     MOVE TCOS-ARPU (WKS-IX-1)            TO WKS-MASCARA-MONTO
097000     MOVE WKS-MASCARA-MONTO               TO LINSC-ARPU
097100     MOVE TCOS-SCORE (WKS-IX-1)           TO WKS-MASCARA-CONTEO
097200     MOVE WKS-MASCARA-CONTEO              TO LINSC-SCORE
097300     MOVE TCOS-NIVEL (WKS-IX-1)           TO LINSC-NIVEL
097400     WRITE LIN-REPORTE FROM LIN-DET-SCORE-CANAL.
097500 631-IMPRIME-UN-SCORE-E. EXIT.
097600
097700******************************************************************
097800*          CIERRE DEL PROGRAMA                                   *
097900******************************************************************
098000 ESTADISTICAS SECTION.
098100     DISPLAY '****************************************************'
098200     DISPLAY '*   MKTRPT1 - ESTADISTICAS DE CORRIDA              *'
098300     DISPLAY '****************************************************'
098400     MOVE WKS-NUM-CANALES  TO WKS-MASCARA-CONTEO
098500     DISPLAY 'CANALES DISTINTOS ENCONTRADOS . . : ' WKS-MASCARA-CONTEO
098600     MOVE WKS-NUM-PLATAFORMAS TO WKS-MASCARA-CONTEO
098700     DISPLAY 'PLATAFORMAS DISTINTAS . . . . . . : ' WKS-MASCARA-CONTEO
098800     MOVE WKS-COST-RECORDS TO WKS-MASCARA-CONTEO
098900     DISPLAY 'REGISTROS DE COSTO LEIDOS . . . . : ' WKS-MASCARA-CONTEO
099000     MOVE WKS-NUM-CANAL-OS TO WKS-MASCARA-CONTEO
099100     DISPLAY 'CANALES CALIFICADOS PARA SCORE (U9): ' WKS-MASCARA-CONTEO
099200     DISPLAY '****************************************************'.
099300 ESTADISTICAS-E. EXIT.
099400
099500 CIERRA-ARCHIVOS SECTION.
099600     CLOSE NEWUSER-DETAIL CASH-COST DAILY-REPORT.
099700 CIERRA-ARCHIVOS-E. EXIT.
