000100******************************************************************
000200* MKCC01      - LAYOUT DE COSTO DE PAUTA EN EFECTIVO              *
000300*             - ARCHIVO DE ENTRADA CASH-COST (112 BYTES)          *
000400*             - UN REGISTRO POR CELDA FECHA/CANAL/CUENTA/PLAN     *
000500******************************************************************
000600* FECHA       : 03/03/2025                                       *
000700* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000800* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000900* DESCRIPCION : CAMPOS DE ENTRADA PARA MKTRPT1 (COSTO Y ROI)      *
001000******************************************************************
001100* BITACORA DE CAMBIOS                                            *
001200*   03/03/2025 LMM TKT-55012 VERSION INICIAL DEL LAYOUT           *
001300******************************************************************
001400 01  REG-CASH-COST.
001500     03 MKCC-FECHA                   PIC X(10).
001600     03 MKCC-CHANNEL                  PIC X(20).
001700     03 MKCC-AGENT                    PIC X(20).
001800     03 MKCC-ACCOUNT                  PIC X(20).
001900     03 MKCC-AD-PLAN-ID                PIC X(20).
002000     03 MKCC-CASH-COST                 PIC S9(09)V99.
002100     03 FILLER                        PIC X(11).
