000100******************************************************************
000200* MKCH01      - RENGLON DE LA TABLA DE RESUMEN POR CANAL          *
000300*             - USADO COMO OCCURS EN WORKING-STORAGE (NO ES FD)   *
000400*             - FUENTE DE LOS RENGLONES DEL REPORTE SECCION 3     *
000500******************************************************************
000600* FECHA       : 07/03/2025                                       *
000700* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000800* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000900* DESCRIPCION : ACUMULADORES DE MKTRPT1 (U2 CALIDAD DE CANAL)     *
001000******************************************************************
001100* BITACORA DE CAMBIOS                                            *
001200*   07/03/2025 LMM TKT-55014 VERSION INICIAL DEL LAYOUT           *
001300******************************************************************
001400 01  REG-CANAL-RESUMEN.
001500     03 MKCH-CHANNEL                  PIC X(20).
001600     03 MKCH-USER-COUNT               PIC S9(07).
001700     03 MKCH-QUALITY-USERS            PIC S9(07).
001800     03 MKCH-QUALITY-RATE             PIC S9(03)V9.
001900     03 MKCH-REVENUE-AFTERTAX         PIC S9(09)V99.
002000     03 MKCH-ARPU-AFTER-TAX           PIC S9(05)V99.
002100     03 FILLER                        PIC X(04).
