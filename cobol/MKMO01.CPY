000100******************************************************************
000200* MKMO01      - LAYOUT DE METRICAS DIARIAS CALCULADAS             *
000300*             - ARCHIVO DE SALIDA METRICS-OUT                     *
000400*             - UN REGISTRO POR FECHA, ESCRITO EN MODO EXTEND     *
000500*             - SIRVE DE HISTORIA PARA TENDENCIA Y ANOMALIAS      *
000600******************************************************************
000700* FECHA       : 05/03/2025                                       *
000800* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000900* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
001000* DESCRIPCION : MKTCOL1 ESCRIBE UN REGISTRO POR CORRIDA; MKTTRN1  *
001100*             : LO RELEE PARA TENDENCIA (U6) Y ANOMALIAS (U7)     *
001200******************************************************************
001300* BITACORA DE CAMBIOS                                            *
001400*   05/03/2025 LMM TKT-55013 VERSION INICIAL DEL LAYOUT           *
001500*   22/07/2025 LMM TKT-55188 SE AGREGA MKMO-PAYING-ARPU           *
001600******************************************************************
001700 01  REG-METRICS-OUT.
001800     03 MKMO-FECHA                   PIC X(10).
001900     03 MKMO-TOTAL-USERS              PIC S9(09).
002000     03 MKMO-GOOD-USERS               PIC S9(09).
002100     03 MKMO-VERIFIED-USERS           PIC S9(09).
002200     03 MKMO-QUALITY-USERS            PIC S9(09).
002300     03 MKMO-PAYING-USERS             PIC S9(09).
002400     03 MKMO-FEMALE-USERS             PIC S9(09).
002500     03 MKMO-MALE-USERS               PIC S9(09).
002600     03 MKMO-YOUNG-USERS              PIC S9(09).
002700     03 MKMO-HIGH-TIER-USERS          PIC S9(09).
002800     03 MKMO-RETAINED-USERS           PIC S9(07)V99.
002900     03 MKMO-REVENUE-PRETAX           PIC S9(09)V99.
003000     03 MKMO-REVENUE-AFTERTAX         PIC S9(09)V99.
003100     03 MKMO-TOTAL-COST               PIC S9(09)V99.
003200     03 MKMO-ARPU-AFTER-TAX           PIC S9(09)V99.
003300     03 MKMO-CPA                      PIC S9(09)V99.
003400     03 MKMO-RETENTION-RATE           PIC S9(03)V99.
003500     03 MKMO-FEMALE-RATIO             PIC S9(03)V99.
003600     03 MKMO-YOUNG-RATIO              PIC S9(03)V99.
003700     03 MKMO-HIGH-TIER-RATIO          PIC S9(03)V99.
003800     03 MKMO-GOOD-RATE                PIC S9(03)V99.
003900     03 MKMO-VERIFIED-RATE            PIC S9(03)V99.
004000     03 MKMO-QUALITY-RATE             PIC S9(03)V99.
004100     03 MKMO-CONVERSION-RATE          PIC S9(03)V99.
004200     03 MKMO-PAYING-ARPU              PIC S9(09)V99.
004300     03 FILLER                        PIC X(14).
