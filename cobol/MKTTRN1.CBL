000100******************************************************************
000200* FECHA       : 05/03/2025                                       *
000300* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000400* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000500* PROGRAMA    : MKTTRN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE LA HISTORIA DE METRICS-OUT (HASTA 14 DIAS   *
000800*             : ANTES DE LA FECHA DE CORTE) PARA CALCULAR LA      *
000900*             : TENDENCIA DIA-CONTRA-DIA (U6), DETECTAR ANOMALIAS *
001000*             : ESTADISTICAS POR CUARTILES/RIC SOBRE 10 METRICAS  *
001100*             : VIGILADAS (U7) Y EL PUNTAJE COMPUESTO DE          *
001200*             : DESEMPENO DEL DIA (U8).  CORRE DESPUES DE         *
001300*             : MKTCOL1/MKTRPT1 Y AGREGA (EXTEND) SUS SECCIONES   *
001400*             : AL REPORTE DIARIO YA ABIERTO.                     *
001500* ARCHIVOS    : METRICS-OUT=E,DAILY-REPORT=A                     *
001600* ACCION (ES) : E=EXTRAE, C=CALCULA, O=ORDENA, G=GENERA REPORTE   *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 341209                                           *
001900* NOMBRE      : TENDENCIA, ANOMALIAS Y PUNTAJE DE DESEMPENO       *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200*   05/03/2025 LMM TKT-55016 VERSION INICIAL - TENDENCIA (U6)     *
002300*   28/04/2025 LMM TKT-55060 SE AGREGA LA DETECCION DE ANOMALIAS  *
002400*             : POR CUARTILES/RIC SOBRE 14 DIAS DE HISTORIA (U7)  *
002500*   16/06/2025 LMM TKT-55099 SE AGREGA LA RUTINA DE RAIZ CUADRADA *
002600*             : (NEWTON) PARA LA DESVIACION ESTANDAR DEL RIC      *
002700*   09/09/2025 LMM TKT-55205 SE AGREGA EL PUNTAJE DE DESEMPENO    *
002800*             : COMPUESTO (U8) AL CIERRE DEL PROGRAMA             *
002900*   30/09/2025 EDR TKT-55232 SE QUITAN PERFORM EN LINEA; TODOS    *
003000*             : LOS CICLOS QUEDAN COMO PARRAFOS APARTE             *
003050*   06/10/2025 EDR TKT-55245 CORRIGE CARACTER CHINO SIMPLIFICADO  *
003060*             : DE LA CALIFICACION (U8); SE AMPLIA WKS-GRADO-TEXTO*
003070*             : A 9 BYTES Y SE ENVIA LETRA+TEXTO A LA LINEA DE    *
003080*             : CALIFICACION DEL REPORTE (ANTES SOLO SALIA LA     *
003090*             : LETRA)                                            *
003092*   10/10/2025 EDR TKT-55248 SIGNO DE MONEDA CAMBIADO DE $ A ¥    *
003094*             : (TODO EL INGRESO SE LIQUIDA EN YUAN)              *
003096*   10/10/2025 EDR TKT-55249 3133/3134 (ORDENAMIENTO DE HISTORIA) *
003098*             : REESCRITO A PARRAFOS NUMERADOS CON GO TO DE RANGO;*
003099*             : WKS-TOPE PASA A NIVEL 77                          *
003100*   19/12/1998 LMM TKT-40003 AJUSTE DE SIGLO PARA LA VENTANA DE   *
003200*             : 14 DIAS DE HISTORIA (AO 2000)                     *
003210*   10/10/2025 EDR TKT-55252 SE DECLARA WKS-IX-3 (FALTABA) - ERA   *
003220*             : USADO POR 3133-PASADA-HIST/3134-COMPARA-HIST SIN  *
003230*             : EXISTIR EN WORKING-STORAGE, ROMPIENDO EL ORDENA-  *
003240*             : MIENTO DE HISTORIA PARA CUARTILES/RIC (U7)        *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    MKTTRN1.
003600 AUTHOR.                        LUCIA MONZON.
003700 INSTALLATION.                  DEPARTAMENTO DE MERCADEO.
003800 DATE-WRITTEN.                  05/03/1993.
003900 DATE-COMPILED.                 30/09/2025.
004000 SECURITY.                      USO INTERNO - SOLO LOTE NOCTURNO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CURRENCY SIGN IS '¥'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT METRICS-OUT    ASSIGN TO METROUT
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-METOUT.
005200
005300     SELECT DAILY-REPORT   ASSIGN TO DAILYRPT
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-DAYRPT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  METRICS-OUT.
006100     COPY MKMO01.
006200 FD  DAILY-REPORT.
006300 01  LIN-REPORTE                     PIC X(100).
006400
006500 WORKING-STORAGE SECTION.
006550 77  WKS-TOPE                        PIC S9(04) COMP VALUE ZERO.
006600 01  WKS-FS-STATUS.
006700     02 FS-METOUT                    PIC 9(02) VALUE ZEROES.
006800     02 FS-DAYRPT                    PIC 9(02) VALUE ZEROES.
006850     02 FILLER                       PIC X(04) VALUE SPACES.
006900
007000******************************************************************
007100*        FECHA DE CORTE, DIA ANTERIOR Y VENTANA DE 14 DIAS        *
007200******************************************************************
007300 01  WKS-FECHA-CORTE                 PIC X(10) VALUE SPACES.
007400 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
007500     02 WKS-FP-ANIO                  PIC X(04).
007600     02 FILLER                       PIC X(01).
007700     02 WKS-FP-MES                   PIC X(02).
007800     02 FILLER                       PIC X(01).
007900     02 WKS-FP-DIA                   PIC X(02).
008000
008100 01  WKS-FECHA-NUM                   PIC 9(08) VALUE ZERO.
008200 01  WKS-FECHA-NUM-R REDEFINES WKS-FECHA-NUM.
008300     02 WKS-FN-ANIO                  PIC 9(04).
008400     02 WKS-FN-MES                   PIC 9(02).
008500     02 WKS-FN-DIA                   PIC 9(02).
008600
008700 01  WKS-FECHA-AYER                  PIC X(10) VALUE SPACES.
008800 01  WKS-FECHA-AYER-NUM              PIC 9(08) VALUE ZERO.
008900 01  WKS-FECHA-AYER-NUM-R REDEFINES WKS-FECHA-AYER-NUM.
009000     02 WKS-FA-ANIO                  PIC 9(04).
009100     02 WKS-FA-MES                   PIC 9(02).
009200     02 WKS-FA-DIA                   PIC 9(02).
009300
009400 01  WKS-FECHA-VENTANA14             PIC X(10) VALUE SPACES.
009500 01  WKS-FECHA-VENTANA14-NUM         PIC 9(08) VALUE ZERO.
009600 01  WKS-FECHA-VENTANA14-NUM-R REDEFINES WKS-FECHA-VENTANA14-NUM.
009700     02 WKS-FV-ANIO                  PIC 9(04).
009800     02 WKS-FV-MES                   PIC 9(02).
009900     02 WKS-FV-DIA                   PIC 9(02).
010000
010100 01  WKS-ENTERO-FECHA                PIC S9(09) COMP VALUE ZERO.
010200 01  WKS-ENTERO-AYER                 PIC S9(09) COMP VALUE ZERO.
010300 01  WKS-ENTERO-VENTANA14            PIC S9(09) COMP VALUE ZERO.
010400
010500******************************************************************
010600*              BANDERAS DE CONTROL                               *
010700******************************************************************
010800 01  WKS-BANDERAS.
010900     02 WKS-FIN-METRICAS             PIC 9(01) VALUE ZERO.
011000        88 FIN-METRICAS                        VALUE 1.
011100     02 WKS-HAY-HOY                  PIC 9(01) VALUE ZERO.
011200        88 HAY-HOY-DISPONIBLE                  VALUE 1.
011300     02 WKS-HAY-AYER                 PIC 9(01) VALUE ZERO.
011400        88 HAY-AYER-DISPONIBLE                 VALUE 1.
011450     02 FILLER                       PIC X(02) VALUE SPACES.
011500
011600******************************************************************
011700*    RENGLON DE HOY Y DE AYER (COPIADO DEL REGISTRO DE METRICAS)  *
011800******************************************************************
011900     COPY MKMO01 REPLACING REG-METRICS-OUT BY WKS-HOY-METRICAS
012000                           ==MKMO-== BY ==WHOY-==.
012100     COPY MKMO01 REPLACING REG-METRICS-OUT BY WKS-AYER-METRICAS
012200                           ==MKMO-== BY ==WAYE-==.
012500
012600******************************************************************
012700*              TENDENCIA DIA-CONTRA-DIA (U6)                     *
012800******************************************************************
012900 01  WKS-TENDENCIA.
013000     02 WKS-TREND-USERS-PCT          PIC S9(05)V9 VALUE ZERO.
013100        88 TREND-USERS-SIGNIF                 VALUE -999.9 THRU -5.0,
013200                                                     5.0 THRU 999.9.
013300     02 WKS-TREND-QUALITY-PCT        PIC S9(05)V9 VALUE ZERO.
013400        88 TREND-QUALITY-SIGNIF               VALUE -999.9 THRU -5.0,
013500                                                     5.0 THRU 999.9.
013600     02 WKS-TREND-REVENUE-PCT        PIC S9(05)V9 VALUE ZERO.
013700        88 TREND-REVENUE-SIGNIF               VALUE -999.9 THRU -5.0,
013800                                                     5.0 THRU 999.9.
013900     02 WKS-TREND-ARPU-PCT           PIC S9(05)V9 VALUE ZERO.
014000        88 TREND-ARPU-SIGNIF                   VALUE -999.9 THRU -5.0,
014100                                                     5.0 THRU 999.9.
014150     02 FILLER                       PIC X(02) VALUE SPACES.
014200
014300******************************************************************
014400*         TABLA DE LAS 10 METRICAS VIGILADAS (U7)                *
014500******************************************************************
014600 01  WKS-VALOR-EXTRAIDO              PIC S9(09)V99 VALUE ZERO.
014700 01  WKS-IX-1                        PIC S9(04) COMP VALUE ZERO.
014800 01  WKS-IX-2                        PIC S9(04) COMP VALUE ZERO.
014810 01  WKS-IX-3                        PIC S9(04) COMP VALUE ZERO.
015000 01  WKS-DESDE                       PIC S9(04) COMP VALUE ZERO.
015100 01  WKS-CONTEO-7D                   PIC S9(04) COMP VALUE ZERO.
015200 01  WKS-RANGO-Q1                    PIC S9(04) COMP VALUE ZERO.
015300 01  WKS-RANGO-Q3                    PIC S9(04) COMP VALUE ZERO.
015400 01  WKS-RANGO-MED-LO                PIC S9(04) COMP VALUE ZERO.
015500 01  WKS-RANGO-MED-HI                PIC S9(04) COMP VALUE ZERO.
015600
015700 01  TABLA-METRICAS.
015800     02 TMET-ENTRY OCCURS 10 TIMES.
015900        03 TMET-NOMBRE               PIC X(16).
016000        03 TMET-ES-POSITIVO          PIC 9(01).
016100           88 ES-INDICADOR-POSITIVO          VALUE 1.
016200        03 TMET-UMBRAL-DIA           PIC S9(03)V9.
016300        03 TMET-UMBRAL-MEDIA         PIC S9(03)V9.
016400        03 TMET-VALOR-ACTUAL         PIC S9(09)V99.
016500        03 TMET-NUM-HIST             PIC S9(04) COMP.
016600        03 TMET-HIST OCCURS 14 TIMES PIC S9(09)V99.
016700        03 TMET-DIA-ANTERIOR         PIC S9(09)V99.
016800        03 TMET-MIN-7D               PIC S9(09)V99.
016900        03 TMET-MAX-7D               PIC S9(09)V99.
017000        03 TMET-MEDIA-7D             PIC S9(09)V99.
017100        03 TMET-Q1                   PIC S9(09)V99.
017200        03 TMET-Q3                   PIC S9(09)V99.
017300        03 TMET-MEDIANA              PIC S9(09)V99.
017400        03 TMET-IQR                  PIC S9(09)V99.
017500        03 TMET-DESVEST              PIC S9(09)V9999.
017600        03 TMET-LIMITE-INF           PIC S9(09)V99.
017700        03 TMET-LIMITE-SUP           PIC S9(09)V99.
017800        03 TMET-ES-ANOMALIA          PIC 9(01).
017900           88 ES-ANOMALIA-SERIA              VALUE 1.
018000        03 TMET-ES-SENSIBLE          PIC 9(01).
018100           88 ES-ANOMALIA-SENSIBLE            VALUE 1.
018200        03 TMET-SEVERIDAD            PIC X(06).
018300        03 TMET-DIRECCION            PIC X(05).
018400        03 TMET-DESVIACION-IQR       PIC S9(05)V99.
018450        03 FILLER                    PIC X(02).
018500
018600 01  WKS-HIST-ORDEN OCCURS 14 TIMES  PIC S9(09)V99.
018700 01  WKS-HIST-TEMP                   PIC S9(09)V99 VALUE ZERO.
018800 01  WKS-SUMA-7D                     PIC S9(09)V99 VALUE ZERO.
018900 01  WKS-SUMA                        PIC S9(11)V99 VALUE ZERO.
019000 01  WKS-MEDIA                       PIC S9(09)V99 VALUE ZERO.
019100 01  WKS-DESVIACION                  PIC S9(09)V9999 VALUE ZERO.
019200 01  WKS-SUMSQ                       PIC S9(13)V9999 VALUE ZERO.
019300 01  WKS-VARIANZA                    PIC S9(09)V9999 VALUE ZERO.
019400 01  WKS-MEDIO-DESVEST               PIC S9(09)V9999 VALUE ZERO.
019500 01  WKS-DIF-MEDIANA                 PIC S9(09)V99 VALUE ZERO.
019600 01  WKS-PROPORCION                  PIC S9(03)V9999 VALUE ZERO.
019700 01  WKS-CAMBIO-DIA                  PIC S9(05)V99 VALUE ZERO.
019800 01  WKS-DESV-MEDIA                  PIC S9(05)V99 VALUE ZERO.
019900 01  WKS-SENSIBLE-DISPARADA          PIC 9(01) VALUE ZERO.
020000     88 SENSIBLE-DISPARADA                     VALUE 1.
020100
020200 01  WKS-NUM-ANOMALIAS               PIC S9(04) COMP VALUE ZERO.
020300 01  WKS-CUENTA-SEVERAS              PIC S9(04) COMP VALUE ZERO.
020400 01  WKS-CUENTA-MODERADAS            PIC S9(04) COMP VALUE ZERO.
020500
020600******************************************************************
020700*      RUTINA DE RAIZ CUADRADA POR EL METODO DE NEWTON           *
020800******************************************************************
020900 01  WKS-RAIZ-ENTRADA                PIC S9(09)V9999 VALUE ZERO.
021000 01  WKS-RAIZ-X                      PIC S9(09)V9999 VALUE ZERO.
021100 01  WKS-RAIZ-RESULTADO              PIC S9(09)V9999 VALUE ZERO.
021200 01  WKS-CONTADOR-RAIZ               PIC S9(02) COMP VALUE ZERO.
021300
021400******************************************************************
021500*              PUNTAJE DE DESEMPENO (U8)                         *
021600******************************************************************
021700 01  WKS-SCORE-ARPU                  PIC S9(03) COMP VALUE ZERO.
021800 01  WKS-SCORE-RETENCION             PIC S9(03) COMP VALUE ZERO.
021900 01  WKS-SCORE-CONVERSION            PIC S9(03) COMP VALUE ZERO.
022000 01  WKS-SCORE-CALIDAD               PIC S9(03) COMP VALUE ZERO.
022100 01  WKS-SCORE-TOTAL                 PIC S9(03) COMP VALUE ZERO.
022200 01  WKS-GRADO-LETRA                 PIC X(01) VALUE SPACES.
022300 01  WKS-GRADO-TEXTO                 PIC X(09) VALUE SPACES.
022400
022500******************************************************************
022600*              MASCARAS E IMPRESION                              *
022700******************************************************************
022800 01  WKS-MASCARA-CONTEO              PIC Z,ZZZ,ZZ9    VALUE ZERO.
022900 01  WKS-MASCARA-MONTO               PIC ¥Z,ZZZ,ZZ9.99 VALUE ZERO.
023000 01  WKS-MASCARA-TASA                PIC ZZ9.9         VALUE ZERO.
023100 01  WKS-MASCARA-CAMBIO              PIC -ZZ9.9        VALUE ZERO.
023200
023300 01  LIN-BLANCO.
023400     02 FILLER                       PIC X(100) VALUE SPACES.
023500 01  LIN-SUBTITULO.
023600     02 LINS-TEXTO                   PIC X(60).
023700     02 FILLER                       PIC X(40) VALUE SPACES.
023800
023900 01  LIN-ENCAB-TENDENCIA.
024000     02 FILLER                       PIC X(64) VALUE
024100        'METRICA             AYER          HOY        CAMBIO%  SIG'.
024200     02 FILLER                       PIC X(36) VALUE SPACES.
024300 01  LIN-DET-TENDENCIA.
024400     02 LINT-METRICA                 PIC X(20).
024500     02 LINT-AYER                    PIC X(14).
024600     02 LINT-HOY                     PIC X(14).
024700     02 LINT-CAMBIO                  PIC X(10).
024800     02 LINT-SIGNIF                  PIC X(06).
024900     02 FILLER                       PIC X(36) VALUE SPACES.
025000
025100 01  LIN-ENCAB-ANOMALIA.
025200     02 FILLER                       PIC X(72) VALUE
025300        'METRICA           VALOR   LIM-INF  LIM-SUP  DIREC  SEVERID' &
025400        'AD  TIPO'.
025500     02 FILLER                       PIC X(28) VALUE SPACES.
025600 01  LIN-DET-ANOMALIA.
025700     02 LINA-METRICA                 PIC X(18).
025800     02 LINA-VALOR                   PIC X(10).
025900     02 LINA-LIM-INF                 PIC X(09).
026000     02 LINA-LIM-SUP                 PIC X(09).
026100     02 LINA-DIRECCION               PIC X(07).
026200     02 LINA-SEVERIDAD               PIC X(08).
026300     02 LINA-TIPO                    PIC X(10).
026400     02 FILLER                       PIC X(22) VALUE SPACES.
026500
026600 01  LIN-RESUMEN-ANOMALIA.
026700     02 LINR-ETIQUETA                PIC X(40).
026800     02 LINR-VALOR                   PIC X(30).
026900     02 FILLER                       PIC X(30) VALUE SPACES.
027000
027100 01  LIN-DET-SCORE.
027200     02 LINSK-ETIQUETA               PIC X(40).
027300     02 LINSK-VALOR                  PIC X(20).
027400     02 FILLER                       PIC X(40) VALUE SPACES.
027500
027600 PROCEDURE DIVISION.
027700 000-MAIN SECTION.
027800     PERFORM APERTURA-ARCHIVOS
027900     PERFORM LEE-PARAMETRO-CORRIDA
028000     PERFORM CALCULA-FECHAS
028100     PERFORM INICIALIZA-TABLA-METRICAS
028200
028300     PERFORM 100-LEE-METRICAS UNTIL FIN-METRICAS
028400
028500     PERFORM 200-CALCULA-TENDENCIA
028600     PERFORM 210-IMPRIME-TENDENCIA
028700
028800     PERFORM 310-EVALUA-METRICA VARYING WKS-IX-1 FROM 1 BY 1
028900             UNTIL WKS-IX-1 > 10
029000     PERFORM 320-IMPRIME-ANOMALIAS
029100
029200     PERFORM 400-CALCULA-SCORE
029300     PERFORM 410-IMPRIME-SCORE
029400
029500     PERFORM ESTADISTICAS
029600     PERFORM CIERRA-ARCHIVOS
029700     STOP RUN.
029800 000-MAIN-E. EXIT.
029900
030000 APERTURA-ARCHIVOS SECTION.
030100     OPEN INPUT  METRICS-OUT
030200          EXTEND DAILY-REPORT
030300     IF FS-METOUT NOT = 0 OR FS-DAYRPT NOT = 0
030400        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE MKTTRN1 <<<'
030500                UPON CONSOLE
030600        MOVE 91 TO RETURN-CODE
030700        STOP RUN
030800     END-IF.
030900 APERTURA-ARCHIVOS-E. EXIT.
031000
031100 LEE-PARAMETRO-CORRIDA SECTION.
031200     ACCEPT WKS-FECHA-CORTE FROM SYSIN
031300     MOVE WKS-FP-ANIO TO WKS-FN-ANIO
031400     MOVE WKS-FP-MES  TO WKS-FN-MES
031500     MOVE WKS-FP-DIA  TO WKS-FN-DIA.
031600 LEE-PARAMETRO-CORRIDA-E. EXIT.
031700
031800******************************************************************
031900*   DIA ANTERIOR Y COMIENZO DE LA VENTANA DE 14 DIAS DE HISTORIA  *
032000******************************************************************
032100 CALCULA-FECHAS SECTION.
032200     COMPUTE WKS-ENTERO-FECHA =
032300             FUNCTION INTEGER-OF-DATE (WKS-FECHA-NUM)
032400     COMPUTE WKS-ENTERO-AYER      = WKS-ENTERO-FECHA - 1
032500     COMPUTE WKS-ENTERO-VENTANA14 = WKS-ENTERO-FECHA - 14
032600
032700     COMPUTE WKS-FECHA-AYER-NUM =
032800             FUNCTION DATE-OF-INTEGER (WKS-ENTERO-AYER)
032900     MOVE WKS-FA-ANIO TO WKS-FECHA-AYER (1:4)
033000     MOVE '-'         TO WKS-FECHA-AYER (5:1)
033100     MOVE WKS-FA-MES  TO WKS-FECHA-AYER (6:2)
033200     MOVE '-'         TO WKS-FECHA-AYER (8:1)
033300     MOVE WKS-FA-DIA  TO WKS-FECHA-AYER (9:2)
033400
033500     COMPUTE WKS-FECHA-VENTANA14-NUM =
033600             FUNCTION DATE-OF-INTEGER (WKS-ENTERO-VENTANA14)
033700     MOVE WKS-FV-ANIO TO WKS-FECHA-VENTANA14 (1:4)
033800     MOVE '-'         TO WKS-FECHA-VENTANA14 (5:1)
033900     MOVE WKS-FV-MES  TO WKS-FECHA-VENTANA14 (6:2)
034000     MOVE '-'         TO WKS-FECHA-VENTANA14 (8:1)
034100     MOVE WKS-FV-DIA  TO WKS-FECHA-VENTANA14 (9:2).
034200 CALCULA-FECHAS-E. EXIT.
034300
034400******************************************************************
034500*     TABLA DE CONFIGURACION DE LAS 10 METRICAS VIGILADAS         *
034600*     (POSITIVO=1 CUANDO SUBIR ES BUENO; UMBRALES EN PORCIENTO)   *
034700******************************************************************
034800 INICIALIZA-TABLA-METRICAS SECTION.
034900     MOVE 'QUALITY-USERS   ' TO TMET-NOMBRE (1)
035000     MOVE 1      TO TMET-ES-POSITIVO (1)
035100     MOVE 8.0    TO TMET-UMBRAL-DIA (1)
035200     MOVE 5.0    TO TMET-UMBRAL-MEDIA (1)
035300
035400     MOVE 'CPA             ' TO TMET-NOMBRE (2)
035500     MOVE 0      TO TMET-ES-POSITIVO (2)
035600     MOVE 8.0    TO TMET-UMBRAL-DIA (2)
035700     MOVE 5.0    TO TMET-UMBRAL-MEDIA (2)
035800
035900     MOVE 'ARPU-AFTER-TAX  ' TO TMET-NOMBRE (3)
036000     MOVE 1      TO TMET-ES-POSITIVO (3)
036100     MOVE 5.0    TO TMET-UMBRAL-DIA (3)
036200     MOVE 3.0    TO TMET-UMBRAL-MEDIA (3)
036300
036400     MOVE 'RETENTION-RATE  ' TO TMET-NOMBRE (4)
036500     MOVE 1      TO TMET-ES-POSITIVO (4)
036600     MOVE 6.0    TO TMET-UMBRAL-DIA (4)
036700     MOVE 4.0    TO TMET-UMBRAL-MEDIA (4)
036800
036900     MOVE 'FEMALE-RATIO    ' TO TMET-NOMBRE (5)
037000     MOVE 1      TO TMET-ES-POSITIVO (5)
037100     MOVE 10.0   TO TMET-UMBRAL-DIA (5)
037200     MOVE 6.0    TO TMET-UMBRAL-MEDIA (5)
037300
037400     MOVE 'YOUNG-RATIO     ' TO TMET-NOMBRE (6)
037500     MOVE 0      TO TMET-ES-POSITIVO (6)
037600     MOVE 10.0   TO TMET-UMBRAL-DIA (6)
037700     MOVE 6.0    TO TMET-UMBRAL-MEDIA (6)
037800
037900     MOVE 'HIGH-TIER-RATIO ' TO TMET-NOMBRE (7)
038000     MOVE 0      TO TMET-ES-POSITIVO (7)
038100     MOVE 10.0   TO TMET-UMBRAL-DIA (7)
038200     MOVE 6.0    TO TMET-UMBRAL-MEDIA (7)
038300
038400     MOVE 'GOOD-RATE       ' TO TMET-NOMBRE (8)
038500     MOVE 1      TO TMET-ES-POSITIVO (8)
038600     MOVE 10.0   TO TMET-UMBRAL-DIA (8)
038700     MOVE 6.0    TO TMET-UMBRAL-MEDIA (8)
038800
038900     MOVE 'VERIFIED-RATE   ' TO TMET-NOMBRE (9)
039000     MOVE 1      TO TMET-ES-POSITIVO (9)
039100     MOVE 10.0   TO TMET-UMBRAL-DIA (9)
039200     MOVE 6.0    TO TMET-UMBRAL-MEDIA (9)
039300
039400     MOVE 'QUALITY-RATE    ' TO TMET-NOMBRE (10)
039500     MOVE 1      TO TMET-ES-POSITIVO (10)
039600     MOVE 10.0   TO TMET-UMBRAL-DIA (10)
039700     MOVE 6.0    TO TMET-UMBRAL-MEDIA (10)
039800
039900     PERFORM 001-LIMPIA-ENTRADA-METRICA VARYING WKS-IX-1 FROM 1
040000             BY 1 UNTIL WKS-IX-1 > 10.
040100 INICIALIZA-TABLA-METRICAS-E. EXIT.
040200
040300 001-LIMPIA-ENTRADA-METRICA SECTION.
040400     MOVE ZERO TO TMET-VALOR-ACTUAL (WKS-IX-1)
040500                  TMET-NUM-HIST (WKS-IX-1).
040600 001-LIMPIA-ENTRADA-METRICA-E. EXIT.
040700
040800******************************************************************
040900*     EXTRACCION GENERICA DE UNA METRICA DEL RENGLON ACTUAL       *
041000*     DE METRICS-OUT (SE INVOCA CON WKS-IX-1 = INDICE 1 A 10)     *
041100******************************************************************
041200 SELECCIONA-VALOR-METRICA SECTION.
041300     EVALUATE WKS-IX-1
041400        WHEN 1  MOVE MKMO-QUALITY-USERS    TO WKS-VALOR-EXTRAIDO
041500        WHEN 2  MOVE MKMO-CPA              TO WKS-VALOR-EXTRAIDO
041600        WHEN 3  MOVE MKMO-ARPU-AFTER-TAX   TO WKS-VALOR-EXTRAIDO
041700        WHEN 4  MOVE MKMO-RETENTION-RATE   TO WKS-VALOR-EXTRAIDO
041800        WHEN 5  MOVE MKMO-FEMALE-RATIO     TO WKS-VALOR-EXTRAIDO
041900        WHEN 6  MOVE MKMO-YOUNG-RATIO      TO WKS-VALOR-EXTRAIDO
042000        WHEN 7  MOVE MKMO-HIGH-TIER-RATIO  TO WKS-VALOR-EXTRAIDO
042100        WHEN 8  MOVE MKMO-GOOD-RATE        TO WKS-VALOR-EXTRAIDO
042200        WHEN 9  MOVE MKMO-VERIFIED-RATE    TO WKS-VALOR-EXTRAIDO
042300        WHEN 10 MOVE MKMO-QUALITY-RATE     TO WKS-VALOR-EXTRAIDO
042400     END-EVALUATE.
042500 SELECCIONA-VALOR-METRICA-E. EXIT.
042600
042700******************************************************************
042800*          LECTURA DE LA HISTORIA DE METRICS-OUT                 *
042900******************************************************************
043000 100-LEE-METRICAS SECTION.
043100     READ METRICS-OUT
043200       AT END
043300          MOVE 1 TO WKS-FIN-METRICAS
043400       NOT AT END
043500          IF MKMO-FECHA = WKS-FECHA-CORTE
043600             PERFORM 110-CAPTURA-HOY
043700          ELSE
043800             IF MKMO-FECHA >= WKS-FECHA-VENTANA14 AND
043900                MKMO-FECHA < WKS-FECHA-CORTE
044000                PERFORM 120-CAPTURA-HISTORIA
044100                IF MKMO-FECHA = WKS-FECHA-AYER
044200                   MOVE 1 TO WKS-HAY-AYER
044300                   MOVE REG-METRICS-OUT TO WKS-AYER-METRICAS
044400                END-IF
044500             END-IF
044600          END-IF
044700     END-READ.
044800 100-LEE-METRICAS-E. EXIT.
044900
045000 110-CAPTURA-HOY SECTION.
045100     MOVE 1 TO WKS-HAY-HOY
045200     MOVE REG-METRICS-OUT TO WKS-HOY-METRICAS
045300     PERFORM 111-CARGA-VALOR-ACTUAL VARYING WKS-IX-1 FROM 1 BY 1
045400             UNTIL WKS-IX-1 > 10.
045500 110-CAPTURA-HOY-E. EXIT.
045600
045700 111-CARGA-VALOR-ACTUAL SECTION.
045800     PERFORM SELECCIONA-VALOR-METRICA
045900     MOVE WKS-VALOR-EXTRAIDO TO TMET-VALOR-ACTUAL (WKS-IX-1).
046000 111-CARGA-VALOR-ACTUAL-E. EXIT.
046100
046200 120-CAPTURA-HISTORIA SECTION.
046300     PERFORM 121-AGREGA-VALOR-HIST VARYING WKS-IX-1 FROM 1 BY 1
046400             UNTIL WKS-IX-1 > 10.
046500 120-CAPTURA-HISTORIA-E. EXIT.
046600
046700 121-AGREGA-VALOR-HIST SECTION.
046800     IF TMET-NUM-HIST (WKS-IX-1) < 14
046900        ADD 1 TO TMET-NUM-HIST (WKS-IX-1)
047000        PERFORM SELECCIONA-VALOR-METRICA
047100        MOVE WKS-VALOR-EXTRAIDO
047200              TO TMET-HIST (WKS-IX-1, TMET-NUM-HIST (WKS-IX-1))
047300     END-IF.
047400 121-AGREGA-VALOR-HIST-E. EXIT.
047500
047600******************************************************************
047700*          U6 TENDENCIA DIA-CONTRA-DIA                          *
047800******************************************************************
047900 200-CALCULA-TENDENCIA SECTION.
048000     MOVE ZERO TO WKS-TREND-USERS-PCT WKS-TREND-QUALITY-PCT
048100                  WKS-TREND-REVENUE-PCT WKS-TREND-ARPU-PCT
048200     IF HAY-AYER-DISPONIBLE AND HAY-HOY-DISPONIBLE
048300        IF WAYE-TOTAL-USERS NOT = 0
048400           COMPUTE WKS-TREND-USERS-PCT ROUNDED =
048500              (WHOY-TOTAL-USERS - WAYE-TOTAL-USERS) * 100 /
048600               WAYE-TOTAL-USERS
048700        END-IF
048800        IF WAYE-QUALITY-USERS NOT = 0
048900           COMPUTE WKS-TREND-QUALITY-PCT ROUNDED =
049000              (WHOY-QUALITY-USERS - WAYE-QUALITY-USERS) * 100 /
049100               WAYE-QUALITY-USERS
049200        END-IF
049300        IF WAYE-REVENUE-AFTERTAX NOT = 0
049400           COMPUTE WKS-TREND-REVENUE-PCT ROUNDED =
049500              (WHOY-REVENUE-AFTERTAX - WAYE-REVENUE-AFTERTAX) * 100 /
049600               WAYE-REVENUE-AFTERTAX
049700        END-IF
049800        IF WAYE-ARPU-AFTER-TAX NOT = 0
049900           COMPUTE WKS-TREND-ARPU-PCT ROUNDED =
050000              (WHOY-ARPU-AFTER-TAX - WAYE-ARPU-AFTER-TAX) * 100 /
050100               WAYE-ARPU-AFTER-TAX
050200        END-IF
050300     END-IF.
050400 200-CALCULA-TENDENCIA-E. EXIT.
050500
050600 210-IMPRIME-TENDENCIA SECTION.
050700     MOVE '-- 7. TENDENCIA DIA CONTRA DIA -----------------------'
050800       TO LINS-TEXTO
050900     WRITE LIN-REPORTE FROM LIN-SUBTITULO
051000     WRITE LIN-REPORTE FROM LIN-ENCAB-TENDENCIA
051100
051200     MOVE 'USUARIOS TOTALES    ' TO LINT-METRICA
051300     MOVE WAYE-TOTAL-USERS TO WKS-MASCARA-CONTEO
051400     MOVE WKS-MASCARA-CONTEO TO LINT-AYER
051500     MOVE WHOY-TOTAL-USERS TO WKS-MASCARA-CONTEO
051600     MOVE WKS-MASCARA-CONTEO TO LINT-HOY
051700     MOVE WKS-TREND-USERS-PCT TO WKS-MASCARA-CAMBIO
051800     MOVE WKS-MASCARA-CAMBIO TO LINT-CAMBIO
051900     IF TREND-USERS-SIGNIF MOVE 'SI' TO LINT-SIGNIF
052000     ELSE MOVE 'NO' TO LINT-SIGNIF END-IF
052100     WRITE LIN-REPORTE FROM LIN-DET-TENDENCIA
052200
052300     MOVE 'USUARIOS DE CALIDAD ' TO LINT-METRICA
052400     MOVE WAYE-QUALITY-USERS TO WKS-MASCARA-CONTEO
052500     MOVE WKS-MASCARA-CONTEO TO LINT-AYER
052600     MOVE WHOY-QUALITY-USERS TO WKS-MASCARA-CONTEO
052700     MOVE WKS-MASCARA-CONTEO TO LINT-HOY
052800     MOVE WKS-TREND-QUALITY-PCT TO WKS-MASCARA-CAMBIO
052900     MOVE WKS-MASCARA-CAMBIO TO LINT-CAMBIO
053000     IF TREND-QUALITY-SIGNIF MOVE 'SI' TO LINT-SIGNIF
053100     ELSE MOVE 'NO' TO LINT-SIGNIF END-IF
053200     WRITE LIN-REPORTE FROM LIN-DET-TENDENCIA
053300
053400     MOVE 'INGRESO DESPUES IMP.' TO LINT-METRICA
053500     MOVE WAYE-REVENUE-AFTERTAX TO WKS-MASCARA-MONTO
053600     MOVE WKS-MASCARA-MONTO TO LINT-AYER
053700     MOVE WHOY-REVENUE-AFTERTAX TO WKS-MASCARA-MONTO
053800     MOVE WKS-MASCARA-MONTO TO LINT-HOY
053900     MOVE WKS-TREND-REVENUE-PCT TO WKS-MASCARA-CAMBIO
054000     MOVE WKS-MASCARA-CAMBIO TO LINT-CAMBIO
054100     IF TREND-REVENUE-SIGNIF MOVE 'SI' TO LINT-SIGNIF
054200     ELSE MOVE 'NO' TO LINT-SIGNIF END-IF
054300     WRITE LIN-REPORTE FROM LIN-DET-TENDENCIA
054400
054500     MOVE 'ARPU DESPUES DE IMP.' TO LINT-METRICA
054600     MOVE WAYE-ARPU-AFTER-TAX TO WKS-MASCARA-MONTO
054700     MOVE WKS-MASCARA-MONTO TO LINT-AYER
054800     MOVE WHOY-ARPU-AFTER-TAX TO WKS-MASCARA-MONTO
054900     MOVE WKS-MASCARA-MONTO TO LINT-HOY
055000     MOVE WKS-TREND-ARPU-PCT TO WKS-MASCARA-CAMBIO
055100     MOVE WKS-MASCARA-CAMBIO TO LINT-CAMBIO
055200     IF TREND-ARPU-SIGNIF MOVE 'SI' TO LINT-SIGNIF
055300     ELSE MOVE 'NO' TO LINT-SIGNIF END-IF
055400     WRITE LIN-REPORTE FROM LIN-DET-TENDENCIA
055500     WRITE LIN-REPORTE FROM LIN-BLANCO.
055600 210-IMPRIME-TENDENCIA-E. EXIT.
055700
055800******************************************************************
055900*     U7 DETECCION DE ANOMALIAS POR CUARTILES/RIC - UNA METRICA  *
056000******************************************************************
056100 310-EVALUA-METRICA SECTION.
056200     MOVE ZERO TO TMET-ES-ANOMALIA (WKS-IX-1)
056300                  TMET-ES-SENSIBLE (WKS-IX-1)
056400     MOVE SPACES TO TMET-SEVERIDAD (WKS-IX-1) TMET-DIRECCION (WKS-IX-1)
056500     IF TMET-NUM-HIST (WKS-IX-1) >= 7 AND
056600        TMET-VALOR-ACTUAL (WKS-IX-1) NOT = 0
056700        PERFORM 312-CALCULA-VENTANA-7D
056800        PERFORM 313-COPIA-Y-ORDENA-HIST
056900        PERFORM 314-CALCULA-CUARTILES
057000        PERFORM 315-EVALUA-ANOMALIA-SERIA
057100        IF NOT ES-ANOMALIA-SERIA (WKS-IX-1) AND
057200           TMET-NUM-HIST (WKS-IX-1) >= 3
057300           PERFORM 316-EVALUA-ANOMALIA-SENSIBLE
057400        END-IF
057500     END-IF.
057600 310-EVALUA-METRICA-E. EXIT.
057700
057800 312-CALCULA-VENTANA-7D SECTION.
057900     COMPUTE WKS-DESDE = TMET-NUM-HIST (WKS-IX-1) - 6
058000     IF WKS-DESDE < 1
058100        MOVE 1 TO WKS-DESDE
058200     END-IF
058300     MOVE TMET-HIST (WKS-IX-1, TMET-NUM-HIST (WKS-IX-1))
058400           TO TMET-DIA-ANTERIOR (WKS-IX-1)
058500     MOVE TMET-HIST (WKS-IX-1, WKS-DESDE) TO TMET-MIN-7D (WKS-IX-1)
058600     MOVE TMET-HIST (WKS-IX-1, WKS-DESDE) TO TMET-MAX-7D (WKS-IX-1)
058700     MOVE ZERO TO WKS-SUMA-7D
058800     PERFORM 3121-ACUMULA-VENTANA-7D VARYING WKS-IX-2 FROM WKS-DESDE
058900             BY 1 UNTIL WKS-IX-2 > TMET-NUM-HIST (WKS-IX-1)
059000     COMPUTE WKS-CONTEO-7D = TMET-NUM-HIST (WKS-IX-1) - WKS-DESDE + 1
059100     COMPUTE TMET-MEDIA-7D (WKS-IX-1) ROUNDED =
059200             WKS-SUMA-7D / WKS-CONTEO-7D.
059300 312-CALCULA-VENTANA-7D-E. EXIT.
059400
059500 3121-ACUMULA-VENTANA-7D SECTION.
059600     IF TMET-HIST (WKS-IX-1, WKS-IX-2) < TMET-MIN-7D (WKS-IX-1)
059700        MOVE TMET-HIST (WKS-IX-1, WKS-IX-2) TO TMET-MIN-7D (WKS-IX-1)
059800     END-IF
059900     IF TMET-HIST (WKS-IX-1, WKS-IX-2) > TMET-MAX-7D (WKS-IX-1)
060000        MOVE TMET-HIST (WKS-IX-1, WKS-IX-2) TO TMET-MAX-7D (WKS-IX-1)
060100     END-IF
060200     ADD TMET-HIST (WKS-IX-1, WKS-IX-2) TO WKS-SUMA-7D.
060300 3121-ACUMULA-VENTANA-7D-E. EXIT.
060400
060500 313-COPIA-Y-ORDENA-HIST SECTION.
060600     PERFORM 3131-COPIA-UN-VALOR VARYING WKS-IX-2 FROM 1 BY 1
060700             UNTIL WKS-IX-2 > TMET-NUM-HIST (WKS-IX-1)
060800     IF TMET-NUM-HIST (WKS-IX-1) > 1
060900        PERFORM 3133-PASADA-HIST THRU 3133-PASADA-HIST-E
061000                VARYING WKS-IX-2 FROM 1 BY 1
061010                UNTIL WKS-IX-2 >= TMET-NUM-HIST (WKS-IX-1)
061100     END-IF.
061200 313-COPIA-Y-ORDENA-HIST-E. EXIT.
061300
061400 3131-COPIA-UN-VALOR SECTION.
061500     MOVE TMET-HIST (WKS-IX-1, WKS-IX-2) TO WKS-HIST-ORDEN (WKS-IX-2).
061600 3131-COPIA-UN-VALOR-E. EXIT.
061700
061800 3133-PASADA-HIST.
061810     COMPUTE WKS-TOPE = TMET-NUM-HIST (WKS-IX-1) - WKS-IX-2.
061820     MOVE 1 TO WKS-IX-3.
061830 3133-PASADA-HIST-010.
061840     IF WKS-IX-3 > WKS-TOPE
061850        GO TO 3133-PASADA-HIST-E.
061860     PERFORM 3134-COMPARA-HIST THRU 3134-COMPARA-HIST-E.
061870     ADD 1 TO WKS-IX-3.
061880     GO TO 3133-PASADA-HIST-010.
062200 3133-PASADA-HIST-E. EXIT.
062300
062400 3134-COMPARA-HIST SECTION.
062500     IF WKS-HIST-ORDEN (WKS-IX-3) > WKS-HIST-ORDEN (WKS-IX-3 + 1)
062600        MOVE WKS-HIST-ORDEN (WKS-IX-3)     TO WKS-HIST-TEMP
062700        MOVE WKS-HIST-ORDEN (WKS-IX-3 + 1) TO WKS-HIST-ORDEN (WKS-IX-3)
062800        MOVE WKS-HIST-TEMP TO WKS-HIST-ORDEN (WKS-IX-3 + 1)
062900     END-IF.
063000 3134-COMPARA-HIST-E. EXIT.
063100
063200 314-CALCULA-CUARTILES SECTION.
063300     COMPUTE WKS-RANGO-Q1 = (TMET-NUM-HIST (WKS-IX-1) * 25 + 99) / 100
063400     COMPUTE WKS-RANGO-Q3 = (TMET-NUM-HIST (WKS-IX-1) * 75 + 99) / 100
063500     IF WKS-RANGO-Q1 < 1 MOVE 1 TO WKS-RANGO-Q1 END-IF
063600     IF WKS-RANGO-Q3 > TMET-NUM-HIST (WKS-IX-1)
063700        MOVE TMET-NUM-HIST (WKS-IX-1) TO WKS-RANGO-Q3
063800     END-IF
063900     MOVE WKS-HIST-ORDEN (WKS-RANGO-Q1) TO TMET-Q1 (WKS-IX-1)
064000     MOVE WKS-HIST-ORDEN (WKS-RANGO-Q3) TO TMET-Q3 (WKS-IX-1)
064100
064200     COMPUTE WKS-RANGO-MED-LO = (TMET-NUM-HIST (WKS-IX-1) + 1) / 2
064300     COMPUTE WKS-RANGO-MED-HI = (TMET-NUM-HIST (WKS-IX-1) + 2) / 2
064400     COMPUTE TMET-MEDIANA (WKS-IX-1) ROUNDED =
064500        (WKS-HIST-ORDEN (WKS-RANGO-MED-LO) +
064600         WKS-HIST-ORDEN (WKS-RANGO-MED-HI)) / 2
064700
064800     COMPUTE TMET-IQR (WKS-IX-1) =
064900             TMET-Q3 (WKS-IX-1) - TMET-Q1 (WKS-IX-1)
065000
065100     MOVE ZERO TO WKS-SUMA
065200     PERFORM 3141-ACUMULA-SUMA VARYING WKS-IX-2 FROM 1 BY 1
065300             UNTIL WKS-IX-2 > TMET-NUM-HIST (WKS-IX-1)
065400     COMPUTE WKS-MEDIA ROUNDED = WKS-SUMA / TMET-NUM-HIST (WKS-IX-1)
065500
065600     MOVE ZERO TO WKS-SUMSQ
065700     PERFORM 3142-ACUMULA-SUMSQ VARYING WKS-IX-2 FROM 1 BY 1
065800             UNTIL WKS-IX-2 > TMET-NUM-HIST (WKS-IX-1)
065900     COMPUTE WKS-VARIANZA = WKS-SUMSQ / TMET-NUM-HIST (WKS-IX-1)
066000     MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
066100     PERFORM CALCULA-RAIZ-CUADRADA
066200     MOVE WKS-RAIZ-RESULTADO TO TMET-DESVEST (WKS-IX-1)
066300
066400     IF TMET-IQR (WKS-IX-1) < 0.1
066500        COMPUTE WKS-MEDIO-DESVEST = TMET-DESVEST (WKS-IX-1) * 0.5
066600        IF WKS-MEDIO-DESVEST > 0.1
066700           MOVE WKS-MEDIO-DESVEST TO TMET-IQR (WKS-IX-1)
066800        ELSE
066900           MOVE 0.1 TO TMET-IQR (WKS-IX-1)
067000        END-IF
067100     END-IF
067200
067300     COMPUTE TMET-LIMITE-INF (WKS-IX-1) =
067400        TMET-Q1 (WKS-IX-1) - (1.5 * TMET-IQR (WKS-IX-1))
067500     COMPUTE TMET-LIMITE-SUP (WKS-IX-1) =
067600        TMET-Q3 (WKS-IX-1) + (1.5 * TMET-IQR (WKS-IX-1)).
067700 314-CALCULA-CUARTILES-E. EXIT.
067800
067900 3141-ACUMULA-SUMA SECTION.
068000     ADD WKS-HIST-ORDEN (WKS-IX-2) TO WKS-SUMA.
068100 3141-ACUMULA-SUMA-E. EXIT.
068200
068300 3142-ACUMULA-SUMSQ SECTION.
068400     COMPUTE WKS-DESVIACION = WKS-HIST-ORDEN (WKS-IX-2) - WKS-MEDIA
068500     COMPUTE WKS-SUMSQ = WKS-SUMSQ + (WKS-DESVIACION ** 2).
068600 3142-ACUMULA-SUMSQ-E. EXIT.
068700
068800******************************************************************
068900*    RAIZ CUADRADA APROXIMADA - 15 ITERACIONES DE NEWTON-RAPHSON *
069000******************************************************************
069100 CALCULA-RAIZ-CUADRADA SECTION.
069200     IF WKS-RAIZ-ENTRADA <= 0
069300        MOVE ZERO TO WKS-RAIZ-RESULTADO
069400     ELSE
069500        COMPUTE WKS-RAIZ-X = WKS-RAIZ-ENTRADA / 2
069600        IF WKS-RAIZ-X = 0
069700           MOVE 1 TO WKS-RAIZ-X
069800        END-IF
069900        PERFORM 902-ITERA-RAIZ VARYING WKS-CONTADOR-RAIZ FROM 1 BY 1
070000                UNTIL WKS-CONTADOR-RAIZ > 15
070100        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
070200     END-IF.
070300 CALCULA-RAIZ-CUADRADA-E. EXIT.
070400
070500 902-ITERA-RAIZ SECTION.
070600     COMPUTE WKS-RAIZ-X =
070700             (WKS-RAIZ-X + (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2.
070800 902-ITERA-RAIZ-E. EXIT.
070900
071000******************************************************************
071100*     ANOMALIA SERIA - FUERA DE LOS LIMITES DEL RIC, SEGUN        *
071200*     LA DIRECCION EN QUE SUBIR ES BUENO O MALO PARA LA METRICA   *
071300******************************************************************
071400 315-EVALUA-ANOMALIA-SERIA SECTION.
071500     IF ES-INDICADOR-POSITIVO (WKS-IX-1)
071600        IF TMET-VALOR-ACTUAL (WKS-IX-1) < TMET-LIMITE-INF (WKS-IX-1)
071700           MOVE 1 TO TMET-ES-ANOMALIA (WKS-IX-1)
071800           MOVE 'BAJO ' TO TMET-DIRECCION (WKS-IX-1)
071900           COMPUTE TMET-DESVIACION-IQR (WKS-IX-1) ROUNDED =
072000              (TMET-LIMITE-INF (WKS-IX-1) -
072100               TMET-VALOR-ACTUAL (WKS-IX-1)) / TMET-IQR (WKS-IX-1)
072200        END-IF
072300     ELSE
072400        IF TMET-VALOR-ACTUAL (WKS-IX-1) > TMET-LIMITE-SUP (WKS-IX-1)
072500           MOVE 1 TO TMET-ES-ANOMALIA (WKS-IX-1)
072600           MOVE 'ALTO ' TO TMET-DIRECCION (WKS-IX-1)
072700           COMPUTE TMET-DESVIACION-IQR (WKS-IX-1) ROUNDED =
072800              (TMET-VALOR-ACTUAL (WKS-IX-1) -
072900               TMET-LIMITE-SUP (WKS-IX-1)) / TMET-IQR (WKS-IX-1)
073000        END-IF
073100     END-IF
073200     IF ES-ANOMALIA-SERIA (WKS-IX-1)
073300        COMPUTE WKS-DIF-MEDIANA =
073400           TMET-VALOR-ACTUAL (WKS-IX-1) - TMET-MEDIANA (WKS-IX-1)
073500        IF WKS-DIF-MEDIANA < 0
073600           COMPUTE WKS-DIF-MEDIANA = WKS-DIF-MEDIANA * -1
073700        END-IF
073800        IF TMET-MEDIANA (WKS-IX-1) NOT = 0
073900           COMPUTE WKS-PROPORCION =
074000              WKS-DIF-MEDIANA / TMET-MEDIANA (WKS-IX-1)
074100        ELSE
074200           MOVE ZERO TO WKS-PROPORCION
074300        END-IF
074400        IF WKS-PROPORCION > 0.30
074500           MOVE 'ALTA  ' TO TMET-SEVERIDAD (WKS-IX-1)
074600           ADD 1 TO WKS-CUENTA-SEVERAS
074700        ELSE
074800           MOVE 'MEDIA ' TO TMET-SEVERIDAD (WKS-IX-1)
074900           ADD 1 TO WKS-CUENTA-MODERADAS
075000        END-IF
075100        ADD 1 TO WKS-NUM-ANOMALIAS
075200     END-IF.
075300 315-EVALUA-ANOMALIA-SERIA-E. EXIT.
075400
075500******************************************************************
075600*   ANOMALIA SENSIBLE - SOLO CUANDO NO HUBO ANOMALIA SERIA        *
075700******************************************************************
075800 316-EVALUA-ANOMALIA-SENSIBLE SECTION.
075900     MOVE ZERO TO WKS-SENSIBLE-DISPARADA
076000
076100     IF TMET-DIA-ANTERIOR (WKS-IX-1) NOT = 0
076200        COMPUTE WKS-CAMBIO-DIA ROUNDED =
076300           (TMET-VALOR-ACTUAL (WKS-IX-1) -
076400            TMET-DIA-ANTERIOR (WKS-IX-1)) * 100 /
076500            TMET-DIA-ANTERIOR (WKS-IX-1)
076600     ELSE
076700        MOVE ZERO TO WKS-CAMBIO-DIA
076800     END-IF
076900     IF ES-INDICADOR-POSITIVO (WKS-IX-1)
077000        IF WKS-CAMBIO-DIA < 0 AND
077100           (WKS-CAMBIO-DIA * -1) > TMET-UMBRAL-DIA (WKS-IX-1)
077200           MOVE 1 TO WKS-SENSIBLE-DISPARADA
077300        END-IF
077400        IF TMET-VALOR-ACTUAL (WKS-IX-1) < TMET-MIN-7D (WKS-IX-1)
077500           MOVE 1 TO WKS-SENSIBLE-DISPARADA
077600        END-IF
077700     ELSE
077800        IF WKS-CAMBIO-DIA > TMET-UMBRAL-DIA (WKS-IX-1)
077900           MOVE 1 TO WKS-SENSIBLE-DISPARADA
078000        END-IF
078100        IF TMET-VALOR-ACTUAL (WKS-IX-1) > TMET-MAX-7D (WKS-IX-1)
078200           MOVE 1 TO WKS-SENSIBLE-DISPARADA
078300        END-IF
078400     END-IF
078500
078600     IF TMET-MEDIA-7D (WKS-IX-1) NOT = 0
078700        COMPUTE WKS-DESV-MEDIA ROUNDED =
078800           (TMET-VALOR-ACTUAL (WKS-IX-1) -
078900            TMET-MEDIA-7D (WKS-IX-1)) * 100 /
079000            TMET-MEDIA-7D (WKS-IX-1)
079100     ELSE
079200        MOVE ZERO TO WKS-DESV-MEDIA
079300     END-IF
079400     IF ES-INDICADOR-POSITIVO (WKS-IX-1)
079500        IF WKS-DESV-MEDIA < 0 AND
079600           (WKS-DESV-MEDIA * -1) > TMET-UMBRAL-MEDIA (WKS-IX-1)
079700           MOVE 1 TO WKS-SENSIBLE-DISPARADA
079800        END-IF
079900     ELSE
080000        IF WKS-DESV-MEDIA > TMET-UMBRAL-MEDIA (WKS-IX-1)
080100           MOVE 1 TO WKS-SENSIBLE-DISPARADA
080200        END-IF
080300     END-IF
080400
080500     IF SENSIBLE-DISPARADA
080600        MOVE 1 TO TMET-ES-SENSIBLE (WKS-IX-1)
080700        MOVE 'MEDIA ' TO TMET-SEVERIDAD (WKS-IX-1)
080800        IF ES-INDICADOR-POSITIVO (WKS-IX-1)
080900           MOVE 'BAJO ' TO TMET-DIRECCION (WKS-IX-1)
081000        ELSE
081100           MOVE 'ALTO ' TO TMET-DIRECCION (WKS-IX-1)
081200        END-IF
081300        ADD 1 TO WKS-NUM-ANOMALIAS
081400        ADD 1 TO WKS-CUENTA-MODERADAS
081500     END-IF.
081600 316-EVALUA-ANOMALIA-SENSIBLE-E. EXIT.
081700
081800******************************************************************
081900*          SECCION 8 DEL REPORTE - ANOMALIAS DETECTADAS          *
082000******************************************************************
082100 320-IMPRIME-ANOMALIAS SECTION.
082200     MOVE '-- 8. DETECCION DE ANOMALIAS (RIC SOBRE 14 DIAS) -----'
082300       TO LINS-TEXTO
082400     WRITE LIN-REPORTE FROM LIN-SUBTITULO
082500     IF WKS-NUM-ANOMALIAS = 0
082600        WRITE LIN-REPORTE FROM LIN-ENCAB-ANOMALIA
082700        MOVE 'NINGUNA ANOMALIA DETECTADA'  TO LINR-ETIQUETA
082800        MOVE SPACES                        TO LINR-VALOR
082900        WRITE LIN-REPORTE FROM LIN-RESUMEN-ANOMALIA
083000     ELSE
083100        WRITE LIN-REPORTE FROM LIN-ENCAB-ANOMALIA
083200        PERFORM 321-IMPRIME-UNA-ANOMALIA VARYING WKS-IX-1 FROM 1
083300                BY 1 UNTIL WKS-IX-1 > 10
083400     END-IF
083500
083600     MOVE 'CANTIDAD DE ANOMALIAS' TO LINR-ETIQUETA
083700     MOVE WKS-NUM-ANOMALIAS TO WKS-MASCARA-CONTEO
083800     MOVE WKS-MASCARA-CONTEO TO LINR-VALOR
083900     WRITE LIN-REPORTE FROM LIN-RESUMEN-ANOMALIA
084000
084100     MOVE 'ESTADO GENERAL DEL DIA' TO LINR-ETIQUETA
084200     EVALUATE TRUE
084300        WHEN WKS-NUM-ANOMALIAS = 0
084400           MOVE 'NORMAL (VERDE)'    TO LINR-VALOR
084500        WHEN WKS-NUM-ANOMALIAS <= 2
084600           MOVE 'ATENCION (AMARILLO)' TO LINR-VALOR
084700        WHEN OTHER
084800           MOVE 'ALERTA (ROJO)'       TO LINR-VALOR
084900     END-EVALUATE
085000     WRITE LIN-REPORTE FROM LIN-RESUMEN-ANOMALIA
085100     WRITE LIN-REPORTE FROM LIN-BLANCO.
085200 320-IMPRIME-ANOMALIAS-E. EXIT.
085300
085400 321-IMPRIME-UNA-ANOMALIA SECTION.
085500     IF ES-ANOMALIA-SERIA (WKS-IX-1) OR ES-ANOMALIA-SENSIBLE (WKS-IX-1)
085600        MOVE TMET-NOMBRE (WKS-IX-1)     TO LINA-METRICA
085700        MOVE TMET-VALOR-ACTUAL (WKS-IX-1) TO WKS-MASCARA-MONTO
085800        MOVE WKS-MASCARA-MONTO          TO LINA-VALOR
085900        MOVE TMET-LIMITE-INF (WKS-IX-1) TO WKS-MASCARA-MONTO
086000        MOVE WKS-MASCARA-MONTO          TO LINA-LIM-INF
086100        MOVE TMET-LIMITE-SUP (WKS-IX-1) TO WKS-MASCARA-MONTO
086200        MOVE WKS-MASCARA-MONTO          TO LINA-LIM-SUP
086300        MOVE TMET-DIRECCION (WKS-IX-1)  TO LINA-DIRECCION
086400        MOVE TMET-SEVERIDAD (WKS-IX-1)  TO LINA-SEVERIDAD
086500        IF ES-ANOMALIA-SERIA (WKS-IX-1)
086600           MOVE 'SERIA'     TO LINA-TIPO
086700        ELSE
086800           MOVE 'SENSIBLE'  TO LINA-TIPO
086900        END-IF
087000        WRITE LIN-REPORTE FROM LIN-DET-ANOMALIA
087100     END-IF.
087200 321-IMPRIME-UNA-ANOMALIA-E. EXIT.
087300
087400******************************************************************
087500*          U8 PUNTAJE DE DESEMPENO COMPUESTO                     *
087600******************************************************************
087700 400-CALCULA-SCORE SECTION.
087800     EVALUATE TRUE
087900        WHEN WHOY-ARPU-AFTER-TAX >= 10  MOVE 30 TO WKS-SCORE-ARPU
088000        WHEN WHOY-ARPU-AFTER-TAX >= 5   MOVE 20 TO WKS-SCORE-ARPU
088100        WHEN WHOY-ARPU-AFTER-TAX >= 2   MOVE 10 TO WKS-SCORE-ARPU
088200        WHEN OTHER                      MOVE 0  TO WKS-SCORE-ARPU
088300     END-EVALUATE
088400
088500     EVALUATE TRUE
088600        WHEN WHOY-RETENTION-RATE >= 60  MOVE 30 TO WKS-SCORE-RETENCION
088700        WHEN WHOY-RETENTION-RATE >= 40  MOVE 20 TO WKS-SCORE-RETENCION
088800        WHEN WHOY-RETENTION-RATE >= 20  MOVE 10 TO WKS-SCORE-RETENCION
088900        WHEN OTHER                      MOVE 0  TO WKS-SCORE-RETENCION
089000     END-EVALUATE
089100
089200     EVALUATE TRUE
089300        WHEN WHOY-CONVERSION-RATE >= 40 MOVE 25 TO WKS-SCORE-CONVERSION
089400        WHEN WHOY-CONVERSION-RATE >= 25 MOVE 20 TO WKS-SCORE-CONVERSION
089500        WHEN WHOY-CONVERSION-RATE >= 10 MOVE 10 TO WKS-SCORE-CONVERSION
089600        WHEN OTHER                      MOVE 0  TO WKS-SCORE-CONVERSION
089700     END-EVALUATE
089800
089900     EVALUATE TRUE
090000        WHEN WHOY-QUALITY-RATE >= 50    MOVE 15 TO WKS-SCORE-CALIDAD
090100        WHEN WHOY-QUALITY-RATE >= 30    MOVE 10 TO WKS-SCORE-CALIDAD
090200        WHEN WHOY-QUALITY-RATE >= 15    MOVE 5  TO WKS-SCORE-CALIDAD
090300        WHEN OTHER                      MOVE 0  TO WKS-SCORE-CALIDAD
090400     END-EVALUATE
090500
090600     COMPUTE WKS-SCORE-TOTAL = WKS-SCORE-ARPU + WKS-SCORE-RETENCION
090700             + WKS-SCORE-CONVERSION + WKS-SCORE-CALIDAD
090800
090900     EVALUATE TRUE
091000        WHEN WKS-SCORE-TOTAL >= 80
091100           MOVE 'A' TO WKS-GRADO-LETRA
091200           MOVE '优秀'     TO WKS-GRADO-TEXTO
091300        WHEN WKS-SCORE-TOTAL >= 60
091400           MOVE 'B' TO WKS-GRADO-LETRA
091500           MOVE '良好'     TO WKS-GRADO-TEXTO
091600        WHEN WKS-SCORE-TOTAL >= 40
091700           MOVE 'C' TO WKS-GRADO-LETRA
091800           MOVE '一般'     TO WKS-GRADO-TEXTO
091900        WHEN OTHER
092000           MOVE 'D' TO WKS-GRADO-LETRA
092100           MOVE '待改善'   TO WKS-GRADO-TEXTO
092200     END-EVALUATE.
092300 400-CALCULA-SCORE-E. EXIT.
092400
092500 410-IMPRIME-SCORE SECTION.
092600     MOVE '-- 9. PUNTAJE DE DESEMPENO ----------------------------'
092700       TO LINS-TEXTO
092800     WRITE LIN-REPORTE FROM LIN-SUBTITULO
092900
093000     MOVE 'PUNTOS POR ARPU (MAX 30)'        TO LINSK-ETIQUETA
093100     MOVE WKS-SCORE-ARPU TO WKS-MASCARA-CONTEO
093200     MOVE WKS-MASCARA-CONTEO                TO LINSK-VALOR
093300     WRITE LIN-REPORTE FROM LIN-DET-SCORE
093400
093500     MOVE 'PUNTOS POR RETENCION (MAX 30)'    TO LINSK-ETIQUETA
093600     MOVE WKS-SCORE-RETENCION TO WKS-MASCARA-CONTEO
093700     MOVE WKS-MASCARA-CONTEO                TO LINSK-VALOR
093800     WRITE LIN-REPORTE FROM LIN-DET-SCORE
093900
094000     MOVE 'PUNTOS POR CONVERSION (MAX 25)'   TO LINSK-ETIQUETA
094100     MOVE WKS-SCORE-CONVERSION TO WKS-MASCARA-CONTEO
094200     MOVE WKS-MASCARA-CONTEO                TO LINSK-VALOR
094300     WRITE LIN-REPORTE FROM LIN-DET-SCORE
094400
094500     MOVE 'PUNTOS POR CALIDAD (MAX 15)'      TO LINSK-ETIQUETA
094600     MOVE WKS-SCORE-CALIDAD TO WKS-MASCARA-CONTEO
094700     MOVE WKS-MASCARA-CONTEO                TO LINSK-VALOR
094800     WRITE LIN-REPORTE FROM LIN-DET-SCORE
094900
095000     MOVE 'PUNTAJE TOTAL (SOBRE 100)'        TO LINSK-ETIQUETA
095100     MOVE WKS-SCORE-TOTAL TO WKS-MASCARA-CONTEO
095200     MOVE WKS-MASCARA-CONTEO                TO LINSK-VALOR
095300     WRITE LIN-REPORTE FROM LIN-DET-SCORE
095400
095500     MOVE 'CALIFICACION'                     TO LINSK-ETIQUETA
095510     MOVE SPACES                             TO LINSK-VALOR
095520     STRING WKS-GRADO-LETRA   DELIMITED BY SIZE
095530            ' - '            DELIMITED BY SIZE
095540            WKS-GRADO-TEXTO  DELIMITED BY SIZE
095550       INTO LINSK-VALOR
095700     WRITE LIN-REPORTE FROM LIN-DET-SCORE
095800     WRITE LIN-REPORTE FROM LIN-BLANCO.
095900 410-IMPRIME-SCORE-E. EXIT.
096000
096100******************************************************************
096200*          CIERRE DEL PROGRAMA                                   *
096300******************************************************************
096400 ESTADISTICAS SECTION.
096500     DISPLAY '****************************************************'
096600     DISPLAY '*   MKTTRN1 - ESTADISTICAS DE CORRIDA              *'
096700     DISPLAY '****************************************************'
096800     DISPLAY 'HAY RENGLON DE HOY DISPONIBLE . . : ' WKS-HAY-HOY
096900     DISPLAY 'HAY RENGLON DE AYER DISPONIBLE  . : ' WKS-HAY-AYER
097000     MOVE WKS-NUM-ANOMALIAS TO WKS-MASCARA-CONTEO
097100     DISPLAY 'ANOMALIAS DETECTADAS. . . . . . . : ' WKS-MASCARA-CONTEO
097200     DISPLAY 'SEVERAS   . . . . . . . . . . . . : ' WKS-CUENTA-SEVERAS
097300     DISPLAY 'MODERADAS . . . . . . . . . . . . : ' WKS-CUENTA-MODERADAS
097400     MOVE WKS-SCORE-TOTAL TO WKS-MASCARA-CONTEO
097500     DISPLAY 'PUNTAJE DE DESEMPENO. . . . . . . : ' WKS-MASCARA-CONTEO
097600     DISPLAY '****************************************************'.
097700 ESTADISTICAS-E. EXIT.
097800
097900 CIERRA-ARCHIVOS SECTION.
098000     CLOSE METRICS-OUT DAILY-REPORT.
098100 CIERRA-ARCHIVOS-E. EXIT.
