000100******************************************************************
000200* FECHA       : 04/03/2025                                       *
000300* PROGRAMADOR : LUCIA MONZON (LMM)                                *
000400* APLICACION  : MERCADEO - REPORTE DIARIO DE CANALES              *
000500* PROGRAMA    : MKTCOL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL DETALLE DE USUARIOS NUEVOS Y EL COSTO DE   *
000800*             : PAUTA DE LA FECHA DE CORTE, ACUMULA LOS TOTALES   *
000900*             : CRUDOS, CALCULA LOS INDICADORES DERIVADOS (ARPU,  *
001000*             : CPA, RETENCION, CONVERSION) Y VALIDA RANGOS Y     *
001100*             : CONSISTENCIA ANTES DE PUBLICAR LA CORRIDA.        *
001200*             : ES EL PRIMER PASO DE LA CADENA; ABRE EL REPORTE   *
001300*             : DIARIO (DAILY-REPORT) E IMPRIME EL ENCABEZADO Y   *
001400*             : EL BLOQUE DE METRICAS CENTRALES; ESCRIBE EL       *
001500*             : REGISTRO DE METRICAS (METRICS-OUT) QUE USARAN     *
001600*             : MKTTRN1 PARA TENDENCIA Y ANOMALIAS.               *
001700* ARCHIVOS    : NEWUSER-DETAIL=E,CASH-COST=E,METRICS-OUT=A,       *
001800*             : DAILY-REPORT=A                                   *
001900* ACCION (ES) : E=EXTRAE, C=CALCULA, V=VALIDA, G=GENERA REPORTE   *
002000* INSTALADO   : DD/MM/AAAA                                       *
002100* BPM/RATIONAL: 341207                                           *
002200* NOMBRE      : MOTOR DE METRICAS DIARIAS DE MERCADEO             *
002300******************************************************************
002400* BITACORA DE CAMBIOS                                            *
002500*   04/03/2025 LMM TKT-55012 VERSION INICIAL DEL PROGRAMA         *
002600*   18/03/2025 LMM TKT-55030 SE AGREGA EL BLOQUE DE VALIDACION    *
002700*             : DE RANGOS (U11) DESPUES DEL CALCULO DE KPIS       *
002800*   02/06/2025 LMM TKT-55101 CORRIGE REDONDEO DE ARPU Y CPA A     *
002900*             : REDONDEO COMERCIAL (ANTES TRUNCABA)               *
003000*   14/08/2025 LMM TKT-55199 SE ABORTA LA CORRIDA CUANDO NO HAY   *
003100*             : REGISTROS DE DETALLE PARA LA FECHA DE CORTE       *
003200*   30/09/2025 EDR TKT-55214 REVISION DE CODIGO - SIN CAMBIOS DE  *
003300*             : LOGICA, SOLO LIMPIEZA DE COMENTARIOS              *
003310*   10/10/2025 EDR TKT-55221 SIGNO DE MONEDA CAMBIADO DE $ A ¥    *
003320*             : (TODO EL INGRESO SE LIQUIDA EN YUAN)              *
003330*   10/10/2025 EDR TKT-55222 705-VALIDA-ACUMULADORES REESCRITO A  *
003340*             : PARRAFOS NUMERADOS CON GO TO DE RANGO; WKS-IX-    *
003350*             : VALIDA PASA A NIVEL 77 COMO INDICE DE CICLO       *
003360*   10/10/2025 EDR TKT-55251 WKS-TIER-CIUDAD Y MKND-CITY-TIER     *
003370*             : AMPLIADOS A 9 BYTES; '超一线' (9 BYTES EN UTF-8)  *
003380*             : NO CABIA EN 8 Y ES-TIER-ALTO NUNCA ENCENDIA -     *
003390*             : HIGH-TIER-USERS QUEDABA SIEMPRE EN CERO (U1)      *
003400*   19/12/1998 LMM TKT-40001 AJUSTE DE SIGLO PARA FECHA DE CORTE  *
003500*             : (PROBLEMA DEL AO 2000) - VER WKS-FP-ANIO          *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    MKTCOL1.
003900 AUTHOR.                        LUCIA MONZON.
004000 INSTALLATION.                  DEPARTAMENTO DE MERCADEO.
004100 DATE-WRITTEN.                  04/03/1993.
004200 DATE-COMPILED.                 30/09/2025.
004300 SECURITY.                      USO INTERNO - SOLO LOTE NOCTURNO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CURRENCY SIGN IS '¥'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT NEWUSER-DETAIL ASSIGN TO NEWUSRD
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-NEWUSR.
005500
005600     SELECT CASH-COST      ASSIGN TO CASHCST
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            ACCESS        IS SEQUENTIAL
005900            FILE STATUS   IS FS-CASHC.
006000
006100     SELECT METRICS-OUT    ASSIGN TO METROUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-METOUT.
006500
006600     SELECT DAILY-REPORT   ASSIGN TO DAILYRPT
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            ACCESS        IS SEQUENTIAL
006900            FILE STATUS   IS FS-DAYRPT.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500******************************************************************
007600*   DETALLE DE USUARIOS NUEVOS POR CANAL, CUENTA Y CELDA DEMOG.
007700 FD  NEWUSER-DETAIL.
007800     COPY MKND01.
007900*   COSTO EN EFECTIVO DE PAUTA POR CANAL, CUENTA Y PLAN.
008000 FD  CASH-COST.
008100     COPY MKCC01.
008200*   UN REGISTRO DE METRICAS POR CORRIDA (HISTORIA PARA TENDENCIA).
008300 FD  METRICS-OUT.
008400     COPY MKMO01.
008500*   REPORTE DIARIO IMPRESO, 100 COLUMNAS.
008600 FD  DAILY-REPORT.
008700 01  LIN-REPORTE                     PIC X(100).
008800
008900 WORKING-STORAGE SECTION.
008950 77  WKS-IX-VALIDA                   PIC S9(02) COMP VALUE ZERO.
009000******************************************************************
009100*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS            *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02 FS-NEWUSR                    PIC 9(02) VALUE ZEROES.
009500     02 FS-CASHC                     PIC 9(02) VALUE ZEROES.
009600     02 FS-METOUT                    PIC 9(02) VALUE ZEROES.
009700     02 FS-DAYRPT                    PIC 9(02) VALUE ZEROES.
009800     02 PROGRAMA                     PIC X(08) VALUE SPACES.
009900     02 ARCHIVO                      PIC X(08) VALUE SPACES.
010000     02 ACCION                       PIC X(10) VALUE SPACES.
010100     02 LLAVE                        PIC X(32) VALUE SPACES.
010150     02 FILLER                       PIC X(04) VALUE SPACES.
010200******************************************************************
010300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010400******************************************************************
010500 01  WKS-PARAMETRO-CORRIDA.
010600     02 WKS-FECHA-CORTE               PIC X(10) VALUE SPACES.
010650     02 FILLER                        PIC X(05) VALUE SPACES.
010700 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
010800     02 WKS-FP-ANIO                  PIC X(04).
010900     02 FILLER                       PIC X(01).
011000     02 WKS-FP-MES                   PIC X(02).
011100     02 FILLER                       PIC X(01).
011200     02 WKS-FP-DIA                   PIC X(02).
011210
011220 01  WKS-FECHA-CORTE-NUM             PIC 9(08) VALUE ZERO.
011230 01  WKS-FECHA-CORTE-NUM-R REDEFINES WKS-FECHA-CORTE-NUM.
011240     02 WKS-FN-ANIO                  PIC 9(04).
011250     02 WKS-FN-MES                   PIC 9(02).
011260     02 WKS-FN-DIA                   PIC 9(02).
011300
011400 01  WKS-BANDERAS.
011500     02 WKS-FIN-DETALLE              PIC 9(01) VALUE ZERO.
011600        88 FIN-DETALLE                         VALUE 1.
011700     02 WKS-FIN-COSTO                PIC 9(01) VALUE ZERO.
011800        88 FIN-COSTO                           VALUE 1.
011900     02 WKS-ENCONTRO-DETALLE         PIC 9(01) VALUE ZERO.
012000        88 SI-ENCONTRO-DETALLE                 VALUE 1.
012100     02 WKS-ES-BUENO                 PIC 9(01) VALUE ZERO.
012200        88 ES-USUARIO-BUENO                    VALUE 1.
012300     02 WKS-ES-VERIFICADO            PIC 9(01) VALUE ZERO.
012400        88 ES-USUARIO-VERIFICADO               VALUE 1.
012500     02 WKS-ES-CALIDAD               PIC 9(01) VALUE ZERO.
012600        88 ES-USUARIO-CALIDAD                  VALUE 1.
012650     02 FILLER                       PIC X(01) VALUE SPACES.
012700
012800 01  WKS-EDAD-JOVEN                  PIC X(08) VALUE SPACES.
012900     88 ES-EDAD-JOVEN                          VALUE '20-     ',
013000                                                  '20~23   '.
013100 01  WKS-TIER-CIUDAD                 PIC X(09) VALUE SPACES.
013200     88 ES-TIER-ALTO                           VALUE '超一线',
013300                                                  '一线   ',
013400                                                  '二线   '.
013500
013600******************************************************************
013700*              ACUMULADORES DE CONTEO (U1)                       *
013800******************************************************************
013900 01  WKS-ACUM-USUARIOS COMP.
014000     02 WKS-TOTAL-USERS              PIC S9(09) VALUE ZERO.
014100     02 WKS-GOOD-USERS               PIC S9(09) VALUE ZERO.
014200     02 WKS-VERIFIED-USERS           PIC S9(09) VALUE ZERO.
014300     02 WKS-QUALITY-USERS            PIC S9(09) VALUE ZERO.
014400     02 WKS-PAYING-USERS             PIC S9(09) VALUE ZERO.
014500     02 WKS-FEMALE-USERS             PIC S9(09) VALUE ZERO.
014600     02 WKS-MALE-USERS               PIC S9(09) VALUE ZERO.
014700     02 WKS-YOUNG-USERS              PIC S9(09) VALUE ZERO.
014800     02 WKS-HIGH-TIER-USERS          PIC S9(09) VALUE ZERO.
014900     02 WKS-REGISTROS-LEIDOS         PIC S9(09) VALUE ZERO.
015000     02 WKS-REGISTROS-COSTO-LEIDOS   PIC S9(09) VALUE ZERO.
015010
015020 01  WKS-ACUM-USUARIOS-TABLA REDEFINES WKS-ACUM-USUARIOS.
015030     02 WKS-ACUM-ENTRY OCCURS 11 TIMES PIC S9(09) COMP.
015040
015100
015200******************************************************************
015300*              ACUMULADORES DE MONTOS (U1)                       *
015400******************************************************************
015500 01  WKS-ACUM-MONTOS.
015600     02 WKS-RETAINED-USERS           PIC S9(07)V99 VALUE ZERO.
015700     02 WKS-REVENUE-PRETAX           PIC S9(09)V99 VALUE ZERO.
015800     02 WKS-REVENUE-AFTERTAX         PIC S9(09)V99 VALUE ZERO.
015900     02 WKS-TOTAL-COST                PIC S9(09)V99 VALUE ZERO.
015950     02 FILLER                       PIC X(02) VALUE SPACES.
016000
016100******************************************************************
016200*              INDICADORES DERIVADOS (U1 BUSINESS RULES)         *
016300******************************************************************
016400 01  WKS-KPI.
016500     02 WKS-ARPU-AFTER-TAX           PIC S9(09)V99 VALUE ZERO.
016600     02 WKS-CPA                      PIC S9(09)V99 VALUE ZERO.
016700     02 WKS-RETENTION-RATE           PIC S9(03)V99 VALUE ZERO.
016800     02 WKS-FEMALE-RATIO             PIC S9(03)V99 VALUE ZERO.
016900     02 WKS-YOUNG-RATIO              PIC S9(03)V99 VALUE ZERO.
017000     02 WKS-HIGH-TIER-RATIO          PIC S9(03)V99 VALUE ZERO.
017100     02 WKS-GOOD-RATE                PIC S9(03)V99 VALUE ZERO.
017200     02 WKS-VERIFIED-RATE            PIC S9(03)V99 VALUE ZERO.
017300     02 WKS-QUALITY-RATE             PIC S9(03)V99 VALUE ZERO.
017400     02 WKS-CONVERSION-RATE          PIC S9(03)V99 VALUE ZERO.
017500     02 WKS-PAYING-ARPU              PIC S9(09)V99 VALUE ZERO.
017550     02 FILLER                       PIC X(02) VALUE SPACES.
017600
017700 01  WKS-DIVISOR-TEMP                PIC S9(09)V99 VALUE ZERO.
017800 01  WKS-RESULTADO-TEMP              PIC S9(11)V99 VALUE ZERO.
017900
018000******************************************************************
018100*              VALIDACION DE RANGOS (U11)                        *
018200******************************************************************
018300 01  WKS-VALIDACION.
018400     02 WKS-TOTAL-ERRORES            PIC S9(04) COMP VALUE ZERO.
018500     02 WKS-TOTAL-AVISOS             PIC S9(04) COMP VALUE ZERO.
018550     02 FILLER                       PIC X(02) VALUE SPACES.
018600
018700******************************************************************
018800*              MASCARAS DE IMPRESION                             *
018900******************************************************************
019000 01  WKS-MASCARA-CONTEO              PIC Z,ZZZ,ZZZ,ZZ9 VALUE ZERO.
019100 01  WKS-MASCARA-MONTO               PIC ¥Z,ZZZ,ZZ9.99 VALUE ZERO.
019200 01  WKS-MASCARA-TASA                PIC ZZ9.9         VALUE ZERO.
019300
019400******************************************************************
019500*              RENGLONES DEL REPORTE DIARIO                      *
019600******************************************************************
019700 01  LIN-RAYA.
019800     02 FILLER                       PIC X(100) VALUE ALL '='.
019900
020000 01  LIN-TITULO.
020100     02 FILLER                       PIC X(28) VALUE SPACES.
020200     02 FILLER                       PIC X(44) VALUE
020300        'REPORTE DIARIO DE MERCADEO POR CANAL'.
020400     02 FILLER                       PIC X(28) VALUE SPACES.
020500
020600 01  LIN-FECHA-RPT.
020700     02 FILLER                       PIC X(18) VALUE
020800        'FECHA DE CORTE : '.
020900     02 LINF-FECHA                   PIC X(10).
021000     02 FILLER                       PIC X(72) VALUE SPACES.
021100
021200 01  LIN-BLANCO.
021300     02 FILLER                       PIC X(100) VALUE SPACES.
021400
021500 01  LIN-SUBTITULO-KPI.
021600     02 FILLER                       PIC X(100) VALUE
021700        '-- 1. INDICADORES CENTRALES DEL NEGOCIO ------------------'.
021800
021900 01  LIN-DETALLE-KPI.
022000     02 LIND-ETIQUETA                PIC X(46).
022100     02 LIND-VALOR                   PIC X(18).
022200     02 LIND-PCT-SIGNO               PIC X(01).
022300     02 FILLER                       PIC X(35) VALUE SPACES.
022400
022500 01  LIN-VALIDACION.
022600     02 FILLER                       PIC X(46) VALUE
022700        'VALIDACION DE DATOS (U11) - RESULTADO : '.
022800     02 LINV-ERRORES                 PIC X(04).
022900     02 FILLER                       PIC X(14) VALUE
023000        ' ERRORES, '.
023100     02 LINV-AVISOS                  PIC X(04).
023200     02 FILLER                       PIC X(32) VALUE
023300        ' AVISOS.'.
023400
023500 PROCEDURE DIVISION.
023600******************************************************************
023700*               S E C C I O N    P R I N C I P A L
023800******************************************************************
023900 000-MAIN SECTION.
024000     PERFORM APERTURA-ARCHIVOS
024100     PERFORM LEE-PARAMETRO-CORRIDA
024200     PERFORM 100-ACUMULA-DETALLE    UNTIL FIN-DETALLE
024300     PERFORM 300-ACUMULA-COSTO      UNTIL FIN-COSTO
024400     IF NOT SI-ENCONTRO-DETALLE
024500        DISPLAY '>>> NO HAY DETALLE PARA LA FECHA DE CORTE <<<'
024600                UPON CONSOLE
024700        MOVE 91 TO RETURN-CODE
024800        PERFORM CIERRA-ARCHIVOS
024900        STOP RUN
025000     END-IF
025100     PERFORM 400-CALCULA-KPIS
025200     PERFORM 700-VALIDACION-RANGOS
025250     PERFORM 705-VALIDA-ACUMULADORES THRU 705-VALIDA-ACUMULADORES-E
025300     PERFORM 710-VALIDACION-LOGICA
025400     PERFORM 500-ESCRIBE-METRICS-OUT
025500     PERFORM 610-IMPRIME-BANNER
025600     PERFORM 620-IMPRIME-METRICAS-CENTRALES
025700     PERFORM ESTADISTICAS
025800     PERFORM CIERRA-ARCHIVOS
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100
026200 APERTURA-ARCHIVOS SECTION.
026300     MOVE 'MKTCOL1' TO PROGRAMA
026400     OPEN INPUT  NEWUSER-DETAIL CASH-COST
026500          OUTPUT METRICS-OUT DAILY-REPORT
026600     IF FS-NEWUSR NOT = 0 OR FS-CASHC NOT = 0
026700        OR FS-METOUT NOT = 0 OR FS-DAYRPT NOT = 0
026800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE MKTCOL1 <<<'
026900                UPON CONSOLE
027000        DISPLAY 'FS-NEWUSR: ' FS-NEWUSR ' FS-CASHC: ' FS-CASHC
027100        DISPLAY 'FS-METOUT: ' FS-METOUT ' FS-DAYRPT: ' FS-DAYRPT
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF.
027500 APERTURA-ARCHIVOS-E. EXIT.
027600
027700 LEE-PARAMETRO-CORRIDA SECTION.
027800     ACCEPT WKS-FECHA-CORTE FROM SYSIN
027810     MOVE WKS-FP-ANIO TO WKS-FN-ANIO
027820     MOVE WKS-FP-MES  TO WKS-FN-MES
027830     MOVE WKS-FP-DIA  TO WKS-FN-DIA.
027900 LEE-PARAMETRO-CORRIDA-E. EXIT.
028000
028100******************************************************************
028200*          L E C T U R A   Y   A C U M U L A C I O N             *
028300******************************************************************
028400 100-ACUMULA-DETALLE SECTION.
028500     READ NEWUSER-DETAIL
028600       AT END
028700          MOVE 1 TO WKS-FIN-DETALLE
028800       NOT AT END
028900          ADD 1 TO WKS-REGISTROS-LEIDOS
029000          IF MKND-FECHA = WKS-FECHA-CORTE
029100             PERFORM 200-CLASIFICA-Y-ACUMULA
029200          END-IF
029300     END-READ.
029400 100-ACUMULA-DETALLE-E. EXIT.
029500
029600 200-CLASIFICA-Y-ACUMULA SECTION.
029700     MOVE 1 TO WKS-ENCONTRO-DETALLE
029800     ADD MKND-NEWUSER TO WKS-TOTAL-USERS
029900     ADD MKND-REVENUE-PRETAX    TO WKS-REVENUE-PRETAX
030000     ADD MKND-REVENUE-AFTERTAX  TO WKS-REVENUE-AFTERTAX
030100
030200     MOVE ZERO TO WKS-ES-BUENO WKS-ES-VERIFICADO WKS-ES-CALIDAD
030300     IF MKND-STATUS = 'good'
030400        MOVE 1 TO WKS-ES-BUENO
030500        ADD MKND-NEWUSER TO WKS-GOOD-USERS
030600     END-IF
030700     IF MKND-VERIF-STATUS = 'verified'
030800        MOVE 1 TO WKS-ES-VERIFICADO
030900        ADD MKND-NEWUSER TO WKS-VERIFIED-USERS
031000     END-IF
031100
031200     IF ES-USUARIO-BUENO AND ES-USUARIO-VERIFICADO
031300        MOVE 1 TO WKS-ES-CALIDAD
031400        ADD MKND-NEWUSER TO WKS-QUALITY-USERS
031500        ADD MKND-RETURNED-1D TO WKS-RETAINED-USERS
031600        IF MKND-REVENUE-AFTERTAX > 0
031700           ADD MKND-NEWUSER TO WKS-PAYING-USERS
031800        END-IF
031900        IF MKND-GENDER = 'female'
032000           ADD MKND-NEWUSER TO WKS-FEMALE-USERS
032100        ELSE
032200           IF MKND-GENDER = 'male'
032300              ADD MKND-NEWUSER TO WKS-MALE-USERS
032400           END-IF
032500        END-IF
032600        MOVE MKND-AGE-GROUP  TO WKS-EDAD-JOVEN
032700        IF ES-EDAD-JOVEN
032800           ADD MKND-NEWUSER TO WKS-YOUNG-USERS
032900        END-IF
033000        MOVE MKND-CITY-TIER  TO WKS-TIER-CIUDAD
033100        IF ES-TIER-ALTO
033200           ADD MKND-NEWUSER TO WKS-HIGH-TIER-USERS
033300        END-IF
033400     END-IF.
033500 200-CLASIFICA-Y-ACUMULA-E. EXIT.
033600
033700 300-ACUMULA-COSTO SECTION.
033800     READ CASH-COST
033900       AT END
034000          MOVE 1 TO WKS-FIN-COSTO
034100       NOT AT END
034200          ADD 1 TO WKS-REGISTROS-COSTO-LEIDOS
034300          IF MKCC-FECHA = WKS-FECHA-CORTE
034400             ADD MKCC-CASH-COST TO WKS-TOTAL-COST
034500          END-IF
034600     END-READ.
034700 300-ACUMULA-COSTO-E. EXIT.
034800
034900******************************************************************
035000*          C A L C U L O   D E   I N D I C A D O R E S           *
035100*          (REGLA: RESULTADO = 0 CUANDO DIVISOR < 1)              *
035200******************************************************************
035300 400-CALCULA-KPIS SECTION.
035400     MOVE WKS-QUALITY-USERS TO WKS-DIVISOR-TEMP
035500     IF WKS-DIVISOR-TEMP >= 1
035600        COMPUTE WKS-ARPU-AFTER-TAX ROUNDED =
035700                WKS-REVENUE-AFTERTAX / WKS-DIVISOR-TEMP
035800        COMPUTE WKS-CPA ROUNDED =
035900                WKS-TOTAL-COST / WKS-DIVISOR-TEMP
036000        COMPUTE WKS-RETENTION-RATE ROUNDED =
036100                WKS-RETAINED-USERS * 100 / WKS-DIVISOR-TEMP
036200        COMPUTE WKS-FEMALE-RATIO ROUNDED =
036300                WKS-FEMALE-USERS * 100 / WKS-DIVISOR-TEMP
036400        COMPUTE WKS-YOUNG-RATIO ROUNDED =
036500                WKS-YOUNG-USERS * 100 / WKS-DIVISOR-TEMP
036600        COMPUTE WKS-HIGH-TIER-RATIO ROUNDED =
036700                WKS-HIGH-TIER-USERS * 100 / WKS-DIVISOR-TEMP
036800        COMPUTE WKS-CONVERSION-RATE ROUNDED =
036900                WKS-PAYING-USERS * 100 / WKS-DIVISOR-TEMP
037000     ELSE
037100        MOVE ZERO TO WKS-ARPU-AFTER-TAX WKS-CPA
037200                     WKS-RETENTION-RATE WKS-FEMALE-RATIO
037300                     WKS-YOUNG-RATIO WKS-HIGH-TIER-RATIO
037400                     WKS-CONVERSION-RATE
037500     END-IF
037600
037700     MOVE WKS-TOTAL-USERS TO WKS-DIVISOR-TEMP
037800     IF WKS-DIVISOR-TEMP >= 1
037900        COMPUTE WKS-GOOD-RATE ROUNDED =
038000                WKS-GOOD-USERS * 100 / WKS-DIVISOR-TEMP
038100        COMPUTE WKS-VERIFIED-RATE ROUNDED =
038200                WKS-VERIFIED-USERS * 100 / WKS-DIVISOR-TEMP
038300        COMPUTE WKS-QUALITY-RATE ROUNDED =
038400                WKS-QUALITY-USERS * 100 / WKS-DIVISOR-TEMP
038500     ELSE
038600        MOVE ZERO TO WKS-GOOD-RATE WKS-VERIFIED-RATE
038700                     WKS-QUALITY-RATE
038800     END-IF
038900
039000     MOVE WKS-PAYING-USERS TO WKS-DIVISOR-TEMP
039100     IF WKS-DIVISOR-TEMP >= 1
039200        COMPUTE WKS-PAYING-ARPU ROUNDED =
039300                WKS-REVENUE-AFTERTAX / WKS-DIVISOR-TEMP
039400     ELSE
039500        MOVE ZERO TO WKS-PAYING-ARPU
039600     END-IF.
039700 400-CALCULA-KPIS-E. EXIT.
039800
039900******************************************************************
040000*          V A L I D A C I O N   D E   D A T O S   (U11)         *
040100******************************************************************
040200 700-VALIDACION-RANGOS SECTION.
040300     MOVE ZERO TO WKS-TOTAL-ERRORES WKS-TOTAL-AVISOS
040400
040500     IF WKS-ARPU-AFTER-TAX < 0 OR WKS-ARPU-AFTER-TAX > 1000
041800        ADD 1 TO WKS-TOTAL-ERRORES
041900     ELSE
042000        IF WKS-ARPU-AFTER-TAX < 1 OR WKS-ARPU-AFTER-TAX > 50
042100           ADD 1 TO WKS-TOTAL-AVISOS
042200        END-IF
042300     END-IF
042400
042500     IF WKS-CPA < 0 OR WKS-CPA > 500
042600        ADD 1 TO WKS-TOTAL-ERRORES
042700     ELSE
042800        IF WKS-CPA < 5 OR WKS-CPA > 100
042900           ADD 1 TO WKS-TOTAL-AVISOS
043000        END-IF
043100     END-IF
043200
043300     IF WKS-RETENTION-RATE < 0 OR WKS-RETENTION-RATE > 100
043400        ADD 1 TO WKS-TOTAL-ERRORES
043500     ELSE
043600        IF WKS-RETENTION-RATE < 10 OR WKS-RETENTION-RATE > 60
043700           ADD 1 TO WKS-TOTAL-AVISOS
043800        END-IF
043900     END-IF
044000
044100     IF WKS-FEMALE-RATIO < 0 OR WKS-FEMALE-RATIO > 100
044200        ADD 1 TO WKS-TOTAL-ERRORES
044300     ELSE
044400        IF WKS-FEMALE-RATIO < 20 OR WKS-FEMALE-RATIO > 80
044500           ADD 1 TO WKS-TOTAL-AVISOS
044600        END-IF
044700     END-IF
044800
044900     IF WKS-YOUNG-RATIO < 0 OR WKS-YOUNG-RATIO > 100
045000        ADD 1 TO WKS-TOTAL-ERRORES
045100     ELSE
045200        IF WKS-YOUNG-RATIO < 30 OR WKS-YOUNG-RATIO > 80
045300           ADD 1 TO WKS-TOTAL-AVISOS
045400        END-IF
045500     END-IF
045600
045700     IF WKS-GOOD-RATE < 0 OR WKS-GOOD-RATE > 100
045800        ADD 1 TO WKS-TOTAL-ERRORES
045900     ELSE
046000        IF WKS-GOOD-RATE < 30 OR WKS-GOOD-RATE > 80
046100           ADD 1 TO WKS-TOTAL-AVISOS
046200        END-IF
046300     END-IF
046400
046500     IF WKS-VERIFIED-RATE < 0 OR WKS-VERIFIED-RATE > 100
046600        ADD 1 TO WKS-TOTAL-ERRORES
046700     ELSE
046800        IF WKS-VERIFIED-RATE < 20 OR WKS-VERIFIED-RATE > 80
046900           ADD 1 TO WKS-TOTAL-AVISOS
047000        END-IF
047100     END-IF
047200
047300     IF WKS-QUALITY-RATE < 0 OR WKS-QUALITY-RATE > 100
047400        ADD 1 TO WKS-TOTAL-ERRORES
047500     ELSE
047600        IF WKS-QUALITY-RATE < 20 OR WKS-QUALITY-RATE > 70
047700           ADD 1 TO WKS-TOTAL-AVISOS
047800        END-IF
047900     END-IF.
047910*    LA FECHA DE CORTE SE PARTIO EN WKS-FECHA-CORTE-NUM-R AL
047920*    LEER EL PARAMETRO; SE VALIDA QUE MES Y DIA SEAN POSIBLES
047930     IF WKS-FN-MES < 1 OR WKS-FN-MES > 12
047940        ADD 1 TO WKS-TOTAL-ERRORES
047941     END-IF
047942     IF WKS-FN-DIA < 1 OR WKS-FN-DIA > 31
047943        ADD 1 TO WKS-TOTAL-ERRORES
047944     END-IF.
047950 700-VALIDACION-RANGOS-E. EXIT.
047951
047952******************************************************************
047953*   NINGUN ACUMULADOR DE USUARIOS PUEDE QUEDAR EN NEGATIVO (U11)  *
047954*   SE RECORRE LA TABLA WKS-ACUM-USUARIOS-TABLA (REDEFINES)       *
047955******************************************************************
047956 705-VALIDA-ACUMULADORES.
047957     MOVE 1 TO WKS-IX-VALIDA.
047958 705-VALIDA-ACUMULADORES-010.
047959     IF WKS-IX-VALIDA > 11
047960        GO TO 705-VALIDA-ACUMULADORES-E.
047961     IF WKS-ACUM-ENTRY (WKS-IX-VALIDA) < ZERO
047962        ADD 1 TO WKS-TOTAL-ERRORES
047963     END-IF.
047964     ADD 1 TO WKS-IX-VALIDA.
047965     GO TO 705-VALIDA-ACUMULADORES-010.
047966 705-VALIDA-ACUMULADORES-E. EXIT.
047967
047970******************************************************************
047980*   CHEQUEOS CRUZADOS DE CONSISTENCIA ENTRE CONTADORES (U11)      *
047990******************************************************************
048000 710-VALIDACION-LOGICA SECTION.
048100     IF WKS-QUALITY-USERS > WKS-GOOD-USERS
048200        ADD 1 TO WKS-TOTAL-ERRORES
048300     END-IF
048400     IF WKS-QUALITY-USERS > WKS-VERIFIED-USERS
048500        ADD 1 TO WKS-TOTAL-ERRORES
048600     END-IF
048700     IF WKS-PAYING-USERS > WKS-QUALITY-USERS
048800        ADD 1 TO WKS-TOTAL-ERRORES
048900     END-IF
049000     IF WKS-RETAINED-USERS > WKS-TOTAL-USERS
049100        ADD 1 TO WKS-TOTAL-ERRORES
049200     END-IF
049300     IF (WKS-FEMALE-USERS + WKS-MALE-USERS) > WKS-TOTAL-USERS
049400        ADD 1 TO WKS-TOTAL-ERRORES
049500     END-IF.
049600 710-VALIDACION-LOGICA-E. EXIT.
049700
049800******************************************************************
049900*          E S C R I T U R A   D E   S A L I D A S               *
050000******************************************************************
050100 500-ESCRIBE-METRICS-OUT SECTION.
050200     INITIALIZE REG-METRICS-OUT
050300     MOVE WKS-FECHA-CORTE      TO MKMO-FECHA
050400     MOVE WKS-TOTAL-USERS      TO MKMO-TOTAL-USERS
050500     MOVE WKS-GOOD-USERS       TO MKMO-GOOD-USERS
050600     MOVE WKS-VERIFIED-USERS   TO MKMO-VERIFIED-USERS
050700     MOVE WKS-QUALITY-USERS    TO MKMO-QUALITY-USERS
050800     MOVE WKS-PAYING-USERS     TO MKMO-PAYING-USERS
050900     MOVE WKS-FEMALE-USERS     TO MKMO-FEMALE-USERS
051000     MOVE WKS-MALE-USERS       TO MKMO-MALE-USERS
051100     MOVE WKS-YOUNG-USERS      TO MKMO-YOUNG-USERS
051200     MOVE WKS-HIGH-TIER-USERS  TO MKMO-HIGH-TIER-USERS
051300     MOVE WKS-RETAINED-USERS   TO MKMO-RETAINED-USERS
051400     MOVE WKS-REVENUE-PRETAX   TO MKMO-REVENUE-PRETAX
051500     MOVE WKS-REVENUE-AFTERTAX TO MKMO-REVENUE-AFTERTAX
051600     MOVE WKS-TOTAL-COST       TO MKMO-TOTAL-COST
051700     MOVE WKS-ARPU-AFTER-TAX   TO MKMO-ARPU-AFTER-TAX
051800     MOVE WKS-CPA              TO MKMO-CPA
051900     MOVE WKS-RETENTION-RATE   TO MKMO-RETENTION-RATE
052000     MOVE WKS-FEMALE-RATIO     TO MKMO-FEMALE-RATIO
052100     MOVE WKS-YOUNG-RATIO      TO MKMO-YOUNG-RATIO
052200     MOVE WKS-HIGH-TIER-RATIO  TO MKMO-HIGH-TIER-RATIO
052300     MOVE WKS-GOOD-RATE        TO MKMO-GOOD-RATE
052400     MOVE WKS-VERIFIED-RATE    TO MKMO-VERIFIED-RATE
052500     MOVE WKS-QUALITY-RATE     TO MKMO-QUALITY-RATE
052600     MOVE WKS-CONVERSION-RATE  TO MKMO-CONVERSION-RATE
052700     MOVE WKS-PAYING-ARPU      TO MKMO-PAYING-ARPU
052800     WRITE REG-METRICS-OUT
052900     IF FS-METOUT NOT = 0
053000        DISPLAY 'ERROR AL ESCRIBIR METRICS-OUT, STATUS: '
053100                FS-METOUT
053200     END-IF.
053300 500-ESCRIBE-METRICS-OUT-E. EXIT.
053400
053500 610-IMPRIME-BANNER SECTION.
053600     WRITE LIN-REPORTE FROM LIN-RAYA
053700     WRITE LIN-REPORTE FROM LIN-TITULO
053800     MOVE WKS-FECHA-CORTE TO LINF-FECHA
053900     WRITE LIN-REPORTE FROM LIN-FECHA-RPT
054000     WRITE LIN-REPORTE FROM LIN-RAYA
054100     WRITE LIN-REPORTE FROM LIN-BLANCO.
054200 610-IMPRIME-BANNER-E. EXIT.
054300
054400 620-IMPRIME-METRICAS-CENTRALES SECTION.
054500     WRITE LIN-REPORTE FROM LIN-SUBTITULO-KPI
054600     MOVE SPACES TO LIN-DETALLE-KPI
054700     MOVE WKS-TOTAL-USERS    TO WKS-MASCARA-CONTEO
054800     MOVE 'TOTAL DE REGISTROS PROCESADOS'      TO LIND-ETIQUETA
054900     MOVE WKS-MASCARA-CONTEO                   TO LIND-VALOR
055000     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
055100
055200     MOVE WKS-GOOD-USERS     TO WKS-MASCARA-CONTEO
055300     MOVE 'USUARIOS BUENOS'                    TO LIND-ETIQUETA
055400     MOVE WKS-MASCARA-CONTEO                   TO LIND-VALOR
055500     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
055600
055700     MOVE WKS-GOOD-RATE      TO WKS-MASCARA-TASA
055800     MOVE 'TASA DE USUARIOS BUENOS'             TO LIND-ETIQUETA
055900     MOVE WKS-MASCARA-TASA                     TO LIND-VALOR
056000     MOVE '%'                                  TO LIND-PCT-SIGNO
056100     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
056200     MOVE SPACES TO LIND-PCT-SIGNO
056300
056400     MOVE WKS-VERIFIED-USERS TO WKS-MASCARA-CONTEO
056500     MOVE 'USUARIOS VERIFICADOS'                TO LIND-ETIQUETA
056600     MOVE WKS-MASCARA-CONTEO                   TO LIND-VALOR
056700     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
056800
056900     MOVE WKS-VERIFIED-RATE  TO WKS-MASCARA-TASA
057000     MOVE 'TASA DE VERIFICACION'                TO LIND-ETIQUETA
057100     MOVE WKS-MASCARA-TASA                     TO LIND-VALOR
057200     MOVE '%'                                  TO LIND-PCT-SIGNO
057300     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
057400     MOVE SPACES TO LIND-PCT-SIGNO
057500
057600     MOVE WKS-QUALITY-USERS  TO WKS-MASCARA-CONTEO
057700     MOVE 'USUARIOS DE CALIDAD'                 TO LIND-ETIQUETA
057800     MOVE WKS-MASCARA-CONTEO                   TO LIND-VALOR
057900     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
058000
058100     MOVE WKS-QUALITY-RATE   TO WKS-MASCARA-TASA
058200     MOVE 'TASA DE CALIDAD'                     TO LIND-ETIQUETA
058300     MOVE WKS-MASCARA-TASA                     TO LIND-VALOR
058400     MOVE '%'                                  TO LIND-PCT-SIGNO
058500     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
058600     MOVE SPACES TO LIND-PCT-SIGNO
058700
058800     MOVE WKS-REVENUE-PRETAX TO WKS-MASCARA-MONTO
058900     MOVE 'INGRESO ANTES DE IMPUESTO'           TO LIND-ETIQUETA
059000     MOVE WKS-MASCARA-MONTO                    TO LIND-VALOR
059100     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
059200
059300     MOVE WKS-REVENUE-AFTERTAX TO WKS-MASCARA-MONTO
059400     MOVE 'INGRESO DESPUES DE IMPUESTO'         TO LIND-ETIQUETA
059500     MOVE WKS-MASCARA-MONTO                    TO LIND-VALOR
059600     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
059700
059800     MOVE WKS-ARPU-AFTER-TAX TO WKS-MASCARA-MONTO
059900     MOVE 'ARPU DESPUES DE IMPUESTO'            TO LIND-ETIQUETA
060000     MOVE WKS-MASCARA-MONTO                    TO LIND-VALOR
060100     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
060200
060300     MOVE WKS-CONVERSION-RATE TO WKS-MASCARA-TASA
060400     MOVE 'TASA DE CONVERSION (PAGA/CALIDAD)'   TO LIND-ETIQUETA
060500     MOVE WKS-MASCARA-TASA                     TO LIND-VALOR
060600     MOVE '%'                                  TO LIND-PCT-SIGNO
060700     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
060800     MOVE SPACES TO LIND-PCT-SIGNO
060900
061000     MOVE WKS-PAYING-ARPU    TO WKS-MASCARA-MONTO
061100     MOVE 'ARPU DE USUARIOS QUE PAGAN'          TO LIND-ETIQUETA
061200     MOVE WKS-MASCARA-MONTO                    TO LIND-VALOR
061300     WRITE LIN-REPORTE FROM LIN-DETALLE-KPI
061400     WRITE LIN-REPORTE FROM LIN-BLANCO
061500
061600     MOVE WKS-TOTAL-ERRORES TO LINV-ERRORES
061700     MOVE WKS-TOTAL-AVISOS  TO LINV-AVISOS
061800     WRITE LIN-REPORTE FROM LIN-VALIDACION
061900     WRITE LIN-REPORTE FROM LIN-BLANCO.
062000 620-IMPRIME-METRICAS-CENTRALES-E. EXIT.
062100
062200 ESTADISTICAS SECTION.
062300     DISPLAY '******************************************'
062400     MOVE WKS-REGISTROS-LEIDOS       TO WKS-MASCARA-CONTEO
062500     DISPLAY 'REGISTROS DE DETALLE LEIDOS: ' WKS-MASCARA-CONTEO
062600     MOVE WKS-REGISTROS-COSTO-LEIDOS TO WKS-MASCARA-CONTEO
062700     DISPLAY 'REGISTROS DE COSTO LEIDOS:   ' WKS-MASCARA-CONTEO
062800     MOVE WKS-TOTAL-USERS             TO WKS-MASCARA-CONTEO
062900     DISPLAY 'TOTAL DE USUARIOS NUEVOS:    ' WKS-MASCARA-CONTEO
063000     DISPLAY 'ERRORES DE VALIDACION:       ' WKS-TOTAL-ERRORES
063100     DISPLAY 'AVISOS DE VALIDACION:        ' WKS-TOTAL-AVISOS
063200     DISPLAY '******************************************'.
063300 ESTADISTICAS-E. EXIT.
063400
063500 CIERRA-ARCHIVOS SECTION.
063600     CLOSE NEWUSER-DETAIL CASH-COST METRICS-OUT DAILY-REPORT.
063700 CIERRA-ARCHIVOS-E. EXIT.
